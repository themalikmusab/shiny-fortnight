000100*****************************************************************
000200*  TTSTLNK.CPY                                                  *
000300*  LINKAGE WORK AREA PASSED ON EVERY CALL BETWEEN TTRAND AND    *
000400*  ITS STEP PROGRAMS (TTCONST, TTGEN, TTRPT)                   *
000500*-----------------------------------------------------------------
000600*  11/09/99  tst  orig-0017  first cut, modelled on the old     *
000700*                 "linkages" paths group the menu shell passed *
000800*                 to DCARS01..05                                *
000900*  02/02/00  tst  orig-0020  added LK-CLASSES-SCHEDULED/        *
001000*                 UNSCHEDULED so TTRAND can phrase the status   *
001100*                 line without re-reading the schedule file    *
001150*  03/03/03  tst  req-0039   confirmed TT-LINKAGE-STATUS-VIEW   *
001160*                 is still carried by 0910-BUILD-STATUS-LINE in *
001170*                 TTRAND - that is its only reader, per the     *
001180*                 note below. no layout change.                *
001200*-----------------------------------------------------------------
001300 01  TT-LINKAGE.
001400     05  LK-SUCCESS-FLAG            PIC X(01).
001500         88  LK-SUCCESS                    VALUE "Y".
001600         88  LK-FAILURE                    VALUE "N".
001700     05  LK-RUN-MESSAGE             PIC X(60).
001800     05  LK-CONSTRAINTS.
001900         10  LK-MAX-PER-DAY         PIC 9(02).
002000         10  LK-PERIODS-DAY         PIC 9(02).
002100         10  LK-DAY-FLAG-TBL        PIC X(01) OCCURS 5 TIMES.
002200         10  LK-ACTIVE-DAY-CNT      PIC 9(02).
002300         10  LK-LUNCH-PERIOD        PIC 9(02).
002400         10  LK-PREF-MORNING        PIC X(01).
002500         10  LK-PREF-AFTNOON        PIC X(01).
002600         10  LK-SEED-HI             PIC 9(05).
002700         10  LK-SEED-LO             PIC 9(04).
002800     05  LK-CLASSES-SCHEDULED       PIC 9(04).
002900     05  LK-CLASSES-UNSCHEDULED     PIC 9(04).
003000
003100* alternate view used only by TTRAND when it formats the one
003200* line it writes to the STATUS file
003300 01  TT-LINKAGE-STATUS-VIEW REDEFINES TT-LINKAGE.
003400     05  LK-SV-FLAG                 PIC X(01).
003500     05  LK-SV-MESSAGE              PIC X(60).
003600     05  FILLER                     PIC X(24).
003700     05  LK-SV-SCHEDULED            PIC 9(04).
003800     05  LK-SV-UNSCHEDULED          PIC 9(04).
