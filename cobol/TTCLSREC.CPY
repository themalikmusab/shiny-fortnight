000100*****************************************************************
000200*  TTCLSREC.CPY                                                 *
000300*  CLASS INPUT RECORD - WEEKLY TIMETABLE RANDOMIZER             *
000400*  ONE RECORD PER CLASS DEFINITION, 144 BYTES, FIXED LENGTH     *
000500*-----------------------------------------------------------------
000600*  04/02/99  tst  orig-0001  first cut, laid out from the       *
000700*                 EDU-RAND class-list spec handed down by       *
000800*                 the scheduling committee                      *
000900*  11/09/99  tst  orig-0014  widened cls-name/cls-teacher to    *
001000*                 50 bytes each, fixed record now 144 bytes     *
001100*  06/03/00  jgr  y2k-0022   reviewed for year-2000 compliance; *
001200*                 record carries no date field, no change made *
001300*  03/03/03  tst  req-0039   dropped cls-rec-key-view/load-view/*
001400*                 color-view - three alternate redefines cut    *
001500*                 in for the old editor-chr scans that never    *
001600*                 got wired into tt gen's duplicate-id, load-   *
001700*                 accumulator or colour-hex paragraphs. nobody  *
001800*                 ever moved a byte through them. tt gen reads  *
001900*                 cls-id/cls-periods-wk/cls-duration/cls-color  *
002000*                 straight off cls-rec instead.                *
002100*-----------------------------------------------------------------
002200 01  CLS-REC.
002300     05  CLS-ID                     PIC X(20).
002400     05  CLS-NAME                   PIC X(50).
002500     05  CLS-TEACHER                PIC X(50).
002600     05  CLS-PERIODS-WK             PIC 9(02).
002700     05  CLS-DURATION               PIC 9(01).
002800     05  CLS-COLOR                  PIC X(07).
002900     05  FILLER                     PIC X(14).
