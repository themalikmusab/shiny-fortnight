000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TTCONST.
000300 AUTHOR.      TEMERZIDIS STAVROS.
000400 INSTALLATION. EDU-RAND SCHEDULING UNIT.
000500 DATE-WRITTEN. 04/02/99.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*  TTCONST  -  SCHEDULING CONSTRAINTS VALIDATOR                 *
001000*  READS THE SINGLE CONSTRAINTS PARAMETER RECORD, APPLIES       *
001100*  DEFAULTS, RANGE-CHECKS IT AND HANDS THE CLEANED-UP VALUES    *
001200*  BACK TO TTRAND ON THE LINKAGE.  CALLED ONCE PER RUN.         *
001300*  OPENS NO FILE BUT CONSTRAINTS-IN - THE CLASS AND SCHEDULE    *
001400*  FILES BELONG TO TTGEN AND TTRPT, NOT THIS STEP.              *
001500*-----------------------------------------------------------------
001600*  CHANGE LOG
001700*-----------------------------------------------------------------
001800*  04/02/99  TST  ORIG-0002  FIRST CUT. RE-PURPOSED FROM THE OLD  ORIG0002
001900*                 CONST01 "CONSTANT TYPE" MAINTENANCE SCREEN -
002000*                 KEPT THE EVALUATE-TO-MESSAGE SHAPE OF
002100*                 INVALID-INFO, DROPPED THE INDEXED FILE AND
002200*                 THE CRT SCREEN.
002300*  09/02/99  TST  ORIG-0005  ADDED THE DEFAULTING PASS (2100-     ORIG0005
002400*                 APPLY-DEFAULTS) AHEAD OF THE RANGE CHECKS.
002500*  02/05/99  TST  ORIG-0009  ADDED THE LUNCH-PERIOD AND BOTH-     ORIG0009
002600*                 PREFERENCES-SET CROSS CHECKS.
002700*  19/07/99  TST  ORIG-0012  CLAMP MAX-PER-DAY WHEN IT EXCEEDS    ORIG0012
002800*                 PERIODS-PER-DAY, PER THE COMMITTEE'S REVISED
002900*                 RULE BOOK (SUBTRACT 1 WHEN A LUNCH PERIOD IS
003000*                 SET).
003100*  06/03/00  JGR  Y2K-0026   REVIEWED FOR YEAR-2000 COMPLIANCE;   Y2K0026 
003200*                 RECORD CARRIES NO DATE FIELD, NO CHANGE MADE.
003300*  21/11/00  TST  REQ-0029   SEED SPLIT INTO HI/LO HALVES BEFORE  REQ0029 
003400*                 BEING HANDED TO TTGEN - SEE TTCONREC.CPY.
003500*  11/02/03  TST  REQ-0036   2100-APPLY-DEFAULTS WAS RESETTING    REQ0036 
003600*                 A ZERO LUNCH PERIOD BACK TO ZERO INSTEAD OF
003700*                 DEFAULTING IT TO PERIOD 4 - THE "NOT NUMERIC"
003800*                 HALF OF THE TEST NEVER FIRED ON A PIC 9 FIELD.
003900*                 HEADMASTER'S OFFICE FLAGGED EVERY UNMARKED
004000*                 RECORD AS "NO LUNCH BREAK" WHEN IT SHOULD HAVE
004100*                 PICKED UP THE SHOP DEFAULT. CORRECTED.
004200*  11/02/03  TST  REQ-0038   DROPPED CHR-CH - A DEAD ACCEPT-      REQ0038 
004300*                 EXCEPTION FIELD LEFT OVER FROM THE OLD CONST01
004400*                 SCREEN. THIS PROGRAM HAS NO TERMINAL ACCEPTS.
004500*-----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700* SOURCE-COMPUTER/OBJECT-COMPUTER ARE CARRIED FORWARD FROM THE
004800* OLD CONST01 SCREEN UNCHANGED - THIS SHOP NEVER TARGETED
004900* ANYTHING OTHER THAN THE IBM-AT CLASS OF MACHINE FOR THIS
005000* APPLICATION, SO THE ENTRY HAS NEVER NEEDED A REVISIT.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-AT.
005300 OBJECT-COMPUTER. IBM-AT.
005400* C01/TOP-OF-FORM IS THE STANDARD SPECIAL-NAMES ENTRY EVERY
005500* PROGRAM IN THIS SHOP CARRIES WHETHER OR NOT IT PRINTS A
005600* REPORT - TTCONST NEVER USES IT, BUT DROPPING IT WOULD MAKE
005700* THIS PROGRAM LOOK LIKE IT CAME FROM A DIFFERENT SHOP.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100* TOP-OF-FORM IS NEVER RAISED BY THIS PROGRAM - IT PRINTS NOTHING,
006200* BUT THE CLAUSE IS LEFT IN PLACE SO THE ENVIRONMENT DIVISION
006300* MATCHES THE SHOP TEMPLATE EVERY OTHER PROGRAM STARTS FROM.
006400*
006500* THE FILE STATUS CODE COMES BACK ON CON-STAT, DECLARED DOWN IN
006600* FILE-STATUS-GROUP BELOW - SPLITTING THE DECLARATION FROM THE
006700* SELECT LIKE THIS IS THE SHOP'S STANDARD LAYOUT, NOT AN
006800* OVERSIGHT.
006900 INPUT-OUTPUT SECTION.
007000* CONSTRNS IS THE JCL-ASSIGNED LOGICAL NAME FOR THE PARAMETER
007100* CARD FILE - WHATEVER PHYSICAL DATASET OR DISK FILE THE JOB
007200* STEP POINTS IT AT, THIS PROGRAM ONLY KNOWS THE LOGICAL NAME.
007300 FILE-CONTROL.
007400     SELECT CONSTRAINTS-IN ASSIGN TO CONSTRNS
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS CON-STAT.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000* ONE 80-BYTE PARAMETER RECORD PER RUN - NOT A FILE OF RECORDS,
008100* JUST A FIXED-FORMAT CARD IMAGE THE SCHEDULING COMMITTEE EDITS
008200* BY HAND BEFORE SUBMITTING THE JOB. TTCONST IS THE ONLY PROGRAM
008300* THAT EVER OPENS CONSTRAINTS-IN.
008400 FD  CONSTRAINTS-IN
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 80 CHARACTERS.
008700* FIELD LAYOUT LIVES IN TTCONREC.CPY - PERIODS-PER-DAY,
008800* MAX-PER-DAY, THE FIVE-BYTE DAY-FLAG STRING, LUNCH PERIOD, THE
008900* TWO PREFERENCE FLAGS AND THE RANDOM-SEED HI/LO PAIR, IN THAT
009000* COLUMN ORDER ON THE CARD IMAGE. SAME COPYBOOK IS COPIED BY
009100* TTGEN SO THE TWO PROGRAMS NEVER DISAGREE ON COLUMN POSITIONS.
009200 COPY TTCONREC.CPY.
009300
009400* NO 77-LEVEL SWITCHES BEYOND WS-EOF-SW BELOW - THIS PROGRAM
009500* KEEPS ITS WORKING STORAGE SMALL, SINCE IT VALIDATES ONE
009600* RECORD AND THEN RETURNS, NOTHING IS CARRIED ACROSS CALLS.
009700 WORKING-STORAGE SECTION.
009800* WS-EOF-SW IS DECLARED BY HOUSE HABIT BUT NEVER TESTED BELOW -
009900* THE READ'S OWN AT END CLAUSE BRANCHES STRAIGHT TO 0900-FAIL,
010000* SO THE SWITCH NEVER GETS A CHANCE TO BE CHECKED.
010100 77  WS-EOF-SW                      PIC X VALUE "N".
010200     88  WS-EOF                          VALUE "Y".
010300
010400* TWO-BYTE VSAM/QSAM-STYLE FILE STATUS RETURNED BY THE OPEN AND
010500* READ BELOW. "00" IS SUCCESSFUL COMPLETION; ANYTHING ELSE
010600* DRIVES WS-ERR-CODE 90 OR 91 IN 0100-BEGIN.
010700 01  FILE-STATUS-GROUP.
010800     02  CON-STAT                   PIC XX.
010900
011000* X IS THE SUBSCRIPT FOR THE FIVE-DAY COPY LOOP IN
011100* 2400-FILL-LINKAGE. WS-ERR-CODE IS THE SINGLE ERROR-CODE
011200* SWITCH EVERY VALIDATION PARAGRAPH SHARES - ZERO MEANS CLEAN,
011300* ANY OTHER VALUE IS A CODE 2900-ERROR-MESSAGE TRANSLATES INTO
011400* TEXT. WS-ACTIVE-DAYS COUNTS HOW MANY OF THE FIVE WEEKDAY
011500* FLAGS CAME BACK "Y" SO 2200-CROSS-CHECK CAN REJECT AN ALL-OFF
011600* WEEK.
011700 01  NUM-VAR.
011800     02  X                          PIC 9(02) COMP.
011900     02  WS-ERR-CODE                PIC 9(02) COMP VALUE ZERO.
012000     02  WS-ACTIVE-DAYS             PIC 9(02) COMP.
012100
012200* THE 60-BYTE MESSAGE 2900-ERROR-MESSAGE BUILDS, COPIED STRAIGHT
012300* INTO LK-RUN-MESSAGE ON THE FAILURE PATH. THE HALVES VIEW IS
012400* THE SAME TWO-HALF SPLIT THE OTHER STEP PROGRAMS CARRY BUT,
012500* LIKE THEIRS, NOTHING HERE ACTUALLY READS IT.
012600 01  WS-ERROR-MESSAGE               PIC X(60).
012700 01  WS-ERROR-MESSAGE-HALVES REDEFINES WS-ERROR-MESSAGE.
012800     02  WS-ERROR-MESSAGE-1          PIC X(30).
012900     02  WS-ERROR-MESSAGE-2          PIC X(30).
013000
013100* ONLY THE SHARED LINKAGE AREA IS NEEDED HERE - TTCONST TAKES
013200* NO OTHER PARAMETERS AND RETURNS EVERYTHING THROUGH TT-LINKAGE.
013300 LINKAGE SECTION.
013400* THE LAYOUT ITSELF LIVES IN TTSTLNK.CPY, SHARED WORD FOR WORD
013500* WITH TTGEN AND TTRPT - SEE THAT COPYBOOK'S OWN HEADER FOR THE
013600* FIELD BREAKDOWN RATHER THAN DUPLICATING IT HERE.
013700 COPY TTSTLNK.CPY.
013800
013900*-----------------------------------------------------------------
014000* MAIN LINE - OPEN THE PARAMETER FILE, READ THE ONE RECORD IT
014100* HOLDS, THEN RUN IT THROUGH DEFAULTING, RANGE CHECKS, CROSS
014200* CHECKS AND THE MAX-PER-DAY CLAMP IN THAT ORDER. ANY FAILURE
014300* ALONG THE WAY DROPS STRAIGHT TO 0900-FAIL WITHOUT RUNNING THE
014400* LATER STEPS.
014500*-----------------------------------------------------------------
014600 PROCEDURE DIVISION USING TT-LINKAGE.
014700
014800 0100-BEGIN.
014900*    OPTIMISTIC START - ASSUME SUCCESS AND BLANK THE MESSAGE
015000*    FIELD BEFORE TOUCHING THE FILE. ANY BAD TURN BELOW SETS
015100*    LK-SUCCESS-FLAG TO "N" EXPLICITLY ON THE WAY TO 0900-FAIL.
015200     MOVE "Y" TO LK-SUCCESS-FLAG.
015300     MOVE SPACES TO LK-RUN-MESSAGE.
015400     OPEN INPUT CONSTRAINTS-IN.
015500     IF CON-STAT NOT = "00"
015600         MOVE 90 TO WS-ERR-CODE
015700         GO TO 0900-FAIL
015800     END-IF.
015900
016000*    CONSTRAINTS-IN HOLDS EXACTLY ONE RECORD. AN AT-END ON THE
016100*    VERY FIRST READ MEANS THE FILE WAS ALLOCATED EMPTY - THE
016200*    COMMITTEE FORGOT TO RUN THE PARAMETER-CARD STEP AHEAD OF
016300*    THIS JOB.
016400     READ CONSTRAINTS-IN
016500         AT END
016600             MOVE 91 TO WS-ERR-CODE
016700             GO TO 0900-FAIL
016800     END-READ.
016900*    THE CARD IMAGE IS FULLY BUFFERED INTO TTCONREC.CPY'S FIELDS BY
017000*    THE READ ABOVE, SO THE FILE IS CLOSED IMMEDIATELY - NOTHING
017100*    BELOW THIS POINT TOUCHES CONSTRAINTS-IN AGAIN.
017200     CLOSE CONSTRAINTS-IN.
017300
017400*    DEFAULT BLANK/ZERO FIELDS FIRST, THEN RANGE-CHECK WHAT IS
017500*    LEFT - A FIELD THE COMMITTEE NEVER FILLED IN IS NOT AN
017600*    ERROR, IT JUST MEANS "USE THE SHOP DEFAULT."
017700     PERFORM 2100-APPLY-DEFAULTS THRU 2100-APPLY-DEFAULTS-EXIT.
017800     PERFORM 2000-VALIDATE-RANGES THRU 2000-VALIDATE-RANGES-EXIT.
017900     IF WS-ERR-CODE NOT = ZERO
018000         GO TO 0900-FAIL
018100     END-IF.
018200
018300*    RANGE CHECKS LOOK AT ONE FIELD AT A TIME; THE CROSS CHECK
018400*    LOOKS AT HOW FIELDS RELATE TO EACH OTHER (LUNCH VS PERIODS,
018500*    THE FIVE DAY FLAGS TOGETHER, BOTH PREFERENCES AT ONCE).
018600     PERFORM 2200-CROSS-CHECK THRU 2200-CROSS-CHECK-EXIT.
018700     IF WS-ERR-CODE NOT = ZERO
018800         GO TO 0900-FAIL
018900     END-IF.
019000
019100*    EVERYTHING PASSED - CLAMP A STILL-TOO-HIGH MAX-PER-DAY, THEN
019200*    COPY THE CLEANED-UP RECORD OUT TO THE LINKAGE FOR TTGEN.
019300     PERFORM 2300-CLAMP-MAX-PER-DAY THRU 2300-CLAMP-MAX-PER-DAY-X.
019400     PERFORM 2400-FILL-LINKAGE THRU 2400-FILL-LINKAGE-EXIT.
019500*    A CLEAN RUN GETS A SHORT FIXED CONFIRMATION - UNLIKE TTGEN'S
019600*    VALIDATOR THIS STEP HAS NO COUNT OR LIST TO REPORT BACK,
019700*    JUST A YES/NO ON WHETHER THE CARD WAS USABLE.
019800     MOVE "Y" TO LK-SUCCESS-FLAG.
019900     MOVE "Constraints accepted." TO LK-RUN-MESSAGE.
020000     GOBACK.
020100
020200*    SINGLE FAILURE EXIT FOR EVERY BAD TURN ABOVE - THE ERROR
020300*    CODE LEFT IN WS-ERR-CODE BY WHICHEVER CHECK FAILED IS
020400*    TRANSLATED TO TEXT HERE RATHER THAN AT THE POINT OF FAILURE,
020500*    SO THE MESSAGE TABLE LIVES IN ONE PLACE.
020600 0900-FAIL.
020700     MOVE "N" TO LK-SUCCESS-FLAG.
020800     PERFORM 2900-ERROR-MESSAGE THRU 2900-ERROR-MESSAGE-EXIT.
020900     MOVE WS-ERROR-MESSAGE TO LK-RUN-MESSAGE.
021000     GOBACK.
021100
021200* STEP 1 OF INPUT VALIDATION (SPEC BATCH-FLOW) - DEFAULTING PASS.
021300* EACH FIELD BELOW GETS THE SHOP DEFAULT ONLY WHEN IT CAME IN
021400* BLANK OR ZERO - A DELIBERATELY-ENTERED VALUE IS NEVER
021500* OVERWRITTEN, EVEN IF IT HAPPENS TO MATCH THE DEFAULT ANYWAY.
021600 2100-APPLY-DEFAULTS.
021700*    8 PERIODS A DAY, NO LUNCH/PREFERENCE SET, IS THE SHOP'S
021800*    STANDARD SECONDARY-SCHOOL DAY - SET HERE RATHER THAN IN
021900*    TTCONREC.CPY SO THE DEFAULT CAN CHANGE WITHOUT TOUCHING
022000*    EVERY PROGRAM THAT COPIES THE RECORD LAYOUT.
022100     IF CON-MAX-PER-DAY = ZERO
022200         MOVE 8 TO CON-MAX-PER-DAY
022300     END-IF.
022400     IF CON-PERIODS-DAY = ZERO
022500         MOVE 8 TO CON-PERIODS-DAY
022600     END-IF.
022700     IF CON-DAY-FLAGS = SPACES
022800*        ALL FIVE DAYS ON IS THE SHOP DEFAULT - A FULL MON..FRI
022900*        WEEK. THE COMMITTEE ONLY BLANKS THIS OUT WHEN A SCHOOL
023000*        RUNS A FOUR-DAY OR SIX-DAY WEEK FOR SOME REASON.
023100         MOVE "YYYYY" TO CON-DAY-FLAGS
023200     END-IF.
023300     IF CON-LUNCH-PERIOD = ZERO
023400*        PERIOD 4 IS THE SHOP'S STANDARD MIDDAY BREAK SLOT - SEE
023500*        REQ-0036 IN THE CHANGE LOG FOR WHY THIS BRANCH MATTERS.
023600         MOVE 4 TO CON-LUNCH-PERIOD
023700     END-IF.
023800     IF CON-PREF-MORNING NOT = "Y"
023900         MOVE "N" TO CON-PREF-MORNING
024000     END-IF.
024100     IF CON-PREF-AFTNOON NOT = "Y"
024200         MOVE "N" TO CON-PREF-AFTNOON
024300     END-IF.
024400 2100-APPLY-DEFAULTS-EXIT.
024500     EXIT.
024600
024700* STEP 2 - INDIVIDUAL FIELD RANGE CHECKS. EACH TEST SETS
024800* WS-ERR-CODE AND DROPS OUT IMMEDIATELY - ONLY THE FIRST BAD
024900* FIELD FOUND IS EVER REPORTED BACK TO THE COMMITTEE.
025000 2000-VALIDATE-RANGES.
025100     MOVE ZERO TO WS-ERR-CODE.
025200*    4-12 PERIODS COVERS EVERY TIMETABLE SHAPE THIS SHOP HAS
025300*    EVER RUN, FROM THE SMALLEST RURAL SCHOOL TO THE LARGEST.
025400     IF CON-PERIODS-DAY < 4 OR CON-PERIODS-DAY > 12
025500         MOVE 10 TO WS-ERR-CODE
025600         GO TO 2000-VALIDATE-RANGES-EXIT
025700     END-IF.
025800*    MAX-PER-DAY IS RANGE-CHECKED HERE BUT NOT YET COMPARED
025900*    AGAINST PERIODS-PER-DAY - THAT CROSS CHECK AND CLAMP HAPPEN
026000*    LATER, IN 2200-CROSS-CHECK AND 2300-CLAMP-MAX-PER-DAY.
026100     IF CON-MAX-PER-DAY < 1 OR CON-MAX-PER-DAY > 12
026200         MOVE 11 TO WS-ERR-CODE
026300         GO TO 2000-VALIDATE-RANGES-EXIT
026400     END-IF.
026500*    ZERO IS A VALID LUNCH-PERIOD VALUE HERE - IT MEANS "NO
026600*    LUNCH BREAK IN THE TIMETABLE" AND IS LEFT ALONE; ONLY A
026700*    NONZERO VALUE OUTSIDE 1-12 IS REJECTED.
026800     IF CON-LUNCH-PERIOD NOT = ZERO
026900        AND (CON-LUNCH-PERIOD < 1 OR
027000             CON-LUNCH-PERIOD > 12)
027100         MOVE 12 TO WS-ERR-CODE
027200         GO TO 2000-VALIDATE-RANGES-EXIT
027300     END-IF.
027400 2000-VALIDATE-RANGES-EXIT.
027500     EXIT.
027600
027700* STEP 3 - RELATIONSHIPS BETWEEN FIELDS, NOT JUST SINGLE-FIELD
027800* RANGES. SAME FIRST-FAILURE-WINS SHAPE AS 2000-VALIDATE-RANGES
027900* ABOVE.
028000 2200-CROSS-CHECK.
028100     MOVE ZERO TO WS-ERR-CODE.
028200*    A LUNCH PERIOD PAST THE LAST TEACHING PERIOD MAKES NO
028300*    SENSE - CATCHES A MIS-KEYED PARAMETER CARD BEFORE IT EVER
028400*    REACHES THE GENERATOR.
028500     IF CON-LUNCH-PERIOD > CON-PERIODS-DAY
028600         MOVE 20 TO WS-ERR-CODE
028700         GO TO 2200-CROSS-CHECK-EXIT
028800     END-IF.
028900
029000*    WRITTEN OUT AS FIVE EXPLICIT SUBSCRIPTS RATHER THAN A
029100*    PERFORM VARYING - THE WEEK IS ALWAYS FIVE DAYS, SO A LOOP
029200*    WOULD JUST BE ONE MORE SUBSCRIPT TO GET WRONG FOR NO
029300*    SAVINGS IN LINE COUNT.
029400     IF CON-DAY-FLAG-TBL(1) NOT = "Y"
029500        AND CON-DAY-FLAG-TBL(2) NOT = "Y"
029600        AND CON-DAY-FLAG-TBL(3) NOT = "Y"
029700        AND CON-DAY-FLAG-TBL(4) NOT = "Y"
029800        AND CON-DAY-FLAG-TBL(5) NOT = "Y"
029900         MOVE 21 TO WS-ERR-CODE
030000         GO TO 2200-CROSS-CHECK-EXIT
030100     END-IF.
030200
030300*    THE COMMITTEE CAN ASK FOR MORNING PREFERENCE, AFTERNOON
030400*    PREFERENCE, OR NEITHER (NO PREFERENCE AT ALL) - BUT NOT
030500*    BOTH AT ONCE, SINCE THAT IS NOT A PREFERENCE.
030600     IF CON-PREF-MORNING = "Y" AND CON-PREF-AFTNOON = "Y"
030700         MOVE 22 TO WS-ERR-CODE
030800         GO TO 2200-CROSS-CHECK-EXIT
030900     END-IF.
031000 2200-CROSS-CHECK-EXIT.
031100     EXIT.
031200
031300* CLAMP RULE - MAX-PER-DAY > PERIODS-PER-DAY IS CLAMPED, NEVER
031400* REJECTED; A LUNCH BREAK TAKES ONE MORE PERIOD AWAY. THIS RUNS
031500* AFTER ALL THE REJECT-STYLE CHECKS ABOVE HAVE ALREADY PASSED -
031600* A CLAMP IS A CORRECTION, NOT A VALIDATION FAILURE, SO IT NEVER
031700* SETS WS-ERR-CODE.
031800 2300-CLAMP-MAX-PER-DAY.
031900     IF CON-MAX-PER-DAY > CON-PERIODS-DAY
032000         IF CON-LUNCH-PERIOD NOT = ZERO
032100             COMPUTE CON-MAX-PER-DAY = CON-PERIODS-DAY - 1
032200         ELSE
032300             MOVE CON-PERIODS-DAY TO CON-MAX-PER-DAY
032400         END-IF
032500     END-IF.
032600 2300-CLAMP-MAX-PER-DAY-X.
032700     EXIT.
032800
032900* STEP 4 - COPY THE NOW-CLEAN CONSTRAINTS RECORD ONTO THE
033000* LINKAGE AREA TTGEN READS. THE DAY-FLAG TABLE IS COPIED
033100* ELEMENT-BY-ELEMENT SO WS-ACTIVE-DAYS CAN BE TALLIED IN THE
033200* SAME PASS.
033300 2400-FILL-LINKAGE.
033400     MOVE ZERO TO WS-ACTIVE-DAYS.
033500     PERFORM 2410-COPY-DAY-FLAG THRU 2410-COPY-DAY-FLAG-EXIT
033600         VARYING X FROM 1 BY 1 UNTIL X > 5.
033700*    THE SCALAR FIELDS COPY STRAIGHT ACROSS - THE ONLY DERIVED
033800*    VALUE HANDED TO TTGEN IS LK-ACTIVE-DAY-CNT, WHICH THE
033900*    GENERATOR USES TO SIZE ITS PER-DAY OCCURRENCE TABLES.
034000     MOVE CON-MAX-PER-DAY  TO LK-MAX-PER-DAY.
034100     MOVE CON-PERIODS-DAY  TO LK-PERIODS-DAY.
034200     MOVE WS-ACTIVE-DAYS   TO LK-ACTIVE-DAY-CNT.
034300     MOVE CON-LUNCH-PERIOD TO LK-LUNCH-PERIOD.
034400     MOVE CON-PREF-MORNING TO LK-PREF-MORNING.
034500     MOVE CON-PREF-AFTNOON TO LK-PREF-AFTNOON.
034600     MOVE CON-SEED-HI      TO LK-SEED-HI.
034700     MOVE CON-SEED-LO      TO LK-SEED-LO.
034800 2400-FILL-LINKAGE-EXIT.
034900     EXIT.
035000
035100*    ONE SUBSCRIPT OF THE FIVE-DAY TABLE PER CALL - COPIES THE
035200*    FLAG ACROSS AND, WHEN IT IS "Y", COUNTS IT TOWARD
035300*    WS-ACTIVE-DAYS FOR THE CALLER ABOVE.
035400 2410-COPY-DAY-FLAG.
035500     MOVE CON-DAY-FLAG-TBL(X) TO LK-DAY-FLAG-TBL(X).
035600     IF CON-DAY-FLAG-TBL(X) = "Y"
035700         ADD 1 TO WS-ACTIVE-DAYS
035800     END-IF.
035900 2410-COPY-DAY-FLAG-EXIT.
036000     EXIT.
036100
036200* SAME evaluate-TO-MESSAGE SHAPE AS THE OLD invalid-info
036300* PARAGRAPH IN CONST01, JUST KEYED ON WS-ERR-CODE INSTEAD OF A
036400* FILE-STATUS CODE. THE CODE NUMBERS (10-12 RANGE, 20-22 CROSS
036500* CHECK, 90-91 FILE) ARE THE SAME GROUPING THE OLD SCREEN USED
036600* FOR ITS OWN ERROR TABLE - KEPT SO THE NUMBERS IN AN OLD
036700* OPERATOR RUN BOOK STILL MEAN SOMETHING.
036800 2900-ERROR-MESSAGE.
036900     EVALUATE WS-ERR-CODE
037000*        FROM 2000-VALIDATE-RANGES - A SINGLE-FIELD RANGE TEST.
037100         WHEN 10
037200             MOVE "Periods per day must be 4-12."
037300                  TO WS-ERROR-MESSAGE
037400         WHEN 11
037500             MOVE "Max classes per day must be 1-12."
037600                  TO WS-ERROR-MESSAGE
037700         WHEN 12
037800             MOVE "Lunch period out of range."
037900                  TO WS-ERROR-MESSAGE
038000*        FROM 2200-CROSS-CHECK - A RELATIONSHIP BETWEEN FIELDS.
038100         WHEN 20
038200             MOVE "Lunch period exceeds periods per day."
038300                  TO WS-ERROR-MESSAGE
038400         WHEN 21
038500             MOVE "At least one weekday must be active."
038600                  TO WS-ERROR-MESSAGE
038700         WHEN 22
038800             MOVE "Cannot prefer morning and afternoon."
038900                  TO WS-ERROR-MESSAGE
039000*        FROM 0100-BEGIN DIRECTLY - THE FILE NEVER OPENED OR
039100*        CAME BACK EMPTY, SO NO VALIDATION PARAGRAPH EVER RAN.
039200         WHEN 90
039300             MOVE "Unable to open constraints file."
039400                  TO WS-ERROR-MESSAGE
039500         WHEN 91
039600             MOVE "Constraints file is empty."
039700                  TO WS-ERROR-MESSAGE
039800         WHEN OTHER
039900*            SHOULD NEVER FIRE - EVERY PATH THAT SETS
040000*            WS-ERR-CODE ABOVE USES ONE OF THE LISTED VALUES.
040100*            KEPT AS A CATCH-ALL SO A FUTURE NEW ERROR CODE
040200*            NEVER FALLS THROUGH WITH A BLANK MESSAGE.
040300             MOVE "Constraints validation failed."
040400                  TO WS-ERROR-MESSAGE
040500     END-EVALUATE.
040600 2900-ERROR-MESSAGE-EXIT.
040700     EXIT.
040800*-----------------------------------------------------------------
040900* END OF TTCONST. TTRAND CALLS THIS PROGRAM FIRST, BEFORE TTGEN
041000* EVER SEES A CLASS RECORD - A BAD CONSTRAINTS CARD IS CAUGHT
041100* HERE, NOT HALFWAY THROUGH A WASTED GENERATION RUN.
041200*
041300* NO PARAGRAPHS FOLLOW THIS POINT. IF A FUTURE CHANGE ADDS A NEW
041400* CONSTRAINT FIELD TO TTCONREC.CPY, ITS RANGE CHECK BELONGS IN
041500* 2000-VALIDATE-RANGES, ITS DEFAULT IN 2100-APPLY-DEFAULTS, AND
041600* ANY NEW ERROR CODE SHOULD CONTINUE THE NUMBERING SCHEME THIS
041700* PROGRAM INHERITED FROM THE OLD CONST01 SCREEN - SEE THE BANNER
041800* AHEAD OF 2900-ERROR-MESSAGE FOR THE CODE RANGES ALREADY IN USE.
041900*-----------------------------------------------------------------
