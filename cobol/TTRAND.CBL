000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TTRAND.
000300 AUTHOR.      TEMERZIDIS STAVROS.
000400 INSTALLATION. EDU-RAND SCHEDULING UNIT.
000500 DATE-WRITTEN. 04/02/99.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*  TTRAND  -  WEEKLY TIMETABLE RANDOMIZER, BATCH CONTROL STEP   *
001000*  DRIVES THE THREE-STEP RUN: VALIDATE CONSTRAINTS, GENERATE    *
001100*  AND VALIDATE THE TIMETABLE, PRINT IT - THEN WRITES THE ONE   *
001200*  LINE STATUS RECORD THE OPERATOR'S JOB LOG PICKS UP.          *
001300*-----------------------------------------------------------------
001400*  CHANGE LOG
001500*-----------------------------------------------------------------
001600*  04/02/99  TST  ORIG-0001  FIRST CUT. RE-PURPOSED FROM THE OLD  ORIG0001
001700*                 KTIM SCREEN MENU SHELL - KEPT THE "MOVE NAME
001800*                 TO PROG, CALL PROG" DISPATCH HABIT, DROPPED
001900*                 EVERY BOX/COLOUR SCREEN PARAGRAPH.
002000*  09/02/99  TST  ORIG-0005  ADDED THE SHORT-CIRCUIT TO           ORIG0005
002100*                 0900-WRITE-STATUS WHEN TTCONST FAILS - NO
002200*                 POINT CALLING TTGEN WITH BAD CONSTRAINTS.
002300*  02/05/99  TST  ORIG-0009  SAME SHORT-CIRCUIT ADDED FOR A       ORIG0009
002400*                 TTGEN VALIDATION FAILURE.
002500*  06/03/00  JGR  Y2K-0027   REVIEWED FOR YEAR-2000 COMPLIANCE;   Y2K0027 
002600*                 RUN-DATE COMES FROM TTCALEND, NO CHANGE MADE
002700*                 HERE.
002800*  14/06/01  TST  REQ-0031   RECOMPILED AFTER THE SHOP MOVED      REQ0031 
002900*                 OFF THE PENTIUM-100 BOX. NO LOGIC CHANGE.
003000*  11/02/03  TST  REQ-0038   DROPPED CHR-CH - A DEAD ACCEPT-      REQ0038 
003100*                 EXCEPTION FIELD LEFT OVER FROM THE OLD SCREEN
003200*                 CODE. THIS PROGRAM HAS NO TERMINAL ACCEPTS.
003300*  03/03/03  TST  REQ-0039   0910-BUILD-STATUS-LINE NOW MOVES     REQ0039 
003400*                 THROUGH LK-SV-FLAG/LK-SV-MESSAGE (THE
003500*                 TT-LINKAGE-STATUS-VIEW REDEFINES) INSTEAD OF
003600*                 LK-SUCCESS-FLAG/LK-RUN-MESSAGE. SAME BYTES,
003700*                 BUT NOW THE ALTERNATE VIEW IS ACTUALLY READ.
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AT.
004200 OBJECT-COMPUTER. IBM-AT.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT STATUS-OUT ASSIGN TO TTSTATUS
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS STA-STAT.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400* STATUS-OUT IS THE ONLY FILE THIS PROGRAM OPENS ITSELF - ONE
005500* 132-BYTE LINE, WRITTEN ONCE AT THE END OF THE RUN, THAT TELLS
005600* THE OPERATOR'S JOB LOG WHETHER THE TIMETABLE CAME OUT CLEAN.
005700* TTCONST/TTGEN/TTRPT OPEN AND CLOSE THEIR OWN FILES; TTRAND
005800* NEVER TOUCHES THE CLASS, SCHEDULE OR REPORT FILES DIRECTLY.
005900 FD  STATUS-OUT
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 132 CHARACTERS.
006200 01  STA-REC                        PIC X(132).
006300
006400 WORKING-STORAGE SECTION.
006500
006600* NOT CHECKED AFTER THE WRITE BELOW - IF THE JOB LOG CANNOT BE
006700* WRITTEN THE OPERATOR WILL SEE THE JCL STEP ABEND ANYWAY, AND
006800* THE FIELD IS KEPT MAINLY SO THE COMPILER HAS SOMEWHERE TO PUT
006900* THE FILE STATUS SHOULD SOMEONE ADD A CHECK LATER.
007000 01  FILE-STATUS-GROUP.
007100     02  STA-STAT                   PIC XX.
007200
007300* WS-PROG-NAME CARRIES WHICHEVER STEP PROGRAM IS ABOUT TO BE
007400* CALLED - TTCONST, TTGEN OR TTRPT - PADDED TO 8 BYTES. THE
007500* PREFIX/SUFFIX VIEW BELOW EXISTS ONLY BECAUSE THE OLD KTIM
007600* MENU SHELL SPLIT ITS PROG-NAME THE SAME WAY WHEN IT NEEDED TO
007700* TELL A DATA STEP FROM A SCREEN STEP BY THE FIRST TWO BYTES;
007800* NONE OF THIS SHOP'S STEP NAMES START THAT WAY NOW, BUT THE
007900* VIEW IS HARMLESS AND KEPT FOR THE HABIT.
008000 01  WS-PROG-NAME                   PIC X(08).
008100 01  WS-PROG-NAME-VIEW REDEFINES WS-PROG-NAME.
008200     02  WS-PROG-PREFIX             PIC X(02).
008300     02  WS-PROG-SUFFIX             PIC X(06).
008400
008500* THE SHARED LINKAGE AREA - SAME COPYBOOK COPIED BY TTCONST,
008600* TTGEN AND TTRPT, SO A CONSTRAINT OR SCHEDULE FIELD ADDED ON
008700* ONE SIDE OF A CALL IS AUTOMATICALLY THERE ON THE OTHER.
008800 COPY TTSTLNK.CPY.
008900
009000* THE ONE LINE ACTUALLY WRITTEN TO STATUS-OUT. THE TRAILING
009100* FILLER PADS THE LINE OUT TO THE FULL 132-BYTE STATUS-OUT
009200* RECORD SO THE JOB LOG VIEWER NEVER SEES A SHORT RECORD.
009300 01  WS-STATUS-LINE.
009400     02  WS-STATUS-FLAG-TXT         PIC X(09).
009500     02  FILLER                     PIC X(02) VALUE SPACES.
009600     02  WS-STATUS-MSG              PIC X(60).
009700     02  FILLER                     PIC X(61) VALUE SPACES.
009800 01  WS-STATUS-LINE-VIEW REDEFINES WS-STATUS-LINE.
009900     02  FILLER                     PIC X(11).
010000     02  WS-SL-MSG-HALVES.
010100         03  WS-SL-MSG-1            PIC X(30).
010200         03  WS-SL-MSG-2            PIC X(30).
010300     02  FILLER                     PIC X(61).
010400* THE SECOND VIEW SPLITS THE MESSAGE HALF ONTO EACH 30-BYTE
010500* HALF-LINE - CARRIED OVER FROM THE OLD MENU SHELL'S TWO-LINE
010600* SCREEN PROMPTS, BUT NOTHING IN THIS PROGRAM READS IT; THE
010700* STATUS FILE IS WRITTEN FROM WS-STATUS-LINE, NOT THIS VIEW.
010800
010900*-----------------------------------------------------------------
011000* MAIN LINE - THREE STEPS, RUN IN ORDER, EACH ONE A SEPARATE
011100* CALLED SUBPROGRAM SHARING THE SAME LINKAGE AREA. THE FIRST
011200* FAILURE SHORT-CIRCUITS STRAIGHT TO THE STATUS WRITE SO A BAD
011300* SET OF CONSTRAINTS NEVER REACHES THE GENERATOR, AND A BAD
011400* SCHEDULE NEVER REACHES THE PRINTER.
011500*-----------------------------------------------------------------
011600 PROCEDURE DIVISION.
011700
011800 0100-BEGIN.
011900     PERFORM 0200-RUN-CONST THRU 0200-RUN-CONST-EXIT.
012000     IF LK-FAILURE
012100         GO TO 0900-WRITE-STATUS
012200     END-IF.
012300
012400     PERFORM 0300-RUN-GEN THRU 0300-RUN-GEN-EXIT.
012500     IF LK-FAILURE
012600         GO TO 0900-WRITE-STATUS
012700     END-IF.
012800
012900     PERFORM 0400-RUN-RPT THRU 0400-RUN-RPT-EXIT.
013000* FALL THROUGH TO 0900-WRITE-STATUS BELOW WHEN THE REPORT STEP
013100* COMES BACK - TTRPT DOES NOT SET LK-FAILURE ITSELF, IT ONLY
013200* READS THE SCHEDULE THE GENERATOR ALREADY VALIDATED.
013300
013400 0900-WRITE-STATUS.
013500     PERFORM 0910-BUILD-STATUS-LINE THRU 0910-BUILD-STATUS-LINE-X.
013600     OPEN OUTPUT STATUS-OUT.
013700     WRITE STA-REC FROM WS-STATUS-LINE.
013800     CLOSE STATUS-OUT.
013900*    ONE STATUS RECORD PER RUN - STATUS-OUT IS OPENED OUTPUT,
014000*    NOT EXTEND, SO EACH RUN OVERWRITES THE PRIOR ONE RATHER
014100*    THAN ACCUMULATING A HISTORY. THE OPERATOR ARCHIVES THE
014200*    FILE BEFORE RESUBMITTING IF THE RUN HISTORY MATTERS.
014300     GOBACK.
014400
014500*    STEP 1 OF 3 - CHECK THE DAY/PERIOD/LUNCH CONSTRAINTS BEFORE
014600*    ANY CLASS DATA IS EVEN READ. TTCONST SETS LK-SUCCESS-FLAG
014700*    AND, ON FAILURE, A MESSAGE EXPLAINING WHICH CONSTRAINT WAS
014800*    BAD.
014900 0200-RUN-CONST.
015000     MOVE "TTCONST " TO WS-PROG-NAME.
015100     CALL WS-PROG-NAME USING TT-LINKAGE.
015200 0200-RUN-CONST-EXIT.
015300     EXIT.
015400
015500*    STEP 2 OF 3 - READ THE CLASS FILE, BUILD AND SHUFFLE THE
015600*    TIMETABLE, WRITE THE SCHEDULE FILE, THEN VALIDATE THE
015700*    RESULT. THIS IS THE LONGEST-RUNNING STEP BY FAR.
015800 0300-RUN-GEN.
015900     MOVE "TTGEN   " TO WS-PROG-NAME.
016000     CALL WS-PROG-NAME USING TT-LINKAGE.
016100 0300-RUN-GEN-EXIT.
016200     EXIT.
016300
016400*    STEP 3 OF 3 - READ BACK THE SCHEDULE FILE TTGEN JUST WROTE
016500*    AND PRINT THE DAY-BY-DAY GRID. ONLY REACHED WHEN GENERATION
016600*    AND VALIDATION BOTH CAME BACK CLEAN.
016700 0400-RUN-RPT.
016800     MOVE "TTRPT   " TO WS-PROG-NAME.
016900     CALL WS-PROG-NAME USING TT-LINKAGE.
017000 0400-RUN-RPT-EXIT.
017100     EXIT.
017200
017300*    BUILDS THE OPERATOR'S ONE-LINE SUMMARY FROM WHICHEVER
017400*    LINKAGE FIELDS THE LAST STEP PROGRAM LEFT BEHIND - TTCONST'S
017500*    IF CONSTRAINTS FAILED, OTHERWISE TTGEN'S GENERATION/
017600*    VALIDATION MESSAGE.
017700 0910-BUILD-STATUS-LINE.
017800     MOVE SPACES TO WS-STATUS-LINE.
017900*    THE STATUS-FILE LAYOUT IS READ FROM TT-LINKAGE-STATUS-VIEW,
018000*    NOT TT-LINKAGE ITSELF - THIS PARAGRAPH IS THE ONE READER
018100*    THE COPYBOOK'S REDEFINES NOTE PROMISES.
018200     IF LK-SV-FLAG = "Y"
018300         MOVE "SUCCESS  " TO WS-STATUS-FLAG-TXT
018400     ELSE
018500         MOVE "FAILURE  " TO WS-STATUS-FLAG-TXT
018600     END-IF.
018700     MOVE LK-SV-MESSAGE TO WS-STATUS-MSG.
018800 0910-BUILD-STATUS-LINE-X.
018900     EXIT.
019000*-----------------------------------------------------------------
019100* END OF TTRAND. THE THREE STEP PROGRAMS (TTCONST, TTGEN, TTRPT)
019200* DO ALL THE REAL WORK - THIS PROGRAM ONLY SEQUENCES THEM AND
019300* WRITES THE ONE-LINE SUMMARY THE OPERATOR CHECKS BEFORE RELEASING
019400* THE PRINTED TIMETABLE TO THE SCHEDULING COMMITTEE.
019500*-----------------------------------------------------------------
