000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TTCALEND.
000300 AUTHOR.      TEMERZIDIS STAVROS.
000400 INSTALLATION. EDU-RAND SCHEDULING UNIT.
000500 DATE-WRITTEN. 04/02/99.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*  TTCALEND  -  DATE / WEEKDAY-NAME UTILITY                     *
001000*  CALLED BY TTRPT TO GET THE RUN DATE FOR THE REPORT SUBTITLE. *
001100*  MON..FRI NAMES THEMSELVES LIVE IN TTPALET.CPY, COPIED BY     *
001200*  EVERY PROGRAM THAT NEEDS THEM - NOT HANDED BACK FROM HERE.   *
001300*-----------------------------------------------------------------
001400*  CHANGE LOG
001500*-----------------------------------------------------------------
001600*  04/02/99  TST  ORIG-0004  FIRST CUT. LIFTED THE DAY-OF-WEEK    ORIG0004
001700*                 ARITHMETIC STRAIGHT OUT OF DCARS00 - IT IS A
001800*                 CALENDAR FORMULA, NOT MENU CODE, SO IT MOVES
001900*                 UNCHANGED.
002000*  18/02/99  TST  ORIG-0006  DROPPED THE OPERATOR DATE-ENTRY      ORIG0006
002100*                 SCREEN. THIS PROGRAM HAS NO TERMINAL NOW - IT
002200*                 ONLY READS THE SYSTEM CLOCK FOR BATCH RUNS.
002300*  11/09/99  TST  ORIG-0018  LK-DATE-AREA NOW ALSO RETURNS THE    ORIG0018
002400*                 LK-TODAY-YY/MM/DD GROUP AS SEPARATE FIELDS -
002500*                 TTRPT WAS UNSTRINGING ONE PACKED DATE ITEM.
002600*  06/03/00  JGR  Y2K-0025   T-YY NOW CARRIES A FULL 4-DIGIT      Y2K0025 
002700*                 YEAR FROM THE SYSTEM CLOCK INSTEAD OF A
002800*                 2-DIGIT WINDOW. GET-DAY-NAME ADJUSTED TO MATCH.
002900*  14/06/01  TST  REQ-0031   NO FUNCTIONAL CHANGE - RECOMPILED    REQ0031 
003000*                 AFTER THE SHOP MOVED OFF THE PENTIUM-100 BOX.
003100*  11/02/03  TST  REQ-0038   DROPPED THE MN-FILE/MN-NAM MENU-     REQ0038 
003200*                 CHAIN LEFTOVERS FROM DCARS00 (NEVER OPENED
003300*                 HERE) AND THE ZELLER'S-CONGRUENCE WEEKDAY-INDEX
003400*                 ARITHMETIC IN GET-DAY-NAME - NOBODY EVER READ
003500*                 I, ONLY LK-TODAY-YY/MM/DD AND THE PALETTE'S
003600*                 WEEKDAY-NAME-TABLE ARE RETURNED. RENAMED THE
003700*                 PARAGRAPH TO MATCH WHAT IT ACTUALLY DOES NOW -
003800*                 VALIDATE THE CLOCK DATE AND CLAMP A BAD DAY-OF-
003900*                 MONTH BACK TO 1. ALSO DROPPED CHR-CH, A DEAD
004000*                 ACCEPT-EXCEPTION FIELD FROM THE OLD SCREEN CODE.
004100*-----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AT.
004500 OBJECT-COMPUTER. IBM-AT.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000* NO SELECT CLAUSES - TTCALEND OPENS NOTHING OF ITS OWN. IT IS A
005100* PURE CALLED SUBROUTINE, HANDED THE DATE AREA ON THE USING
005200* PHRASE AND RETURNING CONTROL WITH GOBACK, NEVER STOP RUN.
005300 FILE-CONTROL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 WORKING-STORAGE SECTION.
005800
005900* WORKING FIELDS FOR THE LEAP-YEAR CHECK. LEAP-Y IS THE REMAINDER
006000* OF YEAR / 4 (ZERO MEANS LEAP), TEMP THROWS AWAY THE QUOTIENT
006100* NOBODY WANTS, AND OK-FLAG IS THE SWITCH 0400-CHECK-DATE SETS
006200* TO 1 WHEN THE CLOCK HANDED BACK A DAY-OF-MONTH THAT DOES NOT
006300* EXIST FOR THE MONTH IN QUESTION.
006400 01  DATE-VAR.
006500     02  LEAP-Y                     PIC 9.
006600     02  TEMP                       PIC 99.
006700     02  OK-FLAG                    PIC 9.
006800
006900* THE CLOCK RECORD THE SHOP'S COMPILER HANDS BACK ON
007000* ACCEPT ... FROM DATE YYYYMMDD - STILL NEEDED HERE BECAUSE WE
007100* SPLIT IT STRAIGHT INTO T-YY/T-MM/T-DD.
007200 01  INV-DATE.
007300     02  INV-YY                     PIC 9(04).
007400     02  INV-MM                     PIC 9(02).
007500     02  INV-DD                     PIC 9(02).
007600
007700* TODAY'S DATE ONCE IT HAS BEEN VALIDATED - THIS IS THE GROUP
007800* ACTUALLY HANDED BACK TO TTRPT, BROKEN INTO YY/MM/DD THE SAME
007900* WAY THE OLD INV-DATE CLOCK RECORD IS, SO THE CALLER NEVER
008000* HAS TO UNSTRING ANYTHING.
008100 01  TODAY-DATE.
008200     02  T-YY                       PIC 9(04).
008300     02  T-MM                       PIC 9(02).
008400     02  T-DD                       PIC 9(02).
008500
008600* DAYS-IN-MONTH TABLE, JAN..DEC, PACKED AS A LITERAL SO THE TABLE
008700* LOADS WITH THE PROGRAM RATHER THAN OFF A PARAMETER FILE - THIS
008800* IS THE SAME FILLER/REDEFINES TRICK THE OLD SCREEN CODE USED FOR
008900* ITS MENU-OPTION TABLES, JUST CARRYING CALENDAR DATA INSTEAD.
009000* FEBRUARY'S ENTRY (POSITION 2, "28") IS OVERWRITTEN WITH 29 IN
009100* 0400-CHECK-DATE WHEN LEAP-Y COMES BACK ZERO.
009200 01  TABLES-1.
009300     02  FILLER                     PIC X(24)
009400             VALUE "312831303130313130313031".
009500 01  DIM-TABLE REDEFINES TABLES-1.
009600     02  DIM                        PIC 99 OCCURS 12 TIMES.
009700
009800 COPY TTPALET.CPY.
009900
010000* ONE LINKAGE GROUP, PASSED BY REFERENCE FROM TTRPT'S
010100* 0200-GET-DATE. RETURNS TODAY'S DATE AS THREE SEPARATE NUMERIC
010200* FIELDS PLUS A COPY OF THE FIVE WEEKDAY NAMES SO THE CALLER
010300* NEVER HAS TO COPY TTPALET.CPY ITSELF JUST FOR THE SUBTITLE.
010400 LINKAGE SECTION.
010500 01  LK-DATE-AREA.
010600     05  LK-TODAY-YY                PIC 9(04).
010700     05  LK-TODAY-MM                PIC 9(02).
010800     05  LK-TODAY-DD                PIC 9(02).
010900     05  LK-WEEKDAY-TBL             PIC X(09) OCCURS 5 TIMES.
011000
011100 PROCEDURE DIVISION USING LK-DATE-AREA.
011200
011300*-----------------------------------------------------------------
011400* MAIN LINE - READ THE CLOCK, SANITY-CHECK IT, HAND BACK THE
011500* DATE AND THE WEEKDAY-NAME TABLE IN ONE CALL. NO FILES ARE
011600* OPENED HERE - THIS IS A PURE CALLED SUBROUTINE.
011700*-----------------------------------------------------------------
011800 0100-BEGIN.
011900     PERFORM 0200-GET-SYS-CLOCK THRU 0200-GET-SYS-CLOCK-EXIT.
012000     PERFORM 0300-VALIDATE-DATE THRU 0300-VALIDATE-DATE-EXIT.
012100     MOVE T-YY TO LK-TODAY-YY.
012200     MOVE T-MM TO LK-TODAY-MM.
012300     MOVE T-DD TO LK-TODAY-DD.
012400*    FIVE EXPLICIT MOVES RATHER THAN A PERFORM VARYING - THE
012500*    TABLE IS A FIXED FIVE-DAY WEEK AND ALWAYS WILL BE, SO A
012600*    LOOP WOULD JUST BE ONE MORE SUBSCRIPT TO GET WRONG.
012700     MOVE WD-NAME(1) TO LK-WEEKDAY-TBL(1).
012800     MOVE WD-NAME(2) TO LK-WEEKDAY-TBL(2).
012900     MOVE WD-NAME(3) TO LK-WEEKDAY-TBL(3).
013000     MOVE WD-NAME(4) TO LK-WEEKDAY-TBL(4).
013100     MOVE WD-NAME(5) TO LK-WEEKDAY-TBL(5).
013200*    GOBACK, NOT STOP RUN - CONTROL RETURNS TO WHOEVER CALLED
013300*    THIS (TTRPT'S 0200-GET-DATE) SO THE CALLING PROGRAM'S OWN
013400*    FILES AND COUNTERS STAY INTACT.
013500     GOBACK.
013600
013700*    PULLS THE SYSTEM CLOCK AND SPLITS THE 8-DIGIT YYYYMMDD
013800*    PICTURE STRAIGHT INTO THE THREE TODAY-DATE SUBFIELDS.
013900 0200-GET-SYS-CLOCK.
014000     ACCEPT INV-DATE FROM DATE YYYYMMDD.
014100     MOVE INV-YY TO T-YY.
014200     MOVE INV-MM TO T-MM.
014300     MOVE INV-DD TO T-DD.
014400 0200-GET-SYS-CLOCK-EXIT.
014500     EXIT.
014600
014700* DATE-SANITY CHECK ONLY - THE ZELLER'S-CONGRUENCE WEEKDAY INDEX
014800* THAT USED TO LIVE HERE (LIFTED FROM DCARS00) IS GONE. NOBODY
014900* EVER CONSUMED IT: LK-DATE-AREA ONLY CARRIES YY/MM/DD PLUS THE
015000* MON..FRI NAMES, WHICH COME STRAIGHT FROM TTPALET.CPY.
015100* NOTE THAT THE REMAINDER TEST IS YEAR MOD 4 ONLY - NO CENTURY
015200* EXCEPTION (MOD 100 / MOD 400) IS CODED. THAT IS FINE FOR A
015300* RUN-DATE SANITY CLAMP AND WAS NOT WORTH REVISITING AT Y2K-0025
015400* SINCE THE SCHOOL YEAR NEVER TOUCHES A CENTURY BOUNDARY.
015500 0300-VALIDATE-DATE.
015600     DIVIDE T-YY BY 4 GIVING TEMP REMAINDER LEAP-Y.
015700     PERFORM 0400-CHECK-DATE THRU 0400-CHECK-DATE-EXIT.
015800     IF OK-FLAG = 1
015900         MOVE 1 TO T-DD
016000     END-IF.
016100 0300-VALIDATE-DATE-EXIT.
016200     EXIT.
016300
016400*    IF THE CLOCK'S DAY-OF-MONTH IS BIGGER THAN THE MONTH ALLOWS
016500*    (A BAD BIOS CLOCK, MOSTLY, BACK WHEN THESE MACHINES STILL
016600*    HAD ONES THAT DRIFTED) OK-FLAG COMES BACK 1 AND THE CALLER
016700*    CLAMPS THE DAY TO THE 1ST RATHER THAN PRINT GARBAGE ON THE
016800*    REPORT SUBTITLE.
016900 0400-CHECK-DATE.
017000     MOVE 0 TO OK-FLAG.
017100*    PATCH FEBRUARY'S TABLE ENTRY FOR THIS YEAR BEFORE TESTING -
017200*    THE LITERAL IN TABLES-1 ALWAYS STARTS FEBRUARY AT 28.
017300     IF LEAP-Y = 0
017400         MOVE 29 TO DIM(2)
017500     ELSE
017600         MOVE 28 TO DIM(2)
017700     END-IF.
017800     IF T-DD > DIM(T-MM)
017900         MOVE 1 TO OK-FLAG
018000     END-IF.
018100 0400-CHECK-DATE-EXIT.
018200     EXIT.
018300*-----------------------------------------------------------------
018400*    END OF TTCALEND - NO FURTHER PARAGRAPHS. IF TTRPT EVER
018500*    NEEDS A FISCAL-YEAR OR TERM-START DATE INSTEAD OF TODAY'S
018600*    CLOCK DATE, PUT IT IN A SEPARATE UTILITY - THIS ONE ONLY
018700*    EVER ANSWERS "WHAT DAY IS IT".
018800*-----------------------------------------------------------------
