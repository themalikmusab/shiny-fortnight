000100*****************************************************************
000200*  TTSCHREC.CPY                                                 *
000300*  SCHEDULE OUTPUT RECORD - ONE PER PLACED CLASS OCCURRENCE    *
000400*  144 BYTES, FIXED LENGTH                                      *
000500*-----------------------------------------------------------------
000600*  04/02/99  tst  orig-0003  first cut                          *
000700*  11/09/99  tst  orig-0015  widened to match the 144-byte      *
000800*                 class record so the two files line up on     *
000900*                 tape for the nightly audit extract            *
001000*  06/03/00  jgr  y2k-0024   reviewed for year-2000 compliance; *
001100*                 record carries no date field, no change made *
001200*  03/03/03  tst  req-0039   dropped sch-rec-grid-key and       *
001300*                 sch-rec-teacher-view - the report writer's    *
001400*                 grid search and teacher-count scan both turned*
001500*                 out to run off the primary sch-rec fields, so *
001600*                 these two redefines never got a byte moved    *
001700*                 through them. cut rather than carried along.  *
001800*-----------------------------------------------------------------
001900 01  SCH-REC.
002000     05  SCH-DAY                    PIC X(09).
002100     05  SCH-PERIOD                 PIC 9(02).
002200     05  SCH-CLASS-ID               PIC X(20).
002300     05  SCH-CLASS-NAME             PIC X(50).
002400     05  SCH-TEACHER                PIC X(50).
002500     05  SCH-COLOR                  PIC X(07).
002600     05  FILLER                     PIC X(06).
