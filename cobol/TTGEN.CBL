000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TTGEN.
000300 AUTHOR.      TEMERZIDIS STAVROS.
000400 INSTALLATION. EDU-RAND SCHEDULING UNIT.
000500 DATE-WRITTEN. 04/02/99.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*  TTGEN  -  WEEKLY TIMETABLE GENERATION ENGINE                 *
001000*  READS THE CLASS FILE, VALIDATES IT, ASSIGNS DEFAULT COLOURS, *
001100*  BUILDS THE OCCURRENCE AND SLOT LISTS, PLACES EVERY CLASS     *
001200*  OCCURRENCE WITH A GREEDY, RETRY-UNTIL-BEST ALGORITHM, THEN   *
001300*  VALIDATES AND WRITES THE SCHEDULE FILE.                      *
001400*-----------------------------------------------------------------
001500*  CHANGE LOG
001600*-----------------------------------------------------------------
001700*  04/02/99  TST  ORIG-0002  FIRST CUT. RE-PURPOSED FROM THE OLD  ORIG0002
001800*                 PEL02 CUSTOMER MAINTENANCE SCREEN - KEPT THE
001900*                 ALTERNATE-KEY PREFIX-SCAN SHAPE FOR THE
002000*                 DUPLICATE-ID CHECK AND THE editor-chr
002100*                 CHARACTER-BY-CHARACTER SCAN FOR THE COLOUR
002200*                 FIELD. DROPPED THE INDEXED FILE AND EVERY
002300*                 SCREEN/BOX PARAGRAPH.
002400*  16/02/99  TST  ORIG-0007  ADDED THE DURATION-DESCENDING        ORIG0007
002500*                 SELECTION SORT AND THE SEEDED TIE-GROUP
002600*                 SHUFFLE (4100-4141) - THE SHOP HAS NO SORT
002700*                 VERB IN ITS REPERTOIRE, SO THIS FOLLOWS THE
002800*                 SAME MANUAL PERFORM-VARYING STYLE AS THE
002900*                 OLD INDEX-TABLE LOOPS.
003000*  25/02/99  TST  ORIG-0008  SLOT-LIST BUILD AND THE THREE        ORIG0008
003100*                 ORDERING MODES (MORNING/AFTERNOON/SHUFFLE)
003200*                 ADDED.
003300*  02/05/99  TST  ORIG-0009  GREEDY PLACEMENT AND THE 100-        ORIG0009
003400*                 ATTEMPT RETRY LOOP ADDED. BEST-PARTIAL
003500*                 SCHEDULE IS KEPT EVEN WHEN AN ATTEMPT DOES
003600*                 NOT PLACE EVERY OCCURRENCE.
003700*  19/07/99  TST  ORIG-0012  CAPACITY CHECK NOW USES THE          ORIG0012
003800*                 DURATION-WEIGHTED SUM PER THE COMMITTEE'S
003900*                 REVISED RULE BOOK.
004000*  11/09/99  TST  ORIG-0016  COLOUR ASSIGNMENT ADDED, CYCLING     ORIG0016
004100*                 THE 15-ENTRY PALETTE TABLE.
004200*  06/03/00  JGR  Y2K-0028   REVIEWED FOR YEAR-2000 COMPLIANCE;   Y2K0028 
004300*                 NO DATE FIELD IS COMPARED HERE, NO CHANGE
004400*                 MADE.
004500*  21/11/00  TST  REQ-0029   LINEAR-CONGRUENTIAL SHUFFLE SEEDED   REQ0029 
004600*                 FROM THE CONSTRAINTS RECORD SO A RUN CAN BE
004700*                 REPRODUCED FOR THE SCHEDULING COMMITTEE.
004800*  14/06/01  TST  REQ-0031   RECOMPILED AFTER THE SHOP MOVED      REQ0031 
004900*                 OFF THE PENTIUM-100 BOX. NO LOGIC CHANGE.
005000*  03/10/02  TST  REQ-0035   RAISED THE CLASS TABLE CEILING TO    REQ0035 
005100*                 200 ENTRIES - THE MIDDLE SCHOOL HAD OUTGROWN
005200*                 THE OLD 50-ROW TABLE.
005300*  03/03/03  TST  REQ-0039   5000-VALIDATE-SCHEDULE NOW BUILDS    REQ0039 
005400*                 ITS OWN "TIMETABLE IS VALID!" CONFIRMATION ON
005500*                 A CLEAN PASS (IT WAS SET ONLY ON THE FAILURE
005600*                 BRANCHES BEFORE - THE COMMITTEE NEVER SAW IT
005700*                 ON A GOOD RUN) AND 0100-BEGIN NOW USES THAT
005800*                 WORDING FOR THE STATUS LINE INSTEAD OF THE OLD
005900*                 CANNED "GENERATED SUCCESSFULLY" TEXT. THE
006000*                 TEACHER-DOUBLE-BOOKED MESSAGE ALSO NOW NAMES
006200*                 FIRST CONFLICT FOUND INSTEAD OF A BARE STRING -
006300*                 THE COMMITTEE KEPT CALLING TO ASK WHICH CLASS.
006400*-----------------------------------------------------------------
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-AT.
006800 OBJECT-COMPUTER. IBM-AT.
006900 SPECIAL-NAMES.
007000*    CARRIED FORWARD FROM THE SHOP'S STANDARD SPECIAL-NAMES BLOCK -
007100*    TTGEN ITSELF NEVER PRINTS A PAGE, BUT C01 STAYS DECLARED HERE
007200*    BECAUSE THE SHOP'S COMPILE PROCEDURE EXPECTS EVERY PROGRAM IN
007300*    THE SUITE TO CARRY THE SAME SPECIAL-NAMES PARAGRAPH REGARDLESS
007400*    OF WHETHER IT USES THE PRINTER CHANNEL.
007500     C01 IS TOP-OF-FORM.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*    CLASSES IS THE LOGICAL NAME THE SHOP'S JCL/CATALOGED-PROCEDURE
008000*    POINTS AT THE COMMITTEE'S INPUT EXTRACT FOR THIS RUN - THE DD
008100*    NAME NEVER CHANGES, ONLY THE DATASET BEHIND IT CHANGES WEEK TO
008200*    WEEK AS A NEW TERM'S CLASS LIST IS PREPARED.
008300     SELECT CLASSES-IN ASSIGN TO CLASSES
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS CLS-STAT.
008600
008700*    SCHEDULE IS WRITE-ONLY OUTPUT FOR TTRPT TO READ BACK IN - THE
008800*    TWO PROGRAMS NEVER RUN AT THE SAME TIME AGAINST THE SAME
008900*    DATASET, SO THERE IS NO CONCURRENT-ACCESS CONCERN HERE.
009000     SELECT SCHEDULE-OUT ASSIGN TO SCHEDULE
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS SCH-STAT.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600*    144-BYTE FIXED RECORD, SAME WIDTH AS THE SCHEDULE RECORD BELOW -
009700*    THE SHOP STANDARDIZED ON ONE RECORD LENGTH ACROSS THE WHOLE
009800*    TIMETABLE SUITE SO THE SAME TAPE/DISK UTILITIES WORK ON EITHER
009900*    FILE WITHOUT A JCL CHANGE.
010000 FD  CLASSES-IN
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 144 CHARACTERS.
010300 COPY TTCLSREC.CPY.
010400
010500*    WRITTEN FRESH ON EVERY RUN (OPEN OUTPUT, NOT EXTEND) - A PRIOR
010600*    RUN'S SCHEDULE IS NEVER APPENDED TO, ONLY REPLACED.
010700 FD  SCHEDULE-OUT
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 144 CHARACTERS.
011000 COPY TTSCHREC.CPY.
011100
011200 WORKING-STORAGE SECTION.
011300 77  WS-EOF-SW                      PIC X VALUE "N".
011400     88  WS-EOF                          VALUE "Y".
011500
011600*    THE TWO FILE-STATUS CODES ARE KEPT TOGETHER IN ONE GROUP SO A
011700*    DUMP OF THIS AREA SHOWS BOTH I-O RESULTS SIDE BY SIDE - THE
011800*    SHOP'S USUAL HABIT WHEN A RUN ONLY OPENS A HANDFUL OF FILES.
011900 01  FILE-STATUS-GROUP.
012000     02  CLS-STAT                   PIC XX.
012100     02  SCH-STAT                   PIC XX.
012200
012300*    WS-ERR-CODE IS THE SINGLE SWITCH EVERY VALIDATION PARAGRAPH SETS
012400*    ON FAILURE (SEE 1000-1300) - 0100-BEGIN TESTS IT AFTER EACH STEP
012500*    AND BRANCHES TO 0900-FAIL THE MOMENT IT GOES NON-ZERO, SO ONLY
012600*    ONE STEP EVER GETS THE CHANCE TO EXPLAIN WHAT WENT WRONG.
012700 01  WS-ERR-CODE                    PIC 9(02) COMP VALUE ZERO.
012800 01  WS-ERROR-MESSAGE               PIC X(60).
012900
013000*    SHARED DEFAULT-COLOUR PALETTE - THE SAME COPYBOOK TTRPT AND
013100*    TTGEN BOTH COPY SO A CLASS LEFT WITHOUT AN EXPLICIT COLOUR
013200*    PRINTS THE SAME SHADE IN EVERY REPORT IT APPEARS ON.
013300 COPY TTPALET.CPY.
013400
013500* CLASS TABLE - ONE ROW PER VALIDATED CLASS RECORD
013600 01  CLS-TABLE.
013700     05  CLS-TABLE-ENTRY OCCURS 200 TIMES.
013800         10  CT-ID                  PIC X(20).
013900         10  CT-NAME                PIC X(50).
014000         10  CT-TEACHER             PIC X(50).
014100         10  CT-PERIODS-WK          PIC 9(02) COMP.
014200         10  CT-DURATION            PIC 9(01) COMP.
014300         10  CT-COLOR               PIC X(07).
014400*        ALTERNATE VIEW OF CT-COLOR SPLITTING THE LEADING '#'
014500*        FROM THE SIX HEX DIGITS BEHIND IT - 1150-VALIDATE-COLOR
014600*        STILL EDITS THROUGH REFERENCE MODIFICATION, BUT THIS
014700*        REDEFINE LETS A DUMP OR A DEBUG DISPLAY SHOW THE TWO
014800*        PARTS SEPARATELY WITHOUT COUNTING BYTES BY HAND.
014900         10  CT-COLOR-R REDEFINES CT-COLOR.
015000             15  CT-COLOR-HASH      PIC X.
015100             15  CT-COLOR-HEX       PIC X(06).
015200 01  WS-CLASS-COUNT                 PIC 9(04) COMP VALUE ZERO.
015300
015400* OCCURRENCE LIST - ONE ROW PER CLASS OCCURRENCE (PERIODS-PER-
015500* WEEK EXPANDED); 200 CLASSES X UP TO 40 PERIODS/WEEK IS THE
015600* SHOP'S PRACTICAL CEILING FOR THIS TABLE
015700 01  OCC-LIST.
015800     05  OCC-LIST-ENTRY OCCURS 2000 TIMES.
015900         10  OL-CLASS-IDX           PIC 9(04) COMP.
016000         10  OL-DURATION            PIC 9(01) COMP.
016100 01  OCC-WORK.
016200     05  OCC-WORK-ENTRY OCCURS 2000 TIMES.
016300         10  OW-CLASS-IDX           PIC 9(04) COMP.
016400         10  OW-DURATION            PIC 9(01) COMP.
016500 01  WS-OCC-COUNT                   PIC 9(04) COMP VALUE ZERO.
016600
016700* SLOT LIST - ONE ROW PER (DAY,PERIOD) SLOT OFFERED, LUNCH
016800* PERIOD EXCLUDED; AT MOST 5 DAYS X 12 PERIODS
016900 01  SLOT-LIST.
017000     05  SLOT-LIST-ENTRY OCCURS 60 TIMES.
017100         10  SLT-DAY                PIC 9(01) COMP.
017200         10  SLT-PERIOD             PIC 9(02) COMP.
017300 01  SLOT-WORK.
017400     05  SLOT-WORK-ENTRY OCCURS 60 TIMES.
017500         10  SW-DAY                 PIC 9(01) COMP.
017600         10  SW-PERIOD              PIC 9(02) COMP.
017700 01  WS-SLOT-COUNT                  PIC 9(02) COMP VALUE ZERO.
017800
017900* OCCUPANCY GRID FOR THE ATTEMPT CURRENTLY BEING TRIED - BLANK
018000* TEACHER MEANS THE SLOT IS FREE
018100 01  OCCUPANCY-TABLE.
018200*    FIVE ROWS REGARDLESS OF HOW MANY DAYS ARE ACTUALLY ACTIVE -
018300*    AN INACTIVE DAY'S TWELVE PERIOD-ENTRY ROWS ARE SIMPLY NEVER
018400*    TOUCHED BY 4310-CLEAR-OCCUPANCY OR BY THE PLACEMENT LOGIC,
018500*    SINCE NO SLOT FOR THAT DAY EVER MADE IT INTO SLOT-LIST.
018600     05  OCP-DAY-ENTRY OCCURS 5 TIMES.
018700         10  OCP-PERIOD-ENTRY OCCURS 12 TIMES.
018800             15  OC-TEACHER         PIC X(50).
018900             15  OC-CLASS-IDX       PIC 9(04) COMP.
019000
019100*    ATTEMPT-SCHED HOLDS THE SLOT/CLASS PLACEMENTS FOR WHICHEVER
019200*    ATTEMPT 4400-ATTEMPT-LOOP IS CURRENTLY TRYING. IT IS REBUILT
019300*    FROM SCRATCH EVERY PASS THROUGH 4300-PLACE-OCCURRENCES AND IS
019400*    THROWN AWAY UNLESS IT BEATS THE BEST SCHEDULE SEEN SO FAR.
019500 01  ATTEMPT-SCHED.
019600     05  AS-ENTRY OCCURS 2000 TIMES.
019700         10  AS-DAY                 PIC 9(01) COMP.
019800         10  AS-PERIOD              PIC 9(02) COMP.
019900         10  AS-CLASS-IDX           PIC 9(04) COMP.
020000 01  WS-ATTEMPT-COUNT               PIC 9(04) COMP VALUE ZERO.
020100
020200*    BEST-SCHED IS THE KEEPER COPY - THE BEST-PLACED ATTEMPT FOUND
020300*    ACROSS ALL RETRIES. 4420-SAVE-BEST REFRESHES IT THE INSTANT AN
020400*    ATTEMPT BEATS THE PRIOR RECORD; 4500-WRITE-SCHEDULE AND
020500*    5000-VALIDATE-SCHEDULE BOTH WORK FROM THIS TABLE, NEVER FROM
020600*    ATTEMPT-SCHED DIRECTLY.
020700 01  BEST-SCHED.
020800     05  BS-ENTRY OCCURS 2000 TIMES.
020900         10  BS-DAY                 PIC 9(01) COMP.
021000         10  BS-PERIOD              PIC 9(02) COMP.
021100         10  BS-CLASS-IDX           PIC 9(04) COMP.
021200 01  WS-BEST-COUNT                  PIC 9(04) COMP VALUE ZERO.
021300
021400* GENERAL WORK FIELDS
021500*    GENERAL WORK FIELDS - ONE SUBSCRIPT PER LOOP THAT NEEDS ITS OWN
021600*    INDEX BECAUSE TWO OF THESE LOOPS CAN BE ACTIVE AT ONCE THROUGH A
021700*    PERFORM ... THRU CALL (E.G. WS-DUP-I DRIVING 1210-DUP-OUTER
021800*    WHILE 1220-DUP-INNER USES WS-DUP-J). SHARING ONE COUNTER ACROSS
021900*    UNRELATED LOOPS IS HOW THE OLD PEL02 TABLE-SCAN CODE GOT A BUG
022000*    REPORT IN 1997, SO EACH LOOP HERE KEEPS ITS OWN NAME.
022100 01  NUM-VAR.
022200     02  WS-OC-I                    PIC 9(04) COMP.
022300     02  WS-OC-K                    PIC 9(04) COMP.
022400     02  WS-CAP-I                   PIC 9(04) COMP.
022500     02  WS-COL-I                   PIC 9(04) COMP.
022600     02  WS-DUP-I                   PIC 9(04) COMP.
022700     02  WS-DUP-J                   PIC 9(04) COMP.
022800     02  WS-WR-I                    PIC 9(04) COMP.
022900     02  WS-VAL-I                   PIC 9(04) COMP.
023000     02  WS-VAL-J                   PIC 9(04) COMP.
023100
023200*    WORK AREA FOR 9100-TRIM-FIELD, THE SHARED LEFT-TRIM UTILITY -
023300*    WS-TRIM-IN IS LOADED BY THE CALLER, WS-TRIM-OUT COMES BACK
023400*    TRIMMED, WS-TRIM-POS IS THE UTILITY'S OWN SCAN POINTER.
023500 01  WS-TRIM-VAR.
023600     02  WS-TRIM-IN                 PIC X(50).
023700*        CHARACTER-TABLE VIEW OF WS-TRIM-IN - THE SAME POSITION-
023800*        AT-A-TIME SHAPE 9110-SKIP-LEADING ALREADY WALKS BY
023900*        REFERENCE MODIFICATION, KEPT HERE TOO SINCE A FUTURE
024000*        REQUEST TO TRIM TRAILING AS WELL AS LEADING SPACES WOULD
024100*        WANT TO SUBSCRIPT BACKWARD FROM WS-TRIM-IN-CHAR(50).
024200     02  WS-TRIM-IN-TBL REDEFINES WS-TRIM-IN.
024300         03  WS-TRIM-IN-CHAR OCCURS 50 TIMES PIC X.
024400     02  WS-TRIM-OUT                PIC X(50).
024500     02  WS-TRIM-POS                PIC 9(02) COMP.
024600
024700*    WORK AREA FOR THE COLOUR-CODE EDIT (1150/1160) - WS-COLOR-POS
024800*    WALKS THE SIX HEX DIGITS AFTER THE LEADING '#', WS-COLOR-CHR
024900*    HOLDS THE CHARACTER BEING TESTED AND WS-COLOR-OK-SW COMES BACK
025000*    'N' THE MOMENT ANY ONE OF THEM FAILS THE TEST.
025100 01  WS-COLOR-VAR.
025200     02  WS-COLOR-POS               PIC 9(02) COMP.
025300     02  WS-COLOR-CHR               PIC X.
025400     02  WS-COLOR-OK-SW             PIC X VALUE "Y".
025500         88  WS-COLOR-OK                  VALUE "Y".
025600
025700*    WS-NEEDED/WS-AVAILABLE BACK THE DURATION-WEIGHTED CAPACITY CHECK
025800*    IN 1300-CAPACITY-CHECK - SIX DIGITS IS COMFORTABLE HEADROOM EVEN
025900*    FOR THE LARGEST MIDDLE-SCHOOL TIMETABLE THE SHOP HAS SEEN.
026000 01  WS-CAPACITY-VAR.
026100     02  WS-NEEDED                  PIC 9(06) COMP.
026200     02  WS-AVAILABLE               PIC 9(06) COMP.
026300
026400*    WS-PAL-DIV/WS-PAL-REM/WS-PAL-IDX ARE THE QUOTIENT, REMAINDER
026500*    AND FINAL ONE-ORIGIN INDEX USED TO CYCLE THE 15-ENTRY COLOUR
026600*    PALETTE IN TTPALET.CPY - SEE 3010-ASSIGN-ONE-COLOR.
026700 01  WS-PALETTE-VAR.
026800     02  WS-PAL-DIV                 PIC 9(04) COMP.
026900     02  WS-PAL-REM                 PIC 9(04) COMP.
027000     02  WS-PAL-IDX                 PIC 9(02) COMP.
027100
027200* SORT / SHUFFLE WORK FIELDS
027300 01  WS-SORT-VAR.
027400*        WS-SRT-I/WS-SRT-J/WS-SRT-BEST DRIVE THE SELECTION SORT OVER
027500*        OCC-WORK; WS-SWAP-CLASS-IDX/WS-SWAP-DURATION ARE THE ONE-ROW
027600*        SCRATCH PAIR EVERY SWAP ROUTINE IN THIS PROGRAM USES.
027700     02  WS-SRT-I                   PIC 9(04) COMP.
027800     02  WS-SRT-J                   PIC 9(04) COMP.
027900     02  WS-SRT-BEST                PIC 9(04) COMP.
028000     02  WS-SWAP-CLASS-IDX          PIC 9(04) COMP.
028100     02  WS-SWAP-DURATION           PIC 9(01) COMP.
028200*        WS-GRP-START/WS-GRP-END BRACKET ONE RUN OF EQUAL-DURATION
028300*        OCCURRENCES FOR THE TIE SHUFFLE; WS-SHF-I/WS-SHF-J/WS-SHF-SPAN/
028400*        WS-SHF-QUOT ARE THE SHUFFLE'S OWN WORK FIELDS WITHIN THAT RUN.
028500     02  WS-GRP-START               PIC 9(04) COMP.
028600     02  WS-GRP-END                 PIC 9(04) COMP.
028700     02  WS-SHF-I                   PIC 9(04) COMP.
028800     02  WS-SHF-J                   PIC 9(04) COMP.
028900     02  WS-SHF-SPAN                PIC 9(04) COMP.
029000     02  WS-SHF-QUOT                PIC 9(08) COMP.
029100
029200*    WORK FIELDS FOR THE SLOT-LIST ORDERING PARAGRAPHS (4220-4251) -
029300*    SEPARATE FROM WS-SORT-VAR ABOVE BECAUSE THE SLOT LIST IS SORTED
029400*    BY (DAY,PERIOD) PAIRS RATHER THAN BY A SINGLE DURATION FIELD.
029500 01  WS-SLOT-SORT-VAR.
029600     02  WS-SL-I                    PIC 9(02) COMP.
029700*        SAME I/J/BEST ROLES AS WS-SORT-VAR ABOVE, SCOPED TO THE SLOT
029800*        LIST; WS-SWAP-DAY/WS-SWAP-PERIOD ARE THE ONE-SLOT SCRATCH PAIR
029900*        4233-SWAP-SLOTS USES.
030000     02  WS-SORT-SL-I               PIC 9(02) COMP.
030100     02  WS-SORT-SL-J               PIC 9(02) COMP.
030200     02  WS-SORT-SL-BEST            PIC 9(02) COMP.
030300     02  WS-SWAP-DAY                PIC 9(01) COMP.
030400     02  WS-SWAP-PERIOD             PIC 9(02) COMP.
030500
030600*    SEED AND WORK FIELDS FOR THE HOME-GROWN LINEAR-CONGRUENTIAL
030700*    GENERATOR IN 9000-NEXT-RANDOM/9010-INIT-RANDOM - WS-RND-SEED IS
030800*    THE RUNNING STATE, WS-RND-TEMP IS SCRATCH FOR THE MULTIPLY/
030900*    DIVIDE, WS-SEED-COMBINED FOLDS THE TWO LINKAGE SEED HALVES INTO
031000*    ONE STARTING VALUE.
031100 01  WS-RANDOM-VAR.
031200     02  WS-RND-SEED                PIC 9(05) COMP.
031300*        EIGHT DIGITS OF HEADROOM FOR THE INTERMEDIATE MULTIPLY RESULT -
031400*        A FIVE-DIGIT SEED TIMES 31 PLUS 7 NEVER EXCEEDS SIX DIGITS, BUT
031500*        THE FIELD WAS SIZED GENEROUSLY IN CASE THE MULTIPLIER EVER
031600*        CHANGES.
031700     02  WS-RND-TEMP                PIC 9(08) COMP.
031800     02  WS-SEED-COMBINED           PIC 9(09) COMP.
031900
032000*    WORK FIELDS FOR THE GREEDY PLACEMENT PASS (4300-4351) -
032100*    WS-PLACED-SW/WS-SLOT-FITS-SW ARE THE TWO YES/NO SWITCHES THAT
032200*    DRIVE THE UNTIL CLAUSES, THE REST ARE SCRATCH COPIES OF THE
032300*    SLOT/PERIOD/TEACHER BEING TESTED SO THE CHECK AND COMMIT
032400*    PARAGRAPHS DO NOT HAVE TO RE-SUBSCRIPT THE TABLES EVERY LINE.
032500 01  WS-PLACEMENT-VAR.
032600     02  WS-PLACED-SW               PIC X VALUE "N".
032700         88  WS-PLACED                    VALUE "Y".
032800     02  WS-SLOT-FITS-SW            PIC X VALUE "Y".
032900         88  WS-SLOT-FITS                 VALUE "Y".
033000*        WS-CHK-P WALKS EACH PERIOD OF THE BLOCK BEING TESTED; WS-CHK-END
033100*        IS THE LAST PERIOD OF THAT BLOCK, COMPUTED ONCE IN
033200*        4340-CHECK-SLOT AND RE-USED BY 4350-COMMIT-SLOT SO THE TWO
033300*        PARAGRAPHS NEVER DISAGREE ON WHERE THE BLOCK ENDS.
033400     02  WS-CHK-P                   PIC 9(02) COMP.
033500     02  WS-CHK-END                 PIC 9(02) COMP.
033600     02  WS-CHK-TEACHER             PIC X(50).
033700*        FIRST-15-BYTE / REMAINDER VIEW OF WS-CHK-TEACHER - THE
033800*        DBL-BOOK MESSAGE IN 5020-VALIDATE-INNER ONLY EVER SHOWS
033900*        THE FIRST 15 CHARACTERS OF A TEACHER'S NAME TO KEEP THE
034000*        60-BYTE MESSAGE FIELD FROM OVERFLOWING, THE SAME FIXED-
034100*        WIDTH HABIT THE OLD JOB-LOG ABBREVIATIONS USED.
034200     02  WS-CHK-TEACHER-R REDEFINES WS-CHK-TEACHER.
034300         03  WS-CHK-TEACHER-SHORT   PIC X(15).
034400         03  WS-CHK-TEACHER-REST    PIC X(35).
034500     02  WS-COM-P                   PIC 9(02) COMP.
034600*        WS-OCP-D/WS-OCP-P ARE THE DAY/PERIOD PAIR USED WHILE CLEARING
034700*        OR BUILDING THE OCCUPANCY GRID AND THE SLOT LIST - SHARED
034800*        ACROSS BOTH JOBS SINCE NEITHER IS EVER ACTIVE AT THE SAME TIME.
034900     02  WS-OCP-D                   PIC 9(01) COMP.
035000     02  WS-OCP-P                   PIC 9(02) COMP.
035100
035200*    WS-ATTEMPT-NUM COUNTS THE RETRY PASSES IN 4400-ATTEMPT-LOOP;
035300*    WS-FOUND-COMPLETE-SW STOPS THE LOOP EARLY THE MOMENT AN ATTEMPT
035400*    PLACES EVERY OCCURRENCE, SINCE FURTHER RETRIES CANNOT IMPROVE
035500*    ON A PERFECT SCHEDULE.
035600 01  WS-ATTEMPT-VAR.
035700     02  WS-ATTEMPT-NUM             PIC 9(03) COMP.
035800     02  WS-FOUND-COMPLETE-SW       PIC X VALUE "N".
035900         88  WS-FOUND-COMPLETE            VALUE "Y".
036000
036100*    WORK AREA FOR THE POST-HOC VALIDATOR (5000-5020) - WS-VAL-OK-SW
036200*    IS THE OVERALL PASS/FAIL SWITCH, WS-VALIDATION-MESSAGE IS
036300*    HANDED BACK TO 0100-BEGIN FOR THE STATUS LINE ON EITHER A CLEAN
036400*    PASS OR A CONFLICT, AND WS-VAL-PERIOD-DISP IS A DISPLAY-EDITED
036500*    COPY OF THE OFFENDING PERIOD NUMBER FOR THE DBL-BOOK MESSAGE.
036600 01  WS-VALIDATE-VAR.
036700     02  WS-VAL-OK-SW               PIC X VALUE "Y".
036800         88  WS-VALIDATION-OK             VALUE "Y".
036900     02  WS-VALIDATION-MESSAGE      PIC X(60).
037000     02  WS-VAL-PERIOD-DISP         PIC 99.
037100
037200*    ZERO-SUPPRESSED COUNTS FOR THE STRING-BUILT STATUS MESSAGES IN
037300*    4600-PARTIAL-MESSAGE AND 5000-VALIDATE-SCHEDULE - ZZZ9 KEEPS A
037400*    SMALL CLASS COUNT FROM SHOWING LEADING ZEROES ON THE OPERATOR'S
037500*    SCREEN.
037600 01  WS-MESSAGE-VAR.
037700     02  WS-MSG-SCHEDULED           PIC ZZZ9.
037800     02  WS-MSG-UNSCHEDULED         PIC ZZZ9.
037900
038000 LINKAGE SECTION.
038100 COPY TTSTLNK.CPY.
038200
038300*    TTGEN IS CALLED FROM THE DRIVER WITH THE CONSTRAINTS RECORD
038400*    (TTSTLNK.CPY) ALREADY POPULATED - NO FILE ON THIS PROGRAM'S OWN
038500*    SELECT LIST CARRIES THE ACTIVE-DAY FLAGS, PERIODS-PER-DAY,
038600*    LUNCH PERIOD OR THE MORNING/AFTERNOON PREFERENCE, THEY ALL
038700*    ARRIVE THROUGH LINKAGE FROM WHATEVER READ THE CONSTRAINTS FILE.
038800 PROCEDURE DIVISION USING TT-LINKAGE.
038900
039000*    MAIN LINE OF THE GENERATOR. RUNS THE VALIDATION STEPS FIRST,
039100*    BAILING OUT TO 0900-FAIL THE MOMENT ONE OF THEM SETS
039200*    WS-ERR-CODE; ONLY THEN BUILDS THE COLOUR, OCCURRENCE AND SLOT
039300*    TABLES AND RUNS THE ATTEMPT LOOP. A RUN THAT COULD NOT PLACE
039400*    EVEN ONE OCCURRENCE IS TREATED AS A HARD FAILURE RATHER THAN
039500*    WRITING AN EMPTY SCHEDULE FILE.
039600 0100-BEGIN.
039700*    LK-SUCCESS-FLAG DEFAULTS TO Y AT THE TOP OF THE RUN - ONLY A
039800*    HARD FAILURE BELOW (0900-FAIL) OR AN EXPLICIT PARTIAL/INVALID
039900*    RESULT FLIPS IT BACK TO N BEFORE GOBACK.
040000     MOVE "Y" TO LK-SUCCESS-FLAG.
040100     MOVE ZERO TO WS-ERR-CODE.
040200
040300     PERFORM 1000-READ-CLASSES THRU 1000-READ-CLASSES-EXIT.
040400     IF WS-ERR-CODE NOT = ZERO
040500         GO TO 0900-FAIL
040600     END-IF.
040700
040800     PERFORM 1200-DUP-CHECK THRU 1200-DUP-CHECK-EXIT.
040900     IF WS-ERR-CODE NOT = ZERO
041000         GO TO 0900-FAIL
041100     END-IF.
041200
041300     PERFORM 1300-CAPACITY-CHECK THRU 1300-CAPACITY-CHECK-EXIT.
041400     IF WS-ERR-CODE NOT = ZERO
041500         GO TO 0900-FAIL
041600     END-IF.
041700
041800*    ONCE THE THREE VALIDATION STEPS ABOVE HAVE ALL CLEARED WS-ERR-CODE,
041900*    THE RUN PROCEEDS STRAIGHT THROUGH COLOUR ASSIGNMENT, TABLE BUILDING
042000*    AND THE ATTEMPT LOOP WITHOUT ANY FURTHER ERROR CHECKING UNTIL THE
042100*    WS-BEST-COUNT TEST BELOW - NONE OF THESE FOUR STEPS CAN FAIL ON
042200*    THEIR OWN ACCOUNT, THEY ONLY PRODUCE A BETTER OR WORSE SCHEDULE.
042300     PERFORM 3000-ASSIGN-COLORS THRU 3000-ASSIGN-COLORS-EXIT.
042400     PERFORM 4000-BUILD-OCCURRENCES
042500         THRU 4000-BUILD-OCCURRENCES-EXIT.
042600     PERFORM 4200-BUILD-SLOTS THRU 4200-BUILD-SLOTS-EXIT.
042700     PERFORM 4400-ATTEMPT-LOOP THRU 4400-ATTEMPT-LOOP-EXIT.
042800
042900*    NOT EVEN ONE OCCURRENCE COULD BE SEATED IN 100 ATTEMPTS - THIS
043000*    IS TREATED AS A HARD FAILURE RATHER THAN WRITING AN EMPTY
043100*    SCHEDULE FILE, SINCE AN EMPTY OUTPUT FILE LOOKS LIKE SUCCESS TO
043200*    A DOWNSTREAM JOB STEP THAT ONLY CHECKS THE RETURN CODE.
043300*    WS-BEST-COUNT STAYS ZERO ONLY WHEN EVERY ONE OF THE 100 ATTEMPTS IN
043400*    4400-ATTEMPT-LOOP FAILED TO SEAT A SINGLE OCCURRENCE - IN PRACTICE
043500*    THIS MEANS THE CONSTRAINTS RECORD LEFT TOO FEW ACTIVE DAYS OR
043600*    PERIODS OPEN FOR THE LOAD THE CLASS FILE IS ASKING FOR.
043700     IF WS-BEST-COUNT = ZERO
043800         MOVE "N" TO LK-SUCCESS-FLAG
043900         MOVE "Could not generate a timetable - relax constraints."
044000             TO LK-RUN-MESSAGE
044100         GOBACK
044200     END-IF.
044300
044400*    FROM HERE DOWN THE RUN IS COMMITTED TO THE BEST ATTEMPT FOUND -
044500*    NO FURTHER RETRY IS POSSIBLE ONCE THE SCHEDULE FILE IS WRITTEN.
044600     PERFORM 4500-WRITE-SCHEDULE THRU 4500-WRITE-SCHEDULE-EXIT.
044700     PERFORM 5000-VALIDATE-SCHEDULE THRU 5000-VALIDATE-SCHEDULE-EXIT.
044800     IF NOT WS-VALIDATION-OK
044900         MOVE "N" TO LK-SUCCESS-FLAG
045000         MOVE WS-VALIDATION-MESSAGE TO LK-RUN-MESSAGE
045100         GOBACK
045200     END-IF.
045300
045400     MOVE WS-BEST-COUNT TO LK-CLASSES-SCHEDULED.
045500*    LK-CLASSES-SCHEDULED/LK-CLASSES-UNSCHEDULED ARE HANDED BACK TO
045600*    THE DRIVER SO A JOB-STEP CONDITION CODE OR AN OPERATOR SCREEN
045700*    CAN SHOW THE COMMITTEE A COUNT WITHOUT HAVING TO RE-READ THE
045800*    SCHEDULE FILE ITSELF.
045900     COMPUTE LK-CLASSES-UNSCHEDULED = WS-OCC-COUNT - WS-BEST-COUNT.
046000
046100     IF WS-BEST-COUNT = WS-OCC-COUNT
046200         MOVE "Y" TO LK-SUCCESS-FLAG
046300*        5000-VALIDATE-SCHEDULE ALREADY PASSED (WE WOULD HAVE
046400*        GONE BACK ABOVE IF IT HAD NOT), SO ITS OWN CONFIRMATION
046500*        WORDING - NOT THE GENERATION STEP'S CANNED LINE - IS
046600*        WHAT THE OPERATOR SEES ON THE STATUS FILE.
046700         MOVE WS-VALIDATION-MESSAGE TO LK-RUN-MESSAGE
046800     ELSE
046900         PERFORM 4600-PARTIAL-MESSAGE THRU 4600-PARTIAL-MESSAGE-EXIT
047000     END-IF.
047100     GOBACK.
047200
047300*    COMMON ERROR EXIT FOR EVERY VALIDATION STEP - WHATEVER PARAGRAPH
047400*    SET WS-ERR-CODE ALSO LEFT ITS OWN WORDING IN WS-ERROR-MESSAGE,
047500*    SO THIS PARAGRAPH ONLY HAS TO COPY IT FORWARD AND GO BACK.
047600 0900-FAIL.
047700     MOVE "N" TO LK-SUCCESS-FLAG.
047800     MOVE WS-ERROR-MESSAGE TO LK-RUN-MESSAGE.
047900     GOBACK.
048000
048100*-----------------------------------------------------------------
048200* STEP 2 OF INPUT VALIDATION - READ AND VALIDATE THE CLASS FILE
048300*-----------------------------------------------------------------
048400 1000-READ-CLASSES.
048500     MOVE ZERO TO WS-CLASS-COUNT.
048600     OPEN INPUT CLASSES-IN.
048700     IF CLS-STAT NOT = "00"
048800*    ERROR-CODE REGISTRY FOR THIS PROGRAM, KEPT HERE WHERE THE FIRST
048900*    CODE IS ASSIGNED SO A MAINTAINER CAN FIND THE WHOLE LIST IN ONE
049000*    PLACE -
049100*        40      CLASSES FILE WOULD NOT OPEN
049200*        39      MORE THAN 200 CLASS RECORDS IN THE RUN
049300*        31-33   REQUIRED TEXT FIELD (ID/NAME/TEACHER) BLANK
049400*        34-36   PERIODS-PER-WEEK OR DURATION OUT OF RANGE
049500*        37      COLOUR FIELD FAILED THE HEX-DIGIT EDIT
049600*        38      DUPLICATE CLASS ID
049700*        50      NOT ENOUGH TIME SLOTS FOR THE DURATION-WEIGHTED LOAD
049800*    EACH CODE IS SET AT MOST ONCE PER RUN SINCE 0100-BEGIN STOPS
049900*    AT THE FIRST STEP THAT FAILS.
050000         MOVE 40 TO WS-ERR-CODE
050100         MOVE "Unable to open classes file." TO WS-ERROR-MESSAGE
050200         GO TO 1000-READ-CLASSES-EXIT
050300     END-IF.
050400
050500*    THE UNTIL CLAUSE CHECKS WS-ERR-CODE AS WELL AS WS-EOF-SW SO A
050600*    VALIDATION FAILURE PARTWAY THROUGH THE FILE STOPS THE READ LOOP
050700*    IMMEDIATELY RATHER THAN CONTINUING TO VALIDATE RECORDS BEHIND THE
050800*    ONE THAT ALREADY FAILED.
050900     PERFORM 1010-READ-NEXT-CLASS THRU 1010-READ-NEXT-CLASS-EXIT
051000         UNTIL WS-EOF OR WS-ERR-CODE NOT = ZERO.
051100     CLOSE CLASSES-IN.
051200 1000-READ-CLASSES-EXIT.
051300     EXIT.
051400
051500*    ONE RECORD PER CALL, STANDARD AT-END/NOT-AT-END READ - EVERY
051600*    FIELD-LEVEL EDIT LIVES DOWNSTREAM IN 1100-VALIDATE-CLASS-REC SO
051700*    THIS PARAGRAPH STAYS A PLAIN READ LOOP DRIVER.
051800 1010-READ-NEXT-CLASS.
051900     READ CLASSES-IN
052000         AT END
052100             MOVE "Y" TO WS-EOF-SW
052200         NOT AT END
052300             PERFORM 1100-VALIDATE-CLASS-REC
052400                 THRU 1100-VALIDATE-CLASS-REC-EXIT
052500     END-READ.
052600 1010-READ-NEXT-CLASS-EXIT.
052700     EXIT.
052800
052900*    VALIDATES AND COPIES ONE CLASSES-IN RECORD INTO CLS-TABLE.
053000*    ORDER MATTERS HERE - THE TABLE-FULL CHECK RUNS BEFORE ANYTHING
053100*    ELSE SO A RUNAWAY INPUT FILE CANNOT OVERRUN THE 200-ROW TABLE,
053200*    THEN EACH TEXT FIELD IS TRIMMED THROUGH 9100-TRIM-FIELD BEFORE
053300*    ITS BLANK CHECK, SINCE A FIELD PADDED WITH LEADING SPACES WOULD
053400*    OTHERWISE LOOK NON-BLANK TO A SIMPLE SPACES TEST.
053500 1100-VALIDATE-CLASS-REC.
053600     ADD 1 TO WS-CLASS-COUNT.
053700     IF WS-CLASS-COUNT > 200
053800*    THE 200-ROW CEILING WAS RAISED FROM 50 UNDER REQ-0035 WHEN THE
053900*    MIDDLE SCHOOL OUTGREW THE ORIGINAL TABLE SIZE.
054000*    SAME CODE 39 USED BY THE WS-CLASS-COUNT > 200 TEST ABOVE - THE FILE
054100*    IS TOO LARGE EITHER WAY THE OPERATOR HEARS ABOUT IT.
054200         MOVE 39 TO WS-ERR-CODE
054300         MOVE "Too many class records for this run."
054400             TO WS-ERROR-MESSAGE
054500         GO TO 1100-VALIDATE-CLASS-REC-EXIT
054600     END-IF.
054700
054800     MOVE CLS-ID         TO CT-ID(WS-CLASS-COUNT).
054900*    FIELD-BY-FIELD COPY FROM THE INPUT RECORD LAYOUT (TTCLSREC.CPY)
055000*    INTO THE WORKING CLASS TABLE - KEPT AS SEPARATE MOVES RATHER
055100*    THAN ONE GROUP MOVE SINCE CLS-DURATION NEEDS ITS OWN DEFAULTING
055200*    LOGIC BELOW AND THE TRIM LOGIC FURTHER DOWN ONLY TOUCHES THREE
055300*    OF THE SIX FIELDS.
055400     MOVE CLS-NAME       TO CT-NAME(WS-CLASS-COUNT).
055500     MOVE CLS-TEACHER    TO CT-TEACHER(WS-CLASS-COUNT).
055600     MOVE CLS-PERIODS-WK TO CT-PERIODS-WK(WS-CLASS-COUNT).
055700     MOVE CLS-COLOR      TO CT-COLOR(WS-CLASS-COUNT).
055800*    A ZERO DURATION ON THE INPUT RECORD MEANS THE COMMITTEE LEFT IT
055900*    BLANK ON THE EXTRACT, NOT THAT THE CLASS TRULY TAKES ZERO
056000*    PERIODS - DEFAULTED TO A SINGLE PERIOD RATHER THAN REJECTED.
056100*    CLS-DURATION OF ZERO MEANS THE SOURCE RECORD LEFT THE FIELD BLANK
056200*    OR NUMERIC-ZERO - RATHER THAN REJECT THE RECORD, THE SHOP DECIDED
056300*    UNDER ORIG-0008 TO DEFAULT A MISSING DURATION TO ONE PERIOD SINCE
056400*    MOST SINGLE-PERIOD CLASSES NEVER FILLED THE FIELD IN ANYWAY.
056500     IF CLS-DURATION = ZERO
056600         MOVE 1 TO CT-DURATION(WS-CLASS-COUNT)
056700     ELSE
056800         MOVE CLS-DURATION TO CT-DURATION(WS-CLASS-COUNT)
056900     END-IF.
057000
057100*    CLEARED BEFORE EACH TRIM CALL SO A SHORTER RESULT ON A LATER
057200*    FIELD DOES NOT LEAVE TRAILING CHARACTERS FROM A LONGER EARLIER
057300*    ONE - THE SAME WORK FIELD IS REUSED FOR ALL THREE TEXT FIELDS.
057400*    WS-TRIM-IN IS THE SHARED SCRATCH FIELD FOR 9100-TRIM-FIELD - IT IS
057500*    CLEARED BEFORE EVERY CALL SO A SHORTER NAME ON THIS PASS CANNOT
057600*    LEAVE TRAILING CHARACTERS BEHIND FROM A LONGER NAME ON THE LAST.
057700     MOVE SPACES TO WS-TRIM-IN.
057800     MOVE CT-ID(WS-CLASS-COUNT) TO WS-TRIM-IN(1:20).
057900     PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT.
058000     MOVE WS-TRIM-OUT(1:20) TO CT-ID(WS-CLASS-COUNT).
058100     IF WS-TRIM-OUT = SPACES
058200*    A CLASS ID THAT TRIMS DOWN TO NOTHING IS TREATED AS BLANK EVEN
058300*    IF THE RAW INPUT FIELD WAS PADDED WITH SPACES, NOT TRUE SPACES
058400*    END TO END.
058500         MOVE 31 TO WS-ERR-CODE
058600         MOVE "Class id is blank." TO WS-ERROR-MESSAGE
058700         GO TO 1100-VALIDATE-CLASS-REC-EXIT
058800     END-IF.
058900
059000*    NAME GETS THE SAME TRIM TREATMENT AS ID ABOVE, THIS TIME OVER
059100*    THE FULL 50-BYTE FIELD RATHER THAN A 20-BYTE SLICE.
059300     MOVE SPACES TO WS-TRIM-IN.
059400     MOVE CT-NAME(WS-CLASS-COUNT) TO WS-TRIM-IN.
059500     PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT.
059600     MOVE WS-TRIM-OUT TO CT-NAME(WS-CLASS-COUNT).
059700     IF WS-TRIM-OUT = SPACES
059800         MOVE 32 TO WS-ERR-CODE
059900         MOVE "Class name is blank." TO WS-ERROR-MESSAGE
060000         GO TO 1100-VALIDATE-CLASS-REC-EXIT
060100     END-IF.
060200
060300*    TEACHER NAME - THIRD AND LAST OF THE THREE REQUIRED TEXT FIELDS
060400*    TO BE TRIMMED AND BLANK-CHECKED.
060500*    SAME PRE-CLEAR AGAIN FOR THE CLASS ID - ALL THREE TEXT FIELDS GO
060600*    THROUGH THE IDENTICAL CLEAR/MOVE/TRIM/BLANK-CHECK SEQUENCE.
060700     MOVE SPACES TO WS-TRIM-IN.
060800     MOVE CT-TEACHER(WS-CLASS-COUNT) TO WS-TRIM-IN.
060900     PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT.
061000     MOVE WS-TRIM-OUT TO CT-TEACHER(WS-CLASS-COUNT).
061100     IF WS-TRIM-OUT = SPACES
061200         MOVE 33 TO WS-ERR-CODE
061300         MOVE "Teacher name is blank." TO WS-ERROR-MESSAGE
061400         GO TO 1100-VALIDATE-CLASS-REC-EXIT
061500     END-IF.
061600
061700*    A CLASS MUST MEET AT LEAST ONCE AND AT MOST 40 TIMES A WEEK -
061800*    40 IS GENEROUS HEADROOM OVER THE BUSIEST REAL TIMETABLE THE
061900*    SHOP HAS SEEN (A FIVE-DAY WEEK AT UP TO EIGHT PERIODS A DAY).
062000*    CT-PERIODS-WK BELOW ONE IS REJECTED OUTRIGHT RATHER THAN DEFAULTED
062100*    THE WAY DURATION IS - A CLASS THAT MEETS ZERO TIMES A WEEK HAS NO
062200*    BUSINESS BEING IN THE FILE AT ALL AND USUALLY MEANS A KEYING ERROR
062300*    ON THE SOURCE SCREEN.
062400     IF CT-PERIODS-WK(WS-CLASS-COUNT) < 1
062500        OR CT-PERIODS-WK(WS-CLASS-COUNT) > 40
062600         MOVE 34 TO WS-ERR-CODE
062700         MOVE "Periods per week must be 1-40." TO WS-ERROR-MESSAGE
062800         GO TO 1100-VALIDATE-CLASS-REC-EXIT
062900     END-IF.
063000
063100*    DURATION IS THE NUMBER OF CONSECUTIVE PERIODS ONE MEETING OF
063200*    THE CLASS OCCUPIES - 1 TO 4 COVERS EVERYTHING FROM A SINGLE
063300*    PERIOD UP TO A HALF-DAY LAB BLOCK.
063400*    CT-DURATION UNDER ONE PERIOD IS EQUALLY REJECTED HERE - ONLY A
063500*    MISSING (ZERO) DURATION GETS THE ORIG-0008 DEFAULT ABOVE, A
063600*    DURATION THAT WAS ACTUALLY KEYED NEGATIVE OR INVALID DOES NOT.
063700     IF CT-DURATION(WS-CLASS-COUNT) < 1
063800        OR CT-DURATION(WS-CLASS-COUNT) > 4
063900         MOVE 35 TO WS-ERR-CODE
064000         MOVE "Duration must be 1-4 periods." TO WS-ERROR-MESSAGE
064100         GO TO 1100-VALIDATE-CLASS-REC-EXIT
064200     END-IF.
064300
064400*    A BLOCK THAT IS LONGER THAN THE WHOLE SCHOOL DAY CAN NEVER FIT
064500*    ANYWHERE, SO THIS IS CAUGHT HERE RATHER THAN LEFT FOR THE
064600*    PLACEMENT LOGIC TO DISCOVER ON EVERY ONE OF 100 ATTEMPTS.
064700     IF CT-DURATION(WS-CLASS-COUNT) > LK-PERIODS-DAY
064800*    CHECKED SEPARATELY FROM THE 1-4 RANGE TEST ABOVE BECAUSE
064900*    LK-PERIODS-DAY VARIES FROM SCHOOL TO SCHOOL - A DURATION OF 4
065000*    MIGHT BE LEGAL AT ONE SITE AND TOO LONG AT ANOTHER.
065100*    CODE 36 COVERS BOTH THE LENGTH CHECK AND THE LEADING-# CHECK BELOW -
065200*    EITHER WAY THE FIELD IS NOT A VALID SEVEN-CHARACTER HEX COLOUR.
065300         MOVE 36 TO WS-ERR-CODE
065400         MOVE "Class duration exceeds periods per day."
065500             TO WS-ERROR-MESSAGE
065600         GO TO 1100-VALIDATE-CLASS-REC-EXIT
065700     END-IF.
065800
065900*    A BLANK COLOUR FIELD IS LEGAL - 3000-ASSIGN-COLORS LATER FILLS IN
066000*    ANY CLASS THAT LEFT THIS FIELD EMPTY FROM THE STANDARD PALETTE -
066100*    SO THE EDIT BELOW ONLY RUNS WHEN THE SITE ACTUALLY SUPPLIED ONE.
066200     IF CT-COLOR(WS-CLASS-COUNT) NOT = SPACES
066300         PERFORM 1150-VALIDATE-COLOR THRU 1150-VALIDATE-COLOR-EXIT
066400     END-IF.
066500 1100-VALIDATE-CLASS-REC-EXIT.
066600     EXIT.
066700
066800* COLOUR CHECK - SAME CHARACTER-BY-CHARACTER SCAN SHAPE AS THE
066900* OLD editor-chr PARAGRAPH IN PEL02
067000*    ONLY CALLED WHEN THE INPUT RECORD SUPPLIED A NON-BLANK COLOUR -
067100*    A BLANK COLOUR IS LEGAL AND LEFT FOR 3010-ASSIGN-ONE-COLOR TO
067200*    FILL IN LATER FROM THE PALETTE. THE LEADING '#' IS CHECKED
067300*    HERE DIRECTLY; THE SIX DIGITS BEHIND IT ARE CHECKED ONE AT A
067400*    TIME BY 1160-CHECK-HEX-DIGIT.
067500 1150-VALIDATE-COLOR.
067600*    ASSUMES THE COLOUR IS GOOD UNTIL PROVEN OTHERWISE - EITHER THE
067700*    MISSING-HASH CHECK BELOW OR ANY ONE FAILED HEX DIGIT FLIPS THIS
067800*    BACK TO N.
067900*    SWITCH RESET BEFORE EACH HEX-DIGIT PASS SO A FAILURE ON A LATER
068000*    DIGIT CANNOT BE MASKED BY A PASS SWITCH LEFT OVER FROM AN EARLIER,
068100*    SUCCESSFUL CLASS RECORD.
068200     MOVE "Y" TO WS-COLOR-OK-SW.
068300     IF CT-COLOR(WS-CLASS-COUNT)(1:1) NOT = "#"
068400         MOVE "N" TO WS-COLOR-OK-SW
068500         GO TO 1150-VALIDATE-COLOR-CHECK
068600     END-IF.
068700*    CHECKS POSITIONS 2 THROUGH 7 OF THE COLOUR FIELD (POSITION 1 IS
068800*    THE LEADING '#' ALREADY CONFIRMED ABOVE) - SIX HEX DIGITS FOR A
068900*    STANDARD RRGGBB COLOUR CODE.
069000     PERFORM 1160-CHECK-HEX-DIGIT THRU 1160-CHECK-HEX-DIGIT-EXIT
069100         VARYING WS-COLOR-POS FROM 2 BY 1 UNTIL WS-COLOR-POS > 7.
069200 1150-VALIDATE-COLOR-CHECK.
069300*    ERROR 37 IS ONLY RAISED ONCE, AFTER BOTH THE HASH CHECK AND ALL
069400*    SIX DIGIT CHECKS HAVE HAD A CHANCE TO RUN - NOT THE MOMENT THE
069500*    FIRST ONE FAILS - SINCE WS-COLOR-OK-SW ALREADY CAPTURES WHETHER
069600*    ANY OF THEM FAILED.
069700*    THE FIRST BAD DIGIT IS ENOUGH TO FAIL THE WHOLE FIELD - THE LOOP IN
069800*    1150-VALIDATE-COLOR STILL WALKS ALL SIX DIGITS FOR CONSISTENCY BUT
069900*    ONLY THE FIRST FAILURE EVER REACHES WS-ERR-CODE.
070000     IF NOT WS-COLOR-OK
070100         MOVE 37 TO WS-ERR-CODE
070200         MOVE "Colour must be # followed by 6 hex digits."
070300             TO WS-ERROR-MESSAGE
070400     END-IF.
070500 1150-VALIDATE-COLOR-EXIT.
070600     EXIT.
070700
070800*    TESTS ONE POSITION OF THE COLOUR FIELD FOR A VALID HEX DIGIT -
070900*    NUMERIC COVERS 0-9, THE TWO RANGE TESTS COVER UPPER AND LOWER
071000*    CASE A-F SEPARATELY SINCE THE COMMITTEE'S COLOUR PICKER SENDS
071100*    BOTH CASES DEPENDING ON THE BROWSER.
071200*    CALLED ONCE PER HEX DIGIT FROM 1150-VALIDATE-COLOR - ACCEPTS
071300*    0 THROUGH 9 AND BOTH UPPER- AND LOWER-CASE A THROUGH F, SINCE
071400*    REQ-0029 FOUND SITE OPERATORS KEYING COLOURS IN EITHER CASE.
071500 1160-CHECK-HEX-DIGIT.
071600     MOVE CT-COLOR(WS-CLASS-COUNT)(WS-COLOR-POS:1) TO WS-COLOR-CHR.
071700     IF WS-COLOR-CHR NOT NUMERIC
071800        AND (WS-COLOR-CHR < "A" OR WS-COLOR-CHR > "F")
071900        AND (WS-COLOR-CHR < "a" OR WS-COLOR-CHR > "f")
072000         MOVE "N" TO WS-COLOR-OK-SW
072100     END-IF.
072200 1160-CHECK-HEX-DIGIT-EXIT.
072300     EXIT.
072400
072500*-----------------------------------------------------------------
072600* CROSS-RECORD CHECKS
072700*-----------------------------------------------------------------
072800*    GUARDS AGAINST RUNNING THE PAIRWISE SCAN AT ALL WHEN THERE IS
072900*    ONLY ONE CLASS RECORD - A SINGLE ROW CANNOT DUPLICATE ITSELF,
073000*    AND THE VARYING LOOP BELOW WOULD OTHERWISE HAVE TO GUARD THAT
073100*    CASE ITSELF.
073200 1200-DUP-CHECK.
073300*    RESET TO ZERO EVEN THOUGH THIS STEP IS ONLY REACHED AFTER
073400*    1000-READ-CLASSES ALREADY PASSED - CHEAP INSURANCE AGAINST A
073500*    FUTURE MAINTAINER RE-ORDERING THE PERFORM CHAIN IN 0100-BEGIN.
073600*    RESET BEFORE THE DUPLICATE-ID SCAN BELOW SO A PRIOR VALIDATION
073700*    STEP'S ERROR CODE CANNOT SURVIVE INTO THIS ONE'S PASS/FAIL TEST.
073800     MOVE ZERO TO WS-ERR-CODE.
073900     IF WS-CLASS-COUNT > 1
074000         PERFORM 1210-DUP-OUTER THRU 1210-DUP-OUTER-EXIT
074100             VARYING WS-DUP-I FROM 1 BY 1
074200             UNTIL WS-DUP-I > WS-CLASS-COUNT
074300                OR WS-ERR-CODE NOT = ZERO
074400     END-IF.
074500 1200-DUP-CHECK-EXIT.
074600     EXIT.
074700
074800*    OUTER LEG OF THE CLASSIC I/J PAIRWISE SCAN - FOR EACH CLASS ID
074900*    AT POSITION WS-DUP-I, 1220-DUP-INNER CHECKS EVERY LATER ID FOR
075000*    AN EXACT MATCH. THE INNER LOOP ONLY EVER RUNS FORWARD OF I SO
075100*    EACH PAIR IS COMPARED ONCE, NOT TWICE.
075200*    CLASSIC O(N SQUARED) DOUBLE SCAN - WITH THE TABLE CAPPED AT 200 ROWS
075300*    THIS NEVER APPROACHED A PERFORMANCE PROBLEM IN TESTING, AND THE
075400*    SHOP'S COMPILER HAS NO SORT VERB TO FALL BACK ON FOR A CHEAPER
075500*    DUPLICATE CHECK.
075600 1210-DUP-OUTER.
075700     COMPUTE WS-DUP-J = WS-DUP-I + 1.
075800     PERFORM 1220-DUP-INNER THRU 1220-DUP-INNER-EXIT
075900         VARYING WS-DUP-J FROM WS-DUP-J BY 1
076000         UNTIL WS-DUP-J > WS-CLASS-COUNT
076100            OR WS-ERR-CODE NOT = ZERO.
076200 1210-DUP-OUTER-EXIT.
076300     EXIT.
076400
076500*    A SINGLE ID-TO-ID COMPARE. THE FIRST DUPLICATE FOUND STOPS BOTH
076600*    LOOPS DEAD (WS-ERR-CODE NOT = ZERO IS IN BOTH UNTIL CLAUSES) -
076700*    THE COMMITTEE ONLY EVER WANTS TO SEE ONE ERROR AT A TIME.
076800*    INNER SCAN ONLY EVER LOOKS AT ROWS AFTER THE OUTER ROW, SO EACH
076900*    PAIR OF DUPLICATE IDS IS CAUGHT EXACTLY ONCE.
077000 1220-DUP-INNER.
077100     IF CT-ID(WS-DUP-I) = CT-ID(WS-DUP-J)
077200         MOVE 38 TO WS-ERR-CODE
077300         MOVE "Duplicate class id." TO WS-ERROR-MESSAGE
077400     END-IF.
077500 1220-DUP-INNER-EXIT.
077600     EXIT.
077700
077800* DURATION-WEIGHTED CAPACITY CHECK - THE STRICTER OF THE TWO
077900* FORMULAS THE SOURCE USES GOVERNS, PER THE SPEC
078000*    TOTALS THE DURATION-WEIGHTED DEMAND ACROSS EVERY CLASS AND
078100*    COMPARES IT TO THE SLOTS THE CONSTRAINTS RECORD ACTUALLY
078200*    OFFERS - ACTIVE DAYS TIMES PERIODS PER DAY, LESS ONE SLOT PER
078300*    ACTIVE DAY WHEN A LUNCH PERIOD IS DECLARED. THIS RUNS BEFORE
078400*    ANY ATTEMPT IS MADE SO AN IMPOSSIBLE REQUEST FAILS FAST RATHER
078500*    THAN BURNING ALL 100 RETRIES FIRST.
078600 1300-CAPACITY-CHECK.
078700     MOVE ZERO TO WS-NEEDED.
078800*    RESET FOR THE SAME REASON AS 1200-DUP-CHECK ABOVE - THIS STEP
078900*    RUNS INDEPENDENTLY OF THE ONES BEFORE IT AND SHOULD NOT INHERIT
079000*    A STALE NON-ZERO CODE.
079100     MOVE ZERO TO WS-ERR-CODE.
079200     PERFORM 1310-ACCUM-NEEDED THRU 1310-ACCUM-NEEDED-EXIT
079300         VARYING WS-CAP-I FROM 1 BY 1 UNTIL WS-CAP-I > WS-CLASS-COUNT.
079400
079500*    RAW SLOT COUNT BEFORE THE LUNCH-PERIOD DEDUCTION BELOW - ONE
079600*    SLOT PER PERIOD OF EVERY ACTIVE DAY.
079700     COMPUTE WS-AVAILABLE = LK-ACTIVE-DAY-CNT * LK-PERIODS-DAY.
079800     IF LK-LUNCH-PERIOD NOT = ZERO
079900*    ONE LUNCH PERIOD IS LOST PER ACTIVE DAY, NOT JUST ONCE FOR THE
080000*    WHOLE WEEK - A FIVE-DAY WEEK WITH A DECLARED LUNCH PERIOD LOSES
080100*    FIVE SLOTS TOTAL.
080200         COMPUTE WS-AVAILABLE = WS-AVAILABLE - LK-ACTIVE-DAY-CNT
080300     END-IF.
080400
080500*    WS-NEEDED IS THE CLASS'S PERIODS-PER-WEEK TIMES ITS DURATION - THE
080600*    RAW NUMBER OF PERIOD-SLOTS THE CLASS WOULD CONSUME ACROSS THE
080700*    WEEK, COMPARED AGAINST THE TOTAL OPEN SLOTS LEFT AFTER LUNCH IS
080800*    SUBTRACTED OUT DAY BY DAY.
080900     IF WS-NEEDED > WS-AVAILABLE
081000         MOVE 50 TO WS-ERR-CODE
081100         MOVE "Not enough time slots." TO WS-ERROR-MESSAGE
081200     END-IF.
081300 1300-CAPACITY-CHECK-EXIT.
081400     EXIT.
081500
081600*    ADDS ONE CLASS'S PERIODS-PER-WEEK TIMES ITS DURATION INTO THE
081700*    RUNNING WS-NEEDED TOTAL - A TWO-HOUR-BLOCK CLASS MEETING TWICE
081800*    A WEEK COSTS FOUR SLOTS, NOT TWO, WHICH IS WHY THIS IS A
081900*    MULTIPLY AND NOT A SIMPLE COUNT OF CLASS RECORDS.
082000*    RUNS ONCE PER CLASS ROW, ACCUMULATING WS-NEEDED ACROSS THE WHOLE
082100*    TABLE BEFORE 1300-CAPACITY-CHECK COMPARES THE GRAND TOTAL AGAINST
082200*    WS-AVAILABLE.
082300 1310-ACCUM-NEEDED.
082400     COMPUTE WS-NEEDED = WS-NEEDED +
082500         (CT-PERIODS-WK(WS-CAP-I) * CT-DURATION(WS-CAP-I)).
082600 1310-ACCUM-NEEDED-EXIT.
082700     EXIT.
082800
082900*-----------------------------------------------------------------
083000* COLOUR ASSIGNMENT - HOUSE color-table IDIOM, PALETTE CYCLE
083100*-----------------------------------------------------------------
083200*    ONE PASS OVER THE CLASS TABLE, FILLING IN ANY COLOUR THE INPUT
083300*    FILE LEFT BLANK. RUNS ONCE, BEFORE THE ATTEMPT LOOP, SINCE A
083400*    CLASS'S COLOUR DOES NOT CHANGE FROM ONE RETRY TO THE NEXT.
083500*    ONLY CLASSES THAT LEFT CT-COLOR BLANK GET A PALETTE COLOUR HERE -
083600*    A SITE-SUPPLIED COLOUR THAT PASSED THE HEX EDIT IN 1150 IS LEFT
083700*    ALONE SO A DEPARTMENT CAN KEEP ITS OWN HOUSE COLOUR FROM YEAR TO
083800*    YEAR.
083900 3000-ASSIGN-COLORS.
084000     PERFORM 3010-ASSIGN-ONE-COLOR THRU 3010-ASSIGN-ONE-COLOR-EXIT
084100         VARYING WS-COL-I FROM 1 BY 1 UNTIL WS-COL-I > WS-CLASS-COUNT.
084200 3000-ASSIGN-COLORS-EXIT.
084300     EXIT.
084400
084500*    ONLY FILLS IN A COLOUR WHEN THE INPUT RECORD LEFT CT-COLOR
084600*    BLANK - AN EXPLICIT COLOUR FROM THE INPUT FILE ALWAYS WINS.
084700*    THE DIVIDE-BY-15-WITH-REMAINDER IS THE SAME WRAP-AROUND TRICK
084800*    THE OLD PEL02 SCREEN USED TO CYCLE ITS FUNCTION-KEY LEGEND, JUST
084900*    APPLIED TO THE 15-ROW PALETTE TABLE INSTEAD.
085000*    WS-PALETTE-VAR (TTPALET.CPY) CYCLES THROUGH A FIXED LIST OF HIGH-
085100*    CONTRAST COLOURS - THE SUBSCRIPT WRAPS BACK TO ONE ONCE IT RUNS
085200*    PAST THE LAST ENTRY SO A CLASS LIST LONGER THAN THE PALETTE STILL
085300*    GETS A COLOUR, EVEN IF IT REPEATS ONE ALREADY USED.
085400 3010-ASSIGN-ONE-COLOR.
085500     IF CT-COLOR(WS-COL-I) = SPACES
085600         COMPUTE WS-PAL-DIV = WS-COL-I - 1
085700         DIVIDE WS-PAL-DIV BY 15 GIVING WS-PAL-DIV
085800             REMAINDER WS-PAL-REM
085900         COMPUTE WS-PAL-IDX = WS-PAL-REM + 1
086000         MOVE PL-COLOR(WS-PAL-IDX) TO CT-COLOR(WS-COL-I)
086100     END-IF.
086200 3010-ASSIGN-ONE-COLOR-EXIT.
086300     EXIT.
086400
086500*-----------------------------------------------------------------
086600* GENERATION ENGINE - STEP 1: EXPAND CLASSES INTO OCCURRENCES
086700*-----------------------------------------------------------------
086800*    RUNS ONCE, BEFORE THE ATTEMPT LOOP - THE OCCURRENCE LIST ITSELF
086900*    NEVER CHANGES BETWEEN ATTEMPTS, ONLY ITS ORDER DOES (SEE
087000*    4100-SORT-OCCURRENCES), SO THERE IS NO NEED TO REBUILD IT ON
087100*    EVERY RETRY.
087200*    EVERY CLASS ROW EXPANDS INTO ONE OCC-LIST ENTRY PER PERIOD IT MEETS
087300*    EACH WEEK - A CLASS MEETING THREE TIMES A WEEK PRODUCES THREE
087400*    SEPARATE OCCURRENCES THAT 4300-PLACE-OCCURRENCES CAN SCATTER
087500*    ACROSS DIFFERENT DAYS RATHER THAN FORCING THEM ONTO THE SAME DAY.
087600 4000-BUILD-OCCURRENCES.
087700     MOVE ZERO TO WS-OCC-COUNT.
087800     PERFORM 4010-EXPAND-CLASS THRU 4010-EXPAND-CLASS-EXIT
087900         VARYING WS-OC-I FROM 1 BY 1 UNTIL WS-OC-I > WS-CLASS-COUNT.
088000 4000-BUILD-OCCURRENCES-EXIT.
088100     EXIT.
088200
088300*    EXPANDS ONE CLASS-TABLE ROW INTO ONE OCCURRENCE-LIST ROW PER
088400*    PERIOD IT MEETS EACH WEEK - A CLASS MEETING FIVE TIMES BECOMES
088500*    FIVE SEPARATE OCCURRENCES THAT THE PLACEMENT LOGIC WILL TREAT
088600*    INDEPENDENTLY, EACH NEEDING ITS OWN SLOT.
088700*    PERFORMS 4020-ADD-OCCURRENCE ONCE FOR EACH OF THE CLASS'S PERIODS-
088800*    PER-WEEK - THE SAME CLASS INDEX AND DURATION ARE COPIED INTO EVERY
088900*    OCCURRENCE SINCE ONLY THE EVENTUAL DAY/PERIOD SLOT DIFFERS.
089000 4010-EXPAND-CLASS.
089100     PERFORM 4020-ADD-OCCURRENCE THRU 4020-ADD-OCCURRENCE-EXIT
089200         VARYING WS-OC-K FROM 1 BY 1
089300         UNTIL WS-OC-K > CT-PERIODS-WK(WS-OC-I).
089400 4010-EXPAND-CLASS-EXIT.
089500     EXIT.
089600
089700*    APPENDS ONE ROW TO OCC-LIST, CARRYING FORWARD THE OWNING CLASS
089800*    INDEX (NOT A COPY OF THE CLASS DATA ITSELF) SO CLS-TABLE STAYS
089900*    THE SINGLE SOURCE OF TRUTH FOR NAME/TEACHER/COLOUR THROUGHOUT
090000*    THE REST OF THE RUN.
090100*    OCC-LIST HAS NO TABLE-FULL GUARD OF ITS OWN BECAUSE THE 200-ROW
090200*    CLASS TABLE TIMES A REALISTIC PERIODS-PER-WEEK CANNOT EXCEED THE
090300*    2000-ROW OCC-LIST SIZE - THE ARITHMETIC WAS CHECKED BY HAND WHEN
090400*    REQ-0035 RAISED THE CLASS TABLE FROM 50 TO 200 ROWS.
090500 4020-ADD-OCCURRENCE.
090600     ADD 1 TO WS-OCC-COUNT.
090700     MOVE WS-OC-I TO OL-CLASS-IDX(WS-OCC-COUNT).
090800     MOVE CT-DURATION(WS-OC-I) TO OL-DURATION(WS-OCC-COUNT).
090900 4020-ADD-OCCURRENCE-EXIT.
091000     EXIT.
091100
091200*-----------------------------------------------------------------
091300* STEP 2: SORT OCCURRENCES DURATION-DESCENDING, SHUFFLE TIES
091400* (RE-RUN AT THE TOP OF EVERY ATTEMPT)
091500*-----------------------------------------------------------------
091600*    SORTS OCC-LIST DESCENDING BY DURATION BEFORE PLACEMENT BEGINS -
091700*    PLACING THE HARDEST-TO-FIT (LONGEST) OCCURRENCES FIRST, WHILE THE
091800*    MOST OPEN SLOTS ARE STILL AVAILABLE, LEAVES THE SHORT ONE-PERIOD
091900*    CLASSES TO MOP UP WHATEVER GAPS ARE LEFT OVER.
092000 4100-SORT-OCCURRENCES.
092100     PERFORM 4110-COPY-OCC THRU 4110-COPY-OCC-EXIT
092200         VARYING WS-OC-I FROM 1 BY 1 UNTIL WS-OC-I > WS-OCC-COUNT.
092300     PERFORM 4120-SELECTION-SORT THRU 4120-SELECTION-SORT-EXIT.
092400     PERFORM 4130-SHUFFLE-TIE-GROUPS THRU 4130-SHUFFLE-TIE-GROUPS-X.
092500 4100-SORT-OCCURRENCES-EXIT.
092600     EXIT.
092700
092800*    REFRESHES THE WORK COPY OF THE OCCURRENCE LIST FROM THE MASTER
092900*    LIST BEFORE EVERY ATTEMPT - THE SORT AND SHUFFLE BELOW ONLY
093000*    EVER TOUCH OCC-WORK, NEVER OCC-LIST, SO EACH RETRY STARTS FROM
093100*    THE SAME UNSORTED BASELINE.
093200*    COPIES OCC-LIST INTO THE SCRATCH OCC-WORK TABLE BEFORE SORTING SO
093300*    THE ORIGINAL BUILD ORDER SURVIVES UNTOUCHED IN CASE A LATER
093400*    ATTEMPT NEEDS TO REBUILD FROM SCRATCH.
093500 4110-COPY-OCC.
093600     MOVE OL-CLASS-IDX(WS-OC-I) TO OW-CLASS-IDX(WS-OC-I).
093700     MOVE OL-DURATION(WS-OC-I)  TO OW-DURATION(WS-OC-I).
093800 4110-COPY-OCC-EXIT.
093900     EXIT.
094000
094100*    PLAIN SELECTION SORT, DURATION DESCENDING - THE SHOP'S COMPILER
094200*    HAS NO SORT VERB FOR A WORKING-STORAGE TABLE, SO THIS IS THE
094300*    SAME OUTER/INNER PERFORM-VARYING SHAPE THE OLD INDEX-TABLE
094400*    LOOKUP CODE USED, JUST COMPARING DURATION INSTEAD OF A KEY
094500*    FIELD. LONGER-BLOCK CLASSES GO FIRST SO THE GREEDY PLACER SEATS
094600*    THEM WHILE THE MOST CONTIGUOUS SLOTS ARE STILL OPEN.
094700*    STANDARD SELECTION SORT - THE SHOP'S COMPILER HAS NO SORT VERB
094800*    AVAILABLE TO A SUBPROGRAM WORKING ENTIRELY IN WORKING-STORAGE, SO
094900*    THE OUTER/INNER PAIR BELOW DOES THE JOB BY HAND.
095000 4120-SELECTION-SORT.
095100     IF WS-OCC-COUNT > 1
095200         PERFORM 4121-SORT-OUTER THRU 4121-SORT-OUTER-EXIT
095300             VARYING WS-SRT-I FROM 1 BY 1
095400             UNTIL WS-SRT-I >= WS-OCC-COUNT
095500     END-IF.
095600 4120-SELECTION-SORT-EXIT.
095700     EXIT.
095800
095900*    FINDS THE LONGEST REMAINING OCCURRENCE FROM WS-SRT-I ONWARD AND
096000*    SWAPS IT INTO POSITION WS-SRT-I - ONE PASS PER OUTER ITERATION,
096100*    THE TEXTBOOK SELECTION-SORT SHAPE.
096200*    OUTER LOOP PLACES THE NEXT-LARGEST REMAINING DURATION INTO POSITION
096300*    WS-SRT-I, ONE POSITION AT A TIME FROM THE FRONT OF THE TABLE.
096400 4121-SORT-OUTER.
096500     MOVE WS-SRT-I TO WS-SRT-BEST.
096600     COMPUTE WS-SRT-J = WS-SRT-I + 1.
096700     PERFORM 4122-SORT-FIND-BEST THRU 4122-SORT-FIND-BEST-EXIT
096800         VARYING WS-SRT-J FROM WS-SRT-J BY 1
096900         UNTIL WS-SRT-J > WS-OCC-COUNT.
097000*    ONLY SWAPS WHEN A STRICTLY LONGER ENTRY WAS FOUND FURTHER DOWN
097100*    THE LIST - WHEN THE CURRENT POSITION ALREADY HOLDS THE LONGEST
097200*    REMAINING DURATION, SWAPPING WITH ITSELF WOULD BE WASTED WORK.
097300*    A SWAP ONLY HAPPENS WHEN THE BEST CANDIDATE FOUND WAS NOT ALREADY
097400*    SITTING IN POSITION WS-SRT-I - SKIPPING THE NO-OP SWAP SAVES A
097500*    HANDFUL OF MOVES ON AN ALREADY-ORDERED RUN OF EQUAL DURATIONS.
097600     IF WS-SRT-BEST NOT = WS-SRT-I
097700         MOVE OW-CLASS-IDX(WS-SRT-I)    TO WS-SWAP-CLASS-IDX
097800         MOVE OW-DURATION(WS-SRT-I)     TO WS-SWAP-DURATION
097900         MOVE OW-CLASS-IDX(WS-SRT-BEST) TO OW-CLASS-IDX(WS-SRT-I)
098000         MOVE OW-DURATION(WS-SRT-BEST)  TO OW-DURATION(WS-SRT-I)
098100         MOVE WS-SWAP-CLASS-IDX TO OW-CLASS-IDX(WS-SRT-BEST)
098200         MOVE WS-SWAP-DURATION  TO OW-DURATION(WS-SRT-BEST)
098300     END-IF.
098400 4121-SORT-OUTER-EXIT.
098500     EXIT.
098600
098700*    KEEPS WS-SRT-BEST POINTING AT THE LONGEST DURATION SEEN SO FAR
098800*    IN THIS INNER PASS.
098900*    INNER SCAN FINDS THE LARGEST REMAINING DURATION FROM WS-SRT-I
099000*    FORWARD - TIES ARE LEFT IN WHATEVER ORDER THE SCAN FINDS THEM,
099100*    SINCE 4130-SHUFFLE-TIE-GROUPS REORDERS EQUAL-DURATION RUNS
099200*    AFTERWARD ANYWAY.
099300 4122-SORT-FIND-BEST.
099400     IF OW-DURATION(WS-SRT-J) > OW-DURATION(WS-SRT-BEST)
099500         MOVE WS-SRT-J TO WS-SRT-BEST
099600     END-IF.
099700 4122-SORT-FIND-BEST-EXIT.
099800     EXIT.
099900
100000*    WALKS THE NOW DURATION-SORTED LIST LOOKING FOR RUNS OF EQUAL
100100*    DURATION AND HANDS EACH RUN TO 4140-SHUFFLE-RANGE - WITHOUT
100200*    THIS STEP THE SAME CLASS WOULD ALWAYS LAND IN THE SAME RELATIVE
100300*    ORDER WITHIN ITS DURATION BAND ON EVERY ATTEMPT, WHICH DEFEATS
100400*    THE POINT OF RETRYING.
100500*    WITHOUT THIS STEP EVERY RUN WOULD PLACE SAME-DURATION CLASSES IN
100600*    THE SAME RELATIVE ORDER EVERY TIME, SINCE THE SELECTION SORT ABOVE
100700*    IS STABLE - REQ-0031 ASKED FOR DIFFERENT TIMETABLES ON REPEATED
100800*    RUNS EVEN WHEN THE SEED CHANGES ONLY SLIGHTLY.
100900 4130-SHUFFLE-TIE-GROUPS.
101000     MOVE 1 TO WS-GRP-START.
101100     PERFORM 4131-FIND-AND-SHUFFLE-GROUP
101200         THRU 4131-FIND-AND-SHUFFLE-GROUP-X
101300         UNTIL WS-GRP-START > WS-OCC-COUNT.
101400 4130-SHUFFLE-TIE-GROUPS-X.
101500     EXIT.
101600
101700*    EXTENDS WS-GRP-END ONE ENTRY AT A TIME WHILE THE NEXT DURATION
101800*    STILL MATCHES THE GROUP'S, THEN SHUFFLES THE WHOLE RUN AND
101900*    MOVES WS-GRP-START PAST IT FOR THE NEXT GROUP.
102000*    LOCATES ONE CONTIGUOUS RUN OF EQUAL-DURATION OCCURRENCES AND
102100*    PASSES ITS BOUNDS TO 4140-SHUFFLE-RANGE - CALLED REPEATEDLY FROM
102200*    4130 UNTIL THE WHOLE TABLE HAS BEEN WALKED.
102300 4131-FIND-AND-SHUFFLE-GROUP.
102400     MOVE WS-GRP-START TO WS-GRP-END.
102500     PERFORM 4132-EXTEND-GROUP THRU 4132-EXTEND-GROUP-EXIT
102600         UNTIL WS-GRP-END >= WS-OCC-COUNT
102700            OR OW-DURATION(WS-GRP-END + 1)
102800               NOT = OW-DURATION(WS-GRP-START).
102900     PERFORM 4140-SHUFFLE-RANGE THRU 4140-SHUFFLE-RANGE-EXIT.
103000     COMPUTE WS-GRP-START = WS-GRP-END + 1.
103100 4131-FIND-AND-SHUFFLE-GROUP-X.
103200     EXIT.
103300
103400*    SINGLE-STEP HELPER - JUST ADDS ONE TO WS-GRP-END. KEPT AS ITS
103500*    OWN PARAGRAPH SO THE UNTIL TEST IN 4131 CAN RE-EVALUATE THE
103600*    NEXT ENTRY'S DURATION AFTER EVERY STEP.
103700 4132-EXTEND-GROUP.
103800     ADD 1 TO WS-GRP-END.
103900 4132-EXTEND-GROUP-EXIT.
104000     EXIT.
104100
104200*    FISHER-YATES-STYLE SHUFFLE OF ONE TIE GROUP, WALKING BACKWARD
104300*    FROM WS-GRP-END TO WS-GRP-START SO EACH ENTRY IS SWAPPED AT
104400*    MOST ONCE. A GROUP OF ONE ENTRY NEEDS NO SHUFFLE, HENCE THE
104500*    GUARD IF.
104600*    FISHER-YATES-STYLE SHUFFLE LIMITED TO THE ONE TIE GROUP PASSED IN -
104700*    EACH POSITION IN THE GROUP IS SWAPPED WITH A RANDOMLY CHOSEN
104800*    POSITION AT OR AFTER IT, WORKING BACKWARD FROM THE LAST POSITION.
104900 4140-SHUFFLE-RANGE.
105000     IF WS-GRP-END > WS-GRP-START
105100         PERFORM 4141-SHUFFLE-STEP THRU 4141-SHUFFLE-STEP-EXIT
105200             VARYING WS-SHF-I FROM WS-GRP-END BY -1
105300             UNTIL WS-SHF-I <= WS-GRP-START
105400     END-IF.
105500 4140-SHUFFLE-RANGE-EXIT.
105600     EXIT.
105700
105800*    DRAWS ONE RANDOM POSITION WITHIN THE REMAINING UNSHUFFLED SPAN
105900*    AND SWAPS IT WITH WS-SHF-I - THE SAME PATTERN THE SLOT SHUFFLE
106000*    BELOW (4251) USES, JUST SCOPED TO ONE TIE GROUP INSTEAD OF THE
106100*    WHOLE SLOT LIST.
106200 4141-SHUFFLE-STEP.
106300     PERFORM 9000-NEXT-RANDOM THRU 9000-NEXT-RANDOM-EXIT.
106400     COMPUTE WS-SHF-SPAN = WS-SHF-I - WS-GRP-START + 1.
106500*    THE QUOTIENT IS DISCARDED - ONLY THE REMAINDER (0 TO SPAN-1) IS
106600*    USED TO PICK A POSITION, THE STANDARD COBOL MOD-BY-DIVIDE IDIOM
106700*    SINCE THERE IS NO INTRINSIC MOD FUNCTION IN THIS DIALECT.
106800*    WS-SHF-SPAN IS THE NUMBER OF POSITIONS LEFT IN THE GROUP FROM THE
106900*    CURRENT ONE TO THE END - THE REMAINDER OF THIS DIVIDE, NOT THE
107000*    QUOTIENT, IS THE VALUE ACTUALLY USED TO PICK THE SWAP PARTNER.
107100     DIVIDE WS-RND-SEED BY WS-SHF-SPAN GIVING WS-SHF-QUOT
107200         REMAINDER WS-SHF-J.
107300     COMPUTE WS-SHF-J = WS-SHF-J + WS-GRP-START.
107400     IF WS-SHF-J NOT = WS-SHF-I
107500         MOVE OW-CLASS-IDX(WS-SHF-I) TO WS-SWAP-CLASS-IDX
107600         MOVE OW-DURATION(WS-SHF-I)  TO WS-SWAP-DURATION
107700         MOVE OW-CLASS-IDX(WS-SHF-J) TO OW-CLASS-IDX(WS-SHF-I)
107800         MOVE OW-DURATION(WS-SHF-J)  TO OW-DURATION(WS-SHF-I)
107900         MOVE WS-SWAP-CLASS-IDX TO OW-CLASS-IDX(WS-SHF-J)
108000         MOVE WS-SWAP-DURATION  TO OW-DURATION(WS-SHF-J)
108100     END-IF.
108200 4141-SHUFFLE-STEP-EXIT.
108300     EXIT.
108400
108500*-----------------------------------------------------------------
108600* STEP 3: BUILD THE SLOT LIST (RUN ONCE - DOES NOT CHANGE
108700* BETWEEN ATTEMPTS)
108800*-----------------------------------------------------------------
108900*    RUNS ONCE, BEFORE THE ATTEMPT LOOP, FOR THE SAME REASON AS
109000*    4000-BUILD-OCCURRENCES ABOVE - THE SET OF AVAILABLE SLOTS IS
109100*    FIXED FOR THE WHOLE RUN, ONLY THEIR OFFERED ORDER CHANGES
109200*    ATTEMPT TO ATTEMPT (SEE 4220-ORDER-SLOTS).
109300*    BUILDS SLOT-LIST, ONE ROW PER OPEN (NON-LUNCH) PERIOD ON EVERY
109400*    ACTIVE DAY - THE SET OF SLOTS A CLASS OCCURRENCE COULD EVENTUALLY
109500*    LAND IN, BEFORE ANY ORDERING OR SHUFFLING IS APPLIED.
109600 4200-BUILD-SLOTS.
109700     MOVE ZERO TO WS-SLOT-COUNT.
109800     PERFORM 4210-BUILD-DAY THRU 4210-BUILD-DAY-EXIT
109900         VARYING WS-OCP-D FROM 1 BY 1 UNTIL WS-OCP-D > 5.
110000 4200-BUILD-SLOTS-EXIT.
110100     EXIT.
110200
110300*    ONLY BUILDS SLOTS FOR A DAY THE CONSTRAINTS RECORD MARKS
110400*    ACTIVE - A SCHOOL RUNNING A FOUR-DAY WEEK SIMPLY LEAVES THE
110500*    FIFTH DAY'S FLAG OFF AND NO SLOTS ARE EVER OFFERED FOR IT.
110600*    OUTER LOOP OVER THE FIVE DAYS - ONLY DAYS FLAGGED ACTIVE IN
110700*    TT-LINKAGE CONTRIBUTE ANY SLOTS AT ALL, SO A FOUR-DAY WEEK
110800*    PRODUCES A SHORTER SLOT-LIST THAN A FIVE-DAY ONE.
110900 4210-BUILD-DAY.
111000     IF LK-DAY-FLAG-TBL(WS-OCP-D) = "Y"
111100         PERFORM 4211-BUILD-PERIOD THRU 4211-BUILD-PERIOD-EXIT
111200             VARYING WS-OCP-P FROM 1 BY 1
111300             UNTIL WS-OCP-P > LK-PERIODS-DAY
111400     END-IF.
111500 4210-BUILD-DAY-EXIT.
111600     EXIT.
111700
111800*    ADDS ONE (DAY,PERIOD) SLOT UNLESS IT IS THE DESIGNATED LUNCH
111900*    PERIOD - LUNCH IS EXCLUDED HERE, AT SLOT-BUILD TIME, RATHER
112000*    THAN LEFT FOR THE PLACEMENT LOGIC TO SKIP OVER ON EVERY ATTEMPT.
112100*    INNER LOOP OVER THE PERIODS-PER-DAY FROM TT-LINKAGE, SKIPPING
112200*    WHICHEVER PERIOD NUMBER CARRIES THE LUNCH FLAG.
112300 4211-BUILD-PERIOD.
112400     IF WS-OCP-P NOT = LK-LUNCH-PERIOD
112500         ADD 1 TO WS-SLOT-COUNT
112600         MOVE WS-OCP-D TO SLT-DAY(WS-SLOT-COUNT)
112700         MOVE WS-OCP-P TO SLT-PERIOD(WS-SLOT-COUNT)
112800     END-IF.
112900 4211-BUILD-PERIOD-EXIT.
113000     EXIT.
113100
113200* ORDER THE SLOT LIST FOR THIS ATTEMPT - PREFERENCE ORDER OR A
113300* FRESH SHUFFLE
113400*    RE-RUN AT THE TOP OF EVERY ATTEMPT - THE CONSTRAINTS RECORD'S
113500*    MORNING/AFTERNOON PREFERENCE FLAGS PICK ONE OF THREE ORDERINGS;
113600*    IF NEITHER IS SET, THE SLOT LIST IS SIMPLY SHUFFLED SO NO PART
113700*    OF THE DAY GETS A SYSTEMATIC ADVANTAGE.
113800 4220-ORDER-SLOTS.
113900     PERFORM 4221-COPY-SLOT THRU 4221-COPY-SLOT-EXIT
114000         VARYING WS-SL-I FROM 1 BY 1 UNTIL WS-SL-I > WS-SLOT-COUNT.
114100*    THE CONSTRAINTS RECORD ALLOWS AT MOST ONE OF THE TWO PREFERENCE
114200*    FLAGS TO BE SET - IF SOMEHOW BOTH WERE, MORNING WINS SIMPLY
114300*    BECAUSE ITS TEST COMES FIRST; IF NEITHER IS SET, THE SHUFFLE
114400*    LEG BELOW RUNS.
114500*    LK-PREF-MORNING STEERS WHICH HALF OF THE DAY's SLOTS SORT TO THE
114600*    FRONT OF THE LIST LATER IN 4220-ORDER-SLOTS - RECORDED HERE AT
114700*    BUILD TIME RATHER THAN REINSPECTED AT SORT TIME.
114800     IF LK-PREF-MORNING = "Y"
114900         PERFORM 4230-SORT-SLOTS-ASC THRU 4230-SORT-SLOTS-ASC-EXIT
115000     ELSE
115100         IF LK-PREF-AFTNOON = "Y"
115200             PERFORM 4240-SORT-SLOTS-DESC
115300                 THRU 4240-SORT-SLOTS-DESC-EXIT
115400         ELSE
115500             PERFORM 4250-SHUFFLE-SLOTS THRU 4250-SHUFFLE-SLOTS-EXIT
115600         END-IF
115700     END-IF.
115800 4220-ORDER-SLOTS-EXIT.
115900     EXIT.
116000
116100*    REFRESHES THE WORK COPY OF THE SLOT LIST BEFORE ORDERING IT -
116200*    SAME IDEA AS 4110-COPY-OCC, KEEPS SLOT-LIST ITSELF UNTOUCHED
116300*    ACROSS ATTEMPTS.
116400*    PLAIN FIELD-BY-FIELD COPY FROM SLOT-LIST INTO THE SCRATCH SLOT-WORK
116500*    TABLE, MIRRORING 4110-COPY-OCC ABOVE.
116600 4221-COPY-SLOT.
116700     MOVE SLT-DAY(WS-SL-I)    TO SW-DAY(WS-SL-I).
116800     MOVE SLT-PERIOD(WS-SL-I) TO SW-PERIOD(WS-SL-I).
116900 4221-COPY-SLOT-EXIT.
117000     EXIT.
117100
117200*    MORNING-PREFERENCE ORDERING - SORTS THE SLOT LIST (DAY,PERIOD)
117300*    ASCENDING SO THE GREEDY PLACER OFFERS THE EARLIEST PERIODS
117400*    FIRST.
117500*    ASCENDING ORDER PUTS THE EARLIEST PERIOD OF THE EARLIEST ACTIVE DAY
117600*    FIRST - USED WHEN LK-PREF-MORNING IS SET SO MORNING SLOTS ARE
117700*    OFFERED TO THE PLACEMENT STEP BEFORE AFTERNOON ONES.
117800 4230-SORT-SLOTS-ASC.
117900     IF WS-SLOT-COUNT > 1
118000         PERFORM 4231-ASC-OUTER THRU 4231-ASC-OUTER-EXIT
118100             VARYING WS-SORT-SL-I FROM 1 BY 1
118200             UNTIL WS-SORT-SL-I >= WS-SLOT-COUNT
118300     END-IF.
118400 4230-SORT-SLOTS-ASC-EXIT.
118500     EXIT.
118600
118700*    SAME SELECTION-SORT SHAPE AS 4121 ABOVE, APPLIED TO THE SLOT
118800*    LIST'S (DAY,PERIOD) PAIR INSTEAD OF A SINGLE DURATION FIELD.
118900*    SAME OUTER/INNER SELECTION-SORT SHAPE AS 4120-SELECTION-SORT
119000*    ABOVE, REWRITTEN HERE FOR SLOT-WORK SINCE THE TWO TABLES HAVE
119100 4231-ASC-OUTER.
119200     MOVE WS-SORT-SL-I TO WS-SORT-SL-BEST.
119300     COMPUTE WS-SORT-SL-J = WS-SORT-SL-I + 1.
119400     PERFORM 4232-ASC-FIND-BEST THRU 4232-ASC-FIND-BEST-EXIT
119500         VARYING WS-SORT-SL-J FROM WS-SORT-SL-J BY 1
119600         UNTIL WS-SORT-SL-J > WS-SLOT-COUNT.
119700     PERFORM 4233-SWAP-SLOTS THRU 4233-SWAP-SLOTS-EXIT.
119800 4231-ASC-OUTER-EXIT.
119900     EXIT.
120000
120100*    COMPARES TWO SLOTS BY DAY FIRST, THEN BY PERIOD WITHIN THE SAME
120200*    DAY - THE STANDARD TWO-FIELD MINOR/MAJOR KEY COMPARE.
120300*    INNER SCAN FINDS THE EARLIEST REMAINING (DAY, PERIOD) PAIR -
120400*    DAY IS THE MAJOR SORT KEY AND PERIOD THE MINOR KEY.
120500 4232-ASC-FIND-BEST.
120600     IF SW-DAY(WS-SORT-SL-J) < SW-DAY(WS-SORT-SL-BEST)
120700        OR (SW-DAY(WS-SORT-SL-J) = SW-DAY(WS-SORT-SL-BEST)
120800            AND SW-PERIOD(WS-SORT-SL-J) < SW-PERIOD(WS-SORT-SL-BEST))
120900         MOVE WS-SORT-SL-J TO WS-SORT-SL-BEST
121000     END-IF.
121100 4232-ASC-FIND-BEST-EXIT.
121200     EXIT.
121300
121400*    SHARED SWAP HELPER FOR BOTH THE ASCENDING AND DESCENDING SLOT
121500*    SORTS (4231 AND 4241 BOTH PERFORM THIS) - ONE SWAP ROUTINE,
121600*    TWO DIFFERENT ORDERINGS FEEDING IT.
121700*    SWAP ISOLATED INTO ITS OWN PARAGRAPH SINCE BOTH THE ASCENDING AND
121800*    DESCENDING SORTS BELOW CALL IT WITH THE SAME TWO SUBSCRIPTS.
121900 4233-SWAP-SLOTS.
122000     IF WS-SORT-SL-BEST NOT = WS-SORT-SL-I
122100         MOVE SW-DAY(WS-SORT-SL-I)    TO WS-SWAP-DAY
122200         MOVE SW-PERIOD(WS-SORT-SL-I) TO WS-SWAP-PERIOD
122300         MOVE SW-DAY(WS-SORT-SL-BEST)    TO SW-DAY(WS-SORT-SL-I)
122400         MOVE SW-PERIOD(WS-SORT-SL-BEST) TO SW-PERIOD(WS-SORT-SL-I)
122500         MOVE WS-SWAP-DAY    TO SW-DAY(WS-SORT-SL-BEST)
122600         MOVE WS-SWAP-PERIOD TO SW-PERIOD(WS-SORT-SL-BEST)
122700     END-IF.
122800 4233-SWAP-SLOTS-EXIT.
122900     EXIT.
123000
123100*    AFTERNOON-PREFERENCE ORDERING - THE MIRROR IMAGE OF 4230,
123200*    OFFERS THE LATEST PERIODS OF THE DAY FIRST.
123300*    DESCENDING ORDER IS THE MIRROR OF 4230-SORT-SLOTS-ASC, USED WHEN
123400*    LK-PREF-MORNING IS NOT SET SO AFTERNOON SLOTS ARE OFFERED FIRST.
123500 4240-SORT-SLOTS-DESC.
123600     IF WS-SLOT-COUNT > 1
123700         PERFORM 4241-DESC-OUTER THRU 4241-DESC-OUTER-EXIT
123800             VARYING WS-SORT-SL-I FROM 1 BY 1
123900             UNTIL WS-SORT-SL-I >= WS-SLOT-COUNT
124000     END-IF.
124100 4240-SORT-SLOTS-DESC-EXIT.
124200     EXIT.
124300
124400*    SAME OUTER-LOOP SHAPE AS 4231, DRIVING 4242'S DESCENDING
124500*    COMPARE INSTEAD OF 4232'S ASCENDING ONE.
124600*    SAME OUTER SHAPE AS 4231-ASC-OUTER, DRIVING 4242-DESC-FIND-BEST
124700*    INSTEAD OF THE ASCENDING FINDER.
124800 4241-DESC-OUTER.
124900     MOVE WS-SORT-SL-I TO WS-SORT-SL-BEST.
125000     COMPUTE WS-SORT-SL-J = WS-SORT-SL-I + 1.
125100     PERFORM 4242-DESC-FIND-BEST THRU 4242-DESC-FIND-BEST-EXIT
125200         VARYING WS-SORT-SL-J FROM WS-SORT-SL-J BY 1
125300         UNTIL WS-SORT-SL-J > WS-SLOT-COUNT.
125400     PERFORM 4233-SWAP-SLOTS THRU 4233-SWAP-SLOTS-EXIT.
125500 4241-DESC-OUTER-EXIT.
125600     EXIT.
125700
125800*    MIRROR OF 4232 - SAME DAY-THEN-PERIOD COMPARE, PERIOD TEST
125900*    REVERSED SO LATER PERIODS SORT FIRST.
126000*    INNER SCAN FINDS THE LATEST REMAINING (DAY, PERIOD) PAIR RATHER
126100*    THAN THE EARLIEST.
126200 4242-DESC-FIND-BEST.
126300     IF SW-DAY(WS-SORT-SL-J) < SW-DAY(WS-SORT-SL-BEST)
126400        OR (SW-DAY(WS-SORT-SL-J) = SW-DAY(WS-SORT-SL-BEST)
126500            AND SW-PERIOD(WS-SORT-SL-J) > SW-PERIOD(WS-SORT-SL-BEST))
126600         MOVE WS-SORT-SL-J TO WS-SORT-SL-BEST
126700     END-IF.
126800 4242-DESC-FIND-BEST-EXIT.
126900     EXIT.
127000
127100*    NEITHER-PREFERENCE MODE - WHEN THE CONSTRAINTS RECORD ASKS FOR
127200*    NEITHER MORNING NOR AFTERNOON PREFERENCE, THE SLOT LIST IS
127300*    SIMPLY SHUFFLED SO NO PART OF THE DAY IS SYSTEMATICALLY FAVORED
127400*    ACROSS ATTEMPTS.
127500*    NEITHER PLAIN MORNING- NOR AFTERNOON-FIRST ORDER IS USED ON EVERY
127600*    ATTEMPT - A FRACTION OF THE 100 ATTEMPTS IN 4400-ATTEMPT-LOOP
127700*    SHUFFLE THE SLOT ORDER INSTEAD SO THE SEARCH DOES NOT GET STUCK
127800*    REPEATING THE SAME FAILED PLACEMENT PATTERN.
127900 4250-SHUFFLE-SLOTS.
128000     IF WS-SLOT-COUNT > 1
128100         PERFORM 4251-SHUFFLE-SLOT-STEP
128200             THRU 4251-SHUFFLE-SLOT-STEP-EXIT
128300             VARYING WS-SORT-SL-I FROM WS-SLOT-COUNT BY -1
128400             UNTIL WS-SORT-SL-I <= 1
128500     END-IF.
128600 4250-SHUFFLE-SLOTS-EXIT.
128700     EXIT.
128800
128900*    TEXTBOOK FISHER-YATES STEP - DRAWS A RANDOM INDEX FROM 1 TO
129000*    WS-SORT-SL-I AND SWAPS IT IN, WALKING WS-SORT-SL-I DOWN FROM THE
129100*    TOP OF THE LIST TO 2 SO EVERY ENTRY GETS EXACTLY ONE CHANCE TO
129200*    MOVE.
129300*    SAME BACKWARD FISHER-YATES STEP AS 4140-SHUFFLE-RANGE, APPLIED TO
129400*    THE WHOLE SLOT-WORK TABLE RATHER THAN ONE TIE GROUP.
129500 4251-SHUFFLE-SLOT-STEP.
129600     PERFORM 9000-NEXT-RANDOM THRU 9000-NEXT-RANDOM-EXIT.
129700     DIVIDE WS-RND-SEED BY WS-SORT-SL-I GIVING WS-RND-TEMP
129800         REMAINDER WS-SORT-SL-J.
129900     ADD 1 TO WS-SORT-SL-J.
130000     MOVE WS-SORT-SL-J TO WS-SORT-SL-BEST.
130100     PERFORM 4233-SWAP-SLOTS THRU 4233-SWAP-SLOTS-EXIT.
130200 4251-SHUFFLE-SLOT-STEP-EXIT.
130300     EXIT.
130400
130500*-----------------------------------------------------------------
130600* STEP 4: GREEDY PLACEMENT OF ONE ATTEMPT
130700*-----------------------------------------------------------------
130800*    THE GREEDY CORE OF THE GENERATOR - CLEARS THE OCCUPANCY GRID,
130900*    THEN WALKS THE (NOW SORTED AND SHUFFLED) OCCURRENCE LIST ONE
131000*    ENTRY AT A TIME, PLACING EACH INTO THE FIRST SLOT THAT FITS.
131100*    NOTHING IS EVER BACKTRACKED - A POOR EARLY PLACEMENT CAN COST
131200*    A LATER OCCURRENCE ITS SLOT, WHICH IS WHY THE WHOLE PROCESS IS
131300*    RETRIED UP TO 100 TIMES WITH A FRESH ORDER EACH TIME.
131400*    GREEDY PLACEMENT - WALKS OCC-WORK IN ITS CURRENT (SORTED OR
131500*    SHUFFLED) ORDER AND TRIES EACH OCCURRENCE AGAINST SLOT-WORK IN
131600*    ITS CURRENT ORDER, TAKING THE FIRST SLOT THAT FITS RATHER THAN
131700*    SEARCHING FOR AN OPTIMAL ASSIGNMENT.
131800 4300-PLACE-OCCURRENCES.
131900     PERFORM 4310-CLEAR-OCCUPANCY THRU 4310-CLEAR-OCCUPANCY-EXIT
132000         VARYING WS-OCP-D FROM 1 BY 1 UNTIL WS-OCP-D > 5.
132100     MOVE ZERO TO WS-ATTEMPT-COUNT.
132200     PERFORM 4320-PLACE-ONE THRU 4320-PLACE-ONE-EXIT
132300         VARYING WS-OC-I FROM 1 BY 1 UNTIL WS-OC-I > WS-OCC-COUNT.
132400 4300-PLACE-OCCURRENCES-EXIT.
132500     EXIT.
132600
132700*    RESETS THE FIVE-DAY OCCUPANCY GRID TO ALL-FREE AT THE START OF
132800*    EVERY ATTEMPT - A SLOT LEFT OCCUPIED FROM THE PRIOR ATTEMPT
132900*    WOULD WRONGLY BLOCK A PLACEMENT THAT SHOULD HAVE BEEN LEGAL.
133000*    OCCUPANCY-TABLE IS RESET TO ALL-SPACES AT THE START OF EVERY
133100*    ATTEMPT SO A TEACHER OR DAY MARKED BUSY ON A FAILED EARLIER
133200*    ATTEMPT DOES NOT CARRY FORWARD INTO THE NEXT ONE.
133300 4310-CLEAR-OCCUPANCY.
133400     PERFORM 4311-CLEAR-PERIOD THRU 4311-CLEAR-PERIOD-EXIT
133500         VARYING WS-OCP-P FROM 1 BY 1 UNTIL WS-OCP-P > 12.
133600 4310-CLEAR-OCCUPANCY-EXIT.
133700     EXIT.
133800
133900*    CLEARS ONE (DAY,PERIOD) CELL - BLANK TEACHER MEANS FREE, ZERO
134000*    CLASS INDEX MEANS NOTHING IS SEATED THERE.
134100*    CLEARS ONE ROW (ONE DAY) OF THE GRID - CALLED ONCE PER DAY FROM
134200*    4310-CLEAR-OCCUPANCY'S OUTER LOOP.
134300 4311-CLEAR-PERIOD.
134400     MOVE SPACES TO OC-TEACHER(WS-OCP-D, WS-OCP-P).
134500     MOVE ZERO   TO OC-CLASS-IDX(WS-OCP-D, WS-OCP-P).
134600 4311-CLEAR-PERIOD-EXIT.
134700     EXIT.
134800
134900*    TRIES EVERY SLOT IN THE CURRENT ORDER UNTIL ONE FITS OR THE
135000*    LIST RUNS OUT - AN OCCURRENCE THAT FINDS NO LEGAL SLOT IS
135100*    SIMPLY LEFT UNPLACED FOR THIS ATTEMPT; IT IS NOT AN ERROR, JUST
135200*    A SHORTFALL THAT 4600-PARTIAL-MESSAGE WILL REPORT IF IT IS
135300*    STILL TRUE OF THE BEST ATTEMPT AT THE END OF THE RUN.
135400*    TRIES EVERY REMAINING SLOT IN SLOT-WORK ORDER FOR ONE OCCURRENCE,
135500*    STOPPING AT THE FIRST ONE THAT 4330-TRY-SLOT ACCEPTS - AN
135600*    OCCURRENCE THAT FITS NOWHERE IS SIMPLY LEFT UNPLACED FOR THIS
135700*    ATTEMPT RATHER THAN FAILING THE WHOLE RUN.
135800 4320-PLACE-ONE.
135900     MOVE "N" TO WS-PLACED-SW.
136000     PERFORM 4330-TRY-SLOT THRU 4330-TRY-SLOT-EXIT
136100         VARYING WS-SL-I FROM 1 BY 1
136200         UNTIL WS-SL-I > WS-SLOT-COUNT OR WS-PLACED.
136300 4320-PLACE-ONE-EXIT.
136400     EXIT.
136500
136600*    ONE CANDIDATE SLOT, ONE CHECK-THEN-COMMIT PAIR - THE MOMENT
136700*    4340-CHECK-SLOT SAYS THE SLOT FITS, 4350-COMMIT-SLOT CLAIMS IT
136800*    AND WS-PLACED-SW STOPS THE VARYING LOOP IN 4320 FROM TRYING ANY
136900*    FURTHER SLOTS FOR THIS OCCURRENCE.
137000*    A CANDIDATE SLOT IS REJECTED IF THE SAME TEACHER IS ALREADY BUSY
137100*    ANYWHERE IN ITS PERIOD RANGE ON THAT DAY, OR IF ANY PERIOD IN THE
137200*    RANGE RUNS PAST THE LAST OPEN PERIOD OF THE DAY OR INTO THE
137300*    LUNCH PERIOD.
137400 4330-TRY-SLOT.
137500     IF NOT WS-PLACED
137600         PERFORM 4340-CHECK-SLOT THRU 4340-CHECK-SLOT-EXIT
137700         IF WS-SLOT-FITS
137800             PERFORM 4350-COMMIT-SLOT THRU 4350-COMMIT-SLOT-EXIT
137900             MOVE "Y" TO WS-PLACED-SW
138000         END-IF
138100     END-IF.
138200 4330-TRY-SLOT-EXIT.
138300     EXIT.
138400
138500* CHECKS THE SLOT-EXCLUSIVITY AND TEACHER-CONFLICT RULES AND THE
138600* END-OF-DAY / LUNCH-PERIOD OVERFLOW RULE
138700*    DOES NOT MUTATE ANYTHING - ONLY SETS WS-SLOT-FITS-SW SO
138800*    4330-TRY-SLOT CAN DECIDE WHETHER TO COMMIT. FIRST CHECKS THE
138900*    BLOCK DOES NOT RUN PAST THE END OF THE DAY, THEN DELEGATES THE
139000*    PER-PERIOD LUNCH/OCCUPANCY/TEACHER-CLASH CHECKS TO
139100*    4341-CHECK-PERIOD FOR EVERY PERIOD THE BLOCK WOULD OCCUPY.
139200 4340-CHECK-SLOT.
139300     MOVE "Y" TO WS-SLOT-FITS-SW.
139400*    THE LAST PERIOD A MULTI-PERIOD BLOCK WOULD OCCUPY IF SEATED AT
139500*    THIS SLOT - A ONE-PERIOD CLASS HAS CHK-END EQUAL TO ITS START
139600*    PERIOD, A FOUR-PERIOD BLOCK STARTING AT PERIOD 3 WOULD RUN
139700*    THROUGH PERIOD 6.
139800*    WS-CHK-END IS THE LAST PERIOD THE OCCURRENCE WOULD OCCUPY IF
139900*    PLACED HERE - A MULTI-PERIOD CLASS STARTING LATE IN THE DAY CAN
140000*    STILL RUN OFF THE END OF THE SCHEDULE EVEN THOUGH ITS START
140100*    PERIOD ALONE LOOKS FINE.
140200     COMPUTE WS-CHK-END = SW-PERIOD(WS-SL-I) + OW-DURATION(WS-OC-I)
140300                           - 1.
140400     IF WS-CHK-END > LK-PERIODS-DAY
140500         MOVE "N" TO WS-SLOT-FITS-SW
140600         GO TO 4340-CHECK-SLOT-EXIT
140700     END-IF.
140800     MOVE CT-TEACHER(OW-CLASS-IDX(WS-OC-I)) TO WS-CHK-TEACHER.
140900     PERFORM 4341-CHECK-PERIOD THRU 4341-CHECK-PERIOD-EXIT
141000         VARYING WS-CHK-P FROM SW-PERIOD(WS-SL-I) BY 1
141100         UNTIL WS-CHK-P > WS-CHK-END.
141200 4340-CHECK-SLOT-EXIT.
141300     EXIT.
141400
141500*    TESTS ONE PERIOD OF A MULTI-PERIOD BLOCK FOR ALL THREE WAYS A
141600*    SLOT CAN BE UNUSABLE - IT IS THE LUNCH PERIOD, THE (DAY,PERIOD)
141700*    CELL IS ALREADY OCCUPIED BY SOME OTHER CLASS, OR THIS SAME
141800*    TEACHER ALREADY HAS ANOTHER CLASS SEATED THERE. ANY ONE OF THE
141900*    THREE IS ENOUGH TO FAIL THE WHOLE BLOCK, NOT JUST THIS PERIOD.
142000*    CHECKS ONE PERIOD WITHIN THE CANDIDATE RANGE FOR A TEACHER
142100*    CONFLICT - CALLED ONCE PER PERIOD THE OCCURRENCE WOULD SPAN FROM
142200*    4330-TRY-SLOT'S VARYING LOOP.
142300 4341-CHECK-PERIOD.
142400     IF WS-CHK-P = LK-LUNCH-PERIOD
142500         MOVE "N" TO WS-SLOT-FITS-SW
142600     END-IF.
142700     IF OC-TEACHER(SW-DAY(WS-SL-I), WS-CHK-P) NOT = SPACES
142800         MOVE "N" TO WS-SLOT-FITS-SW
142900     END-IF.
143000     IF OC-TEACHER(SW-DAY(WS-SL-I), WS-CHK-P) = WS-CHK-TEACHER
143100        AND WS-CHK-TEACHER NOT = SPACES
143200         MOVE "N" TO WS-SLOT-FITS-SW
143300     END-IF.
143400 4341-CHECK-PERIOD-EXIT.
143500     EXIT.
143600
143700*    CLAIMS EVERY PERIOD OF THE BLOCK IN THE OCCUPANCY GRID AND
143800*    RECORDS THE PLACEMENT IN ATTEMPT-SCHED - ONLY CALLED AFTER
143900*    4340-CHECK-SLOT HAS ALREADY CONFIRMED THE WHOLE BLOCK IS CLEAR.
144100*    OCCUPIES AND RECORDS THE PLACEMENT INTO ATTEMPT-SCHED - THE TWO
144200*    UPDATES HAPPEN TOGETHER SO A LATER OCCURRENCE CANNOT SEE A
144300*    PARTIALLY-COMMITTED SLOT.
144400 4350-COMMIT-SLOT.
144500     PERFORM 4351-MARK-PERIOD THRU 4351-MARK-PERIOD-EXIT
144600         VARYING WS-COM-P FROM SW-PERIOD(WS-SL-I) BY 1
144700         UNTIL WS-COM-P > WS-CHK-END.
144800     ADD 1 TO WS-ATTEMPT-COUNT.
144900     MOVE SW-DAY(WS-SL-I)         TO AS-DAY(WS-ATTEMPT-COUNT).
145000     MOVE SW-PERIOD(WS-SL-I)      TO AS-PERIOD(WS-ATTEMPT-COUNT).
145100     MOVE OW-CLASS-IDX(WS-OC-I)   TO AS-CLASS-IDX(WS-ATTEMPT-COUNT).
145200 4350-COMMIT-SLOT-EXIT.
145300     EXIT.
145400
145600*    DOUBLES AS THE OCCUPANCY FLAG (BLANK = FREE) SO NO SEPARATE
145700*    YES/NO SWITCH IS NEEDED PER CELL.
145900*    CALLED ONCE PER PERIOD THE OCCURRENCE SPANS FROM 4350-COMMIT-
146000*    SLOT'S VARYING LOOP.
146100 4351-MARK-PERIOD.
146200     MOVE WS-CHK-TEACHER TO OC-TEACHER(SW-DAY(WS-SL-I), WS-COM-P).
146300     MOVE OW-CLASS-IDX(WS-OC-I)
146400         TO OC-CLASS-IDX(SW-DAY(WS-SL-I), WS-COM-P).
146500 4351-MARK-PERIOD-EXIT.
146600     EXIT.
146700
146800*-----------------------------------------------------------------
146900* STEPS 6-7: RETRY UP TO 100 ATTEMPTS, KEEP THE BEST PARTIAL
147000*-----------------------------------------------------------------
147100*    SEEDS THE RANDOM GENERATOR ONCE, THEN RETRIES THE WHOLE
147200*    SORT/ORDER/PLACE CYCLE UP TO 100 TIMES, STOPPING EARLY THE
147300*    MOMENT ONE ATTEMPT PLACES EVERY OCCURRENCE. THE SHOP SETTLED ON
147400*    100 AS A CEILING THAT FINDS A COMPLETE SCHEDULE FOR A TYPICAL
147500*    MIDDLE-SCHOOL TIMETABLE WITHOUT RUNNING LONG ENOUGH TO WORRY
147600*    THE OPERATOR.
147700*    RUNS UP TO 100 FULL PLACEMENT ATTEMPTS, KEEPING WHICHEVER ONE
147800*    SEATED THE MOST OCCURRENCES - THE LIMIT OF 100 WAS CHOSEN UNDER
147900*    ORIG-0016 AS A BALANCE BETWEEN RUN TIME AND SCHEDULE QUALITY ON
148000*    THE SHOP'S BATCH WINDOW.
148100 4400-ATTEMPT-LOOP.
148200     PERFORM 9010-INIT-RANDOM THRU 9010-INIT-RANDOM-EXIT.
148300     MOVE ZERO TO WS-BEST-COUNT.
148400     MOVE "N" TO WS-FOUND-COMPLETE-SW.
148500     PERFORM 4410-ONE-ATTEMPT THRU 4410-ONE-ATTEMPT-EXIT
148600         VARYING WS-ATTEMPT-NUM FROM 1 BY 1
148700         UNTIL WS-ATTEMPT-NUM > 100 OR WS-FOUND-COMPLETE.
148800 4400-ATTEMPT-LOOP-EXIT.
148900     EXIT.
149000
149100*    ONE FULL PASS OF THE RETRY LOOP - RE-SORTS AND RE-SHUFFLES THE
149200*    OCCURRENCE ORDER, RE-ORDERS THE SLOT LIST, THEN PLACES GREEDILY.
149300*    A FRESH RANDOM SHUFFLE EVERY ATTEMPT IS WHAT MAKES RETRYING
149400*    WORTHWHILE - AN ATTEMPT THAT FAILS TO PLACE EVERYTHING MIGHT
149500*    SUCCEED NEXT TIME SIMPLY BECAUSE THE TIE-BREAKING ORDER CAME
149600*    OUT DIFFERENT.
149700*    ONE COMPLETE ATTEMPT - REBUILDS THE SORT OR SHUFFLE ORDER FOR BOTH
149800*    TABLES, CLEARS THE OCCUPANCY GRID, AND PLACES AS MANY OCCURRENCES
149900*    AS WILL FIT BEFORE HANDING THE RESULT TO 4420-SAVE-BEST.
150000 4410-ONE-ATTEMPT.
150100     PERFORM 4100-SORT-OCCURRENCES THRU 4100-SORT-OCCURRENCES-EXIT.
150200     PERFORM 4220-ORDER-SLOTS THRU 4220-ORDER-SLOTS-EXIT.
150300     PERFORM 4300-PLACE-OCCURRENCES THRU 4300-PLACE-OCCURRENCES-EXIT.
150400     IF WS-ATTEMPT-COUNT > WS-BEST-COUNT
150500         PERFORM 4420-SAVE-BEST THRU 4420-SAVE-BEST-EXIT
150600     END-IF.
150700     IF WS-ATTEMPT-COUNT = WS-OCC-COUNT
150800         MOVE "Y" TO WS-FOUND-COMPLETE-SW
150900     END-IF.
151000 4410-ONE-ATTEMPT-EXIT.
151100     EXIT.
151200
151300*    COPIES THE CURRENT ATTEMPT INTO BEST-SCHED THE MOMENT IT BEATS
151400*    THE PRIOR RECORD - CALLED EVERY TIME, NOT JUST ON A PERFECT
151500*    ATTEMPT, SO THE SHOP ALWAYS HAS THE LARGEST PARTIAL SCHEDULE
151600*    SEEN EVEN IF NO ATTEMPT EVER PLACES EVERY OCCURRENCE.
151700*    ONLY OVERWRITES BEST-SCHED WHEN THE CURRENT ATTEMPT BEAT THE
151800*    BEST ONE SEEN SO FAR - A TIE LEAVES THE EARLIER ATTEMPT IN PLACE
151900*    RATHER THAN RESHUFFLING THE COMMITTEE'S ALREADY-REVIEWED RESULT.
152000 4420-SAVE-BEST.
152100     MOVE WS-ATTEMPT-COUNT TO WS-BEST-COUNT.
152200     PERFORM 4421-COPY-BEST THRU 4421-COPY-BEST-EXIT
152300         VARYING WS-OC-I FROM 1 BY 1 UNTIL WS-OC-I > WS-ATTEMPT-COUNT.
152400 4420-SAVE-BEST-EXIT.
152500     EXIT.
152600
152700*    ONE-ROW COPY FROM THE WORKING ATTEMPT TABLE TO THE KEEPER
152800*    TABLE.
152900*    FIELD-BY-FIELD COPY FROM ATTEMPT-SCHED INTO BEST-SCHED - KEPT AS A
153000*    SEPARATE PARAGRAPH SINCE REQ-0039 CALLS IT FROM TWO DIFFERENT
153100*    PLACES ONCE THE PARTIAL-SCHEDULE RULE WAS ADDED.
153200 4421-COPY-BEST.
153300     MOVE AS-DAY(WS-OC-I)       TO BS-DAY(WS-OC-I).
153400     MOVE AS-PERIOD(WS-OC-I)    TO BS-PERIOD(WS-OC-I).
153500     MOVE AS-CLASS-IDX(WS-OC-I) TO BS-CLASS-IDX(WS-OC-I).
153600 4421-COPY-BEST-EXIT.
153700     EXIT.
153800
153900*-----------------------------------------------------------------
154000* WRITE THE WINNING ATTEMPT TO THE SCHEDULE FILE
154100*-----------------------------------------------------------------
154200*    WRITES THE WINNING (BEST-SCHED) ATTEMPT OUT, NOT NECESSARILY A
154300*    COMPLETE ONE - A PARTIAL SCHEDULE IS STILL WRITTEN SO THE
154400*    COMMITTEE CAN SEE WHAT DID GET PLACED AND DECIDE WHETHER TO
154500*    RELAX A CONSTRAINT AND RE-RUN.
154600*    WRITES ONE SCHEDULE-OUT RECORD PER ROW IN BEST-SCHED - RUNS ONLY
154700*    AFTER THE ATTEMPT LOOP HAS FINISHED AND THE BEST RESULT IS
154800*    ALREADY SETTLED, SO NOTHING HERE CAN CHANGE WHICH OCCURRENCES
154900*    GOT SEATED.
155000 4500-WRITE-SCHEDULE.
155100     OPEN OUTPUT SCHEDULE-OUT.
155200     PERFORM 4510-WRITE-ONE THRU 4510-WRITE-ONE-EXIT
155300         VARYING WS-WR-I FROM 1 BY 1 UNTIL WS-WR-I > WS-BEST-COUNT.
155400     CLOSE SCHEDULE-OUT.
155500 4500-WRITE-SCHEDULE-EXIT.
155600     EXIT.
155700
155800*    BUILDS ONE SCHEDULE-OUT RECORD FROM THE WINNING ATTEMPT'S
155900*    (DAY,PERIOD,CLASS) TRIPLE - THE DAY NUMBER IS TRANSLATED BACK
156000*    TO ITS THREE-LETTER NAME HERE SINCE BEST-SCHED ONLY EVER CARRIES
156100*    THE NUMERIC DAY CODE INTERNALLY.
156200 4510-WRITE-ONE.
156300     MOVE SPACES TO SCH-REC.
156400     MOVE WD-NAME(BS-DAY(WS-WR-I))          TO SCH-DAY.
156500     MOVE BS-PERIOD(WS-WR-I)                TO SCH-PERIOD.
156600*    EVERY OUTPUT FIELD IS PULLED FROM CLS-TABLE THROUGH THE CLASS
156700*    INDEX CARRIED IN BEST-SCHED - THE SCHEDULE RECORD ITSELF NEVER
156800*    STORED A COPY OF THE CLASS NAME OR TEACHER UNTIL THIS WRITE
156900*    STEP, KEEPING CLS-TABLE THE ONE PLACE THOSE FIELDS CAN DRIFT
157000*    OUT OF SYNC.
157100*    CT-ID IS LOOKED UP BY CLASS-TABLE SUBSCRIPT RATHER THAN CARRIED
157200*    ALONG IN BEST-SCHED ITSELF, SINCE CLS-TABLE REMAINS THE SINGLE
157300*    SOURCE OF TRUTH FOR EVERY CLASS FIELD THROUGHOUT THE RUN.
157400     MOVE CT-ID(BS-CLASS-IDX(WS-WR-I))      TO SCH-CLASS-ID.
157500     MOVE CT-NAME(BS-CLASS-IDX(WS-WR-I))    TO SCH-CLASS-NAME.
157600     MOVE CT-TEACHER(BS-CLASS-IDX(WS-WR-I)) TO SCH-TEACHER.
157700     MOVE CT-COLOR(BS-CLASS-IDX(WS-WR-I))   TO SCH-COLOR.
157800     WRITE SCH-REC.
157900 4510-WRITE-ONE-EXIT.
158000     EXIT.
158100
158200*    BUILDS THE OPERATOR-FACING STATUS LINE FOR A RUN THAT COULD NOT
158300*    PLACE EVERY OCCURRENCE - ALWAYS CALLED FROM 0100-BEGIN'S ELSE
158400*    LEG, NEVER FROM THE VALIDATOR, SINCE A SHORTFALL HERE IS A
158500*    CAPACITY PROBLEM RATHER THAN A CONFLICT THE VALIDATOR WOULD
158600*    CATCH.
158700 4600-PARTIAL-MESSAGE.
158800     MOVE WS-BEST-COUNT TO WS-MSG-SCHEDULED.
158900     MOVE LK-CLASSES-UNSCHEDULED TO WS-MSG-UNSCHEDULED.
159000     MOVE SPACES TO LK-RUN-MESSAGE.
159100*    BUILT WITH STRING RATHER THAN A FIXED PIC CLAUSE BECAUSE THE
159200*    TWO COUNTS ARE VARIABLE WIDTH (ZZZ9 EDITED) AND THE WORDING
159300*    AROUND THEM IS FIXED TEXT - THE SAME STRING SHAPE 5020-
159400*    VALIDATE-INNER USES BELOW FOR THE DOUBLE-BOOKING MESSAGE.
159500*    BUILDS THE STATUS LINE FOR A FULLY-SEATED RUN - DISTINCT FROM THE
159600*    WORDING 4600-PARTIAL-MESSAGE BUILDS WHEN SOME OCCURRENCES COULD
159700*    NOT BE PLACED.
159800     STRING "Scheduled " DELIMITED BY SIZE
159900            WS-MSG-SCHEDULED DELIMITED BY SIZE
160000            " occurrences; " DELIMITED BY SIZE
160100            WS-MSG-UNSCHEDULED DELIMITED BY SIZE
160200            " could not be scheduled." DELIMITED BY SIZE
160300         INTO LK-RUN-MESSAGE.
160400 4600-PARTIAL-MESSAGE-EXIT.
160500     EXIT.
160600
160700*-----------------------------------------------------------------
160800* SCHEDULE VALIDATOR - POST-HOC CONFIRMATION, MIRRORS THE
160900* SOURCE'S INDEPENDENT validate_timetable CHECK
161000*-----------------------------------------------------------------
161100*    INDEPENDENT CONFIRMATION PASS OVER THE WINNING SCHEDULE - DOES
161200*    NOT TRUST THE GREEDY PLACER'S OWN BOOK-KEEPING, RE-CHECKS EVERY
161300*    PAIR OF PLACEMENTS FROM SCRATCH FOR DOUBLE-BOOKED SLOTS OR
161400*    TEACHERS. A RUN WITH ONLY ONE OR ZERO PLACEMENTS CANNOT
161500*    CONFLICT WITH ITSELF, HENCE THE GUARD IF.
161600 5000-VALIDATE-SCHEDULE.
161700     MOVE "Y" TO WS-VAL-OK-SW.
161800*    A SCHEDULE OF ZERO OR ONE PLACEMENT CANNOT CONTAIN A CONFLICT
161900*    WITH ITSELF, SO THE PAIRWISE SCAN IS SKIPPED ENTIRELY IN THAT
162000*    CASE.
162100*    PLURAL/SINGULAR WORDING ON THE COUNT - REQ-0029 ASKED FOR THIS
162200*    AFTER THE OPERATOR SCREEN ONCE SHOWED 1 CLASSES COULD NOT BE
162300*    SCHEDULED.
162400     IF WS-BEST-COUNT > 1
162500         PERFORM 5010-VALIDATE-OUTER THRU 5010-VALIDATE-OUTER-EXIT
162600             VARYING WS-VAL-I FROM 1 BY 1
162700             UNTIL WS-VAL-I > WS-BEST-COUNT
162800                OR NOT WS-VALIDATION-OK
162900     END-IF.
163000*    THE VALIDATOR'S OWN CONFIRMATION - source's validate_timetable
163100*    RETURNS THIS EXACT WORDING WHEN THE PASS COMES BACK CLEAN.
163200*    0100-BEGIN MOVES IT TO LK-RUN-MESSAGE INSTEAD OF THE CANNED
163300*    GENERATION-STEP TEXT, SINCE THE VALIDATOR RUNS LAST AND IS
163400*    THE FINAL WORD ON WHETHER THE SCHEDULE IS ACTUALLY GOOD.
163500     IF WS-VALIDATION-OK
163600         MOVE WS-BEST-COUNT TO WS-MSG-SCHEDULED
163700         MOVE SPACES TO WS-VALIDATION-MESSAGE
163800*    REQ-0039 ADDED THIS BRANCH - BEFORE THAT CHANGE THE VALIDATOR
163900*    ONLY EVER SET WS-VALIDATION-MESSAGE ON A FAILURE, SO A CLEAN
164000*    RUN LEFT THE FIELD BLANK AND THE COMMITTEE NEVER SAW ANY
164100*    CONFIRMATION AT ALL.
164200*    THIS WORDING ONLY EVER APPEARS WHEN 5000-VALIDATE-SCHEDULE ALSO
164300*    PASSED - A FULLY-SEATED ATTEMPT THAT STILL FAILED THE INDEPENDENT
164400*    VALIDATOR WOULD HAVE GONE TO THE WS-VALIDATION-MESSAGE PATH IN
164500*    0100-BEGIN INSTEAD.
164600         STRING "Timetable is valid! " DELIMITED BY SIZE
164700                WS-MSG-SCHEDULED DELIMITED BY SIZE
164800                " classes scheduled successfully."
164900                    DELIMITED BY SIZE
165000             INTO WS-VALIDATION-MESSAGE
165100     END-IF.
165200 5000-VALIDATE-SCHEDULE-EXIT.
165300     EXIT.
165400
165500*    SAME I/J PAIRWISE SHAPE AS 1210-DUP-OUTER, THIS TIME COMPARING
165600*    EVERY PAIR OF PLACEMENTS IN THE WINNING SCHEDULE RATHER THAN
165700*    EVERY PAIR OF INPUT CLASS IDS.
165800*    OUTER/INNER DOUBLE SCAN OVER BEST-SCHED, MIRRORING THE SHAPE OF
165900*    1210-DUP-OUTER/1220-DUP-INNER - THE VALIDATOR DELIBERATELY DOES
166000*    NOT TRUST THE OCCUPANCY GRID BUILT DURING PLACEMENT, IN CASE A
166100*    FUTURE CHANGE TO 4300-PLACE-OCCURRENCES INTRODUCES A BUG THERE.
166200 5010-VALIDATE-OUTER.
166300     COMPUTE WS-VAL-J = WS-VAL-I + 1.
166400     PERFORM 5020-VALIDATE-INNER THRU 5020-VALIDATE-INNER-EXIT
166500         VARYING WS-VAL-J FROM WS-VAL-J BY 1
166600         UNTIL WS-VAL-J > WS-BEST-COUNT OR NOT WS-VALIDATION-OK.
166700 5010-VALIDATE-OUTER-EXIT.
166800     EXIT.
166900
167000*    TWO INDEPENDENT CHECKS PER PAIR - FIRST THAT NO TWO PLACEMENTS
167100*    SHARE THE EXACT SAME (DAY,PERIOD) SLOT, THEN THAT NO TEACHER IS
167200*    DOUBLE-BOOKED ACROSS TWO DIFFERENT CLASSES IN THE SAME SLOT.
167300*    EITHER ONE STOPS THE VALIDATOR COLD AND IS REPORTED AS A HARD
167400*    FAILURE - A GREEDY PLACER THAT PASSED THIS CHECK WOULD BE A
167500*    CONTRADICTION, BUT THE VALIDATOR RUNS INDEPENDENTLY OF THE
167600*    PLACEMENT LOGIC ON PURPOSE, THE SAME BELT-AND-SUSPENDERS HABIT
167700*    THE SOURCE SYSTEM USES.
167800 5020-VALIDATE-INNER.
167900*    FIRST OF THE VALIDATOR'S TWO INDEPENDENT TESTS - TWO DIFFERENT
168000*    CLASSES CANNOT OCCUPY THE EXACT SAME (DAY,PERIOD) SLOT NO
168100*    MATTER WHO TEACHES THEM.
168200*    SAME TEACHER, SAME DAY IS THE FIRST HALF OF A CONFLICT - THE
168300*    PERIOD-RANGE OVERLAP TEST BELOW IS THE SECOND HALF, SINCE TWO
168400*    CLASSES ON THE SAME DAY WITH THE SAME TEACHER BUT NON-OVERLAPPING
168500*    PERIODS ARE PERFECTLY LEGAL.
168600     IF BS-DAY(WS-VAL-I) = BS-DAY(WS-VAL-J)
168700        AND BS-PERIOD(WS-VAL-I) = BS-PERIOD(WS-VAL-J)
168800         MOVE "N" TO WS-VAL-OK-SW
168900         MOVE "Timetable invalid - duplicate slot detected."
169000             TO WS-VALIDATION-MESSAGE
169100         GO TO 5020-VALIDATE-INNER-EXIT
169200     END-IF.
169300     IF CT-TEACHER(BS-CLASS-IDX(WS-VAL-I)) =
169400        CT-TEACHER(BS-CLASS-IDX(WS-VAL-J))
169500        AND BS-DAY(WS-VAL-I) = BS-DAY(WS-VAL-J)
169600        AND BS-PERIOD(WS-VAL-I) = BS-PERIOD(WS-VAL-J)
169700         MOVE "N" TO WS-VAL-OK-SW
169800         MOVE BS-PERIOD(WS-VAL-J) TO WS-VAL-PERIOD-DISP
169900         MOVE SPACES TO WS-VALIDATION-MESSAGE
170000*        TEACHER/DAY/PERIOD/CLASS ALL CUT TO A FIXED WIDTH SO THE
170100*        60-BYTE MESSAGE FIELD NEVER OVERFLOWS - DAY COMES OFF
170200*        THE PALETTE TABLE'S FIRST THREE BYTES (MON/TUE/WED/THU/
170300*        FRI), THE SAME TRICK THE OLD JOB-LOG ABBREVIATIONS USED.
170400*    BUILDS THE DOUBLE-BOOKING MESSAGE FROM THE SHORTENED TEACHER NAME
170500*    (WS-CHK-TEACHER-SHORT) SO THE 60-BYTE MESSAGE FIELD CANNOT
170600*    OVERFLOW ON A LONG TEACHER NAME.
170700         STRING "DBL-BOOK: " DELIMITED BY SIZE
170800                CT-TEACHER(BS-CLASS-IDX(WS-VAL-J))(1:15)
170900                    DELIMITED BY SIZE
171000                " " DELIMITED BY SIZE
171100                WD-NAME(BS-DAY(WS-VAL-J))(1:3) DELIMITED BY SIZE
171200                "-P" DELIMITED BY SIZE
171300                WS-VAL-PERIOD-DISP DELIMITED BY SIZE
171400                " " DELIMITED BY SIZE
171500                CT-NAME(BS-CLASS-IDX(WS-VAL-J))(1:15)
171600                    DELIMITED BY SIZE
171700             INTO WS-VALIDATION-MESSAGE
171800     END-IF.
171900 5020-VALIDATE-INNER-EXIT.
172000     EXIT.
172100
172200*-----------------------------------------------------------------
172300* UTILITY - LEFT-TRIM A WORK FIELD (THE OLD editor CHARACTER-
172400* SCAN SHAPE, KEPT GENERIC SO ID/NAME/TEACHER ALL SHARE IT)
172500*-----------------------------------------------------------------
172600*    LEFT-TRIMS WS-TRIM-IN INTO WS-TRIM-OUT BY SCANNING FOR THE
172700*    FIRST NON-SPACE CHARACTER AND REFERENCE-MODIFYING FROM THERE -
172800*    A FIELD THAT IS ALL SPACES LEAVES WS-TRIM-OUT BLANK SO THE
172900*    CALLER'S OWN SPACES TEST STILL WORKS.
173000*    SHARED BY ALL THREE TEXT-FIELD VALIDATIONS IN 1100-VALIDATE-CLASS-
173100*    REC - WALKS WS-TRIM-IN-CHAR ONE BYTE AT A TIME LOOKING FOR THE
173200*    FIRST NON-SPACE CHARACTER, THEN STRINGS THE REMAINDER LEFT-
173300*    JUSTIFIED INTO WS-TRIM-OUT.
173400 9100-TRIM-FIELD.
173500     MOVE SPACES TO WS-TRIM-OUT.
173600     MOVE 1 TO WS-TRIM-POS.
173700     PERFORM 9110-SKIP-LEADING THRU 9110-SKIP-LEADING-EXIT
173800         UNTIL WS-TRIM-POS > 50
173900            OR WS-TRIM-IN(WS-TRIM-POS:1) NOT = SPACE.
174000     IF WS-TRIM-POS <= 50
174100         MOVE WS-TRIM-IN(WS-TRIM-POS:) TO WS-TRIM-OUT
174200     END-IF.
174300 9100-TRIM-FIELD-EXIT.
174400     EXIT.
174500
174600*    SINGLE-STEP HELPER - ADDS ONE TO THE SCAN POINTER. SPLIT OUT OF
174700*    9100-TRIM-FIELD SO THE UNTIL TEST CAN RE-CHECK THE NEXT
174800*    CHARACTER AFTER EVERY STEP, THE SAME SHAPE THE OLD editor-chr
174900*    SCAN USED.
175000 9110-SKIP-LEADING.
175100     ADD 1 TO WS-TRIM-POS.
175200 9110-SKIP-LEADING-EXIT.
175300     EXIT.
175400
175500*-----------------------------------------------------------------
175600* LINEAR-CONGRUENTIAL SHUFFLE - THE SHOP'S COMPILER HAS NO
175700* RANDOM FUNCTION, SO THIS REPLACES IT
175800*-----------------------------------------------------------------
175900*    ONE STEP OF THE LINEAR-CONGRUENTIAL GENERATOR - MULTIPLY,
176000*    ADD, MOD. THE CONSTANTS (31, 7, 99991) WERE PICKED FOR A SHORT
176100*    PERIOD TABLE LOOKUP, NOT CRYPTOGRAPHIC STRENGTH; ALL THIS NEEDS
176200*    TO DO IS SPREAD TIE-BREAKS AND SHUFFLES ACROSS RETRIES.
176300 9000-NEXT-RANDOM.
176400*    MULTIPLY-AND-ADD STEP OF THE LINEAR-CONGRUENTIAL FORMULA -
176500*    WS-RND-TEMP IS SCRATCH ONLY, THE REAL RESULT COMES BACK IN THE
176600*    REMAINDER OF THE DIVIDE BELOW.
176700*    THE MULTIPLIER OF 31 AND ADDEND OF 7 WERE CHOSEN BY TRIAL RUNS
176800*    DURING ORIG-0007 FOR AN ACCEPTABLE SPREAD ACROSS THE SMALL SEED
176900*    RANGE THIS SHOP'S JOB SCHEDULER HANDS DOWN - NOT A TEXTBOOK
177000*    LINEAR-CONGRUENTIAL CONSTANT.
177100     COMPUTE WS-RND-TEMP = (WS-RND-SEED * 31) + 7.
177200     DIVIDE WS-RND-TEMP BY 99991 GIVING WS-RND-TEMP
177300         REMAINDER WS-RND-SEED.
177400 9000-NEXT-RANDOM-EXIT.
177500     EXIT.
177600
177700*    SEEDS THE GENERATOR ONCE PER RUN FROM THE TWO LINKAGE SEED
177800*    HALVES SO THE SAME CONSTRAINTS RECORD ALWAYS REPRODUCES THE
177900*    SAME SEQUENCE OF ATTEMPTS - A DEAD SEED OF ZERO WOULD NEVER
178000*    ADVANCE UNDER THE MULTIPLY-AND-ADD FORMULA, SO IT IS FORCED TO
178100*    1 IF THE COMBINED SEED HAPPENS TO REDUCE TO ZERO.
178200 9010-INIT-RANDOM.
178300*    THE CONSTRAINTS RECORD SPLITS THE SEED INTO TWO HALVES BECAUSE
178400*    THE SOURCE SYSTEM'S OWN NUMBER PLUGS IN AS TWO SEPARATE FIELDS -
178500*    FOLDING THEM BACK INTO ONE NUMBER HERE LETS THE SAME SEED VALUE
178600*    PRODUCE THE SAME ATTEMPT SEQUENCE ON EITHER SYSTEM.
178700*    COMBINES THE TWO HALVES OF THE JOB-SUPPLIED SEED (LK-SEED-HI/LO)
178800*    INTO ONE WORKING VALUE SO TWO RUNS LAUNCHED IN THE SAME CLOCK
178900*    SECOND STILL PRODUCE DIFFERENT TIMETABLES.
179000     COMPUTE WS-SEED-COMBINED = (LK-SEED-HI * 10000) + LK-SEED-LO.
179100     DIVIDE WS-SEED-COMBINED BY 99991 GIVING WS-RND-TEMP
179200         REMAINDER WS-RND-SEED.
179300     IF WS-RND-SEED = ZERO
179400         MOVE 1 TO WS-RND-SEED
179500     END-IF.
179600 9010-INIT-RANDOM-EXIT.
179700     EXIT.
