000100*****************************************************************
000200*  TTPALET.CPY                                                  *
000300*  FIXED 15-COLOUR DEFAULT PALETTE AND WEEKDAY NAME TABLE       *
000400*  (THE HOUSE color-table IDIOM, REPURPOSED FOR HEX COLOURS    *
000500*  AND CARRIED OVER INTO A COPYBOOK SO EVERY PROGRAM THAT      *
000600*  NEEDS THE PALETTE SEES THE SAME ONE)                        *
000700*-----------------------------------------------------------------
000800*  11/09/99  tst  orig-0016  first cut, colour cycle lifted     *
000900*                 from the old screen colour-table             *
001000*  02/02/00  tst  orig-0019  added the weekday name table so    *
001100*                 the grid report and the engine share one     *
001200*                 spelling of Monday .. Friday                 *
001300*-----------------------------------------------------------------
001400 01  PALETTE-TABLE-DATA.
001500     05  FILLER                     PIC X(07) VALUE "#FF6B6B".
001600     05  FILLER                     PIC X(07) VALUE "#4ECDC4".
001700     05  FILLER                     PIC X(07) VALUE "#45B7D1".
001800     05  FILLER                     PIC X(07) VALUE "#FFA07A".
001900     05  FILLER                     PIC X(07) VALUE "#98D8C8".
002000     05  FILLER                     PIC X(07) VALUE "#F7DC6F".
002100     05  FILLER                     PIC X(07) VALUE "#BB8FCE".
002200     05  FILLER                     PIC X(07) VALUE "#85C1E2".
002300     05  FILLER                     PIC X(07) VALUE "#F8B739".
002400     05  FILLER                     PIC X(07) VALUE "#52B788".
002500     05  FILLER                     PIC X(07) VALUE "#E74C3C".
002600     05  FILLER                     PIC X(07) VALUE "#3498DB".
002700     05  FILLER                     PIC X(07) VALUE "#2ECC71".
002800     05  FILLER                     PIC X(07) VALUE "#F39C12".
002900     05  FILLER                     PIC X(07) VALUE "#9B59B6".
003000 01  PALETTE-TABLE REDEFINES PALETTE-TABLE-DATA.
003100     05  PL-COLOR                   PIC X(07) OCCURS 15 TIMES.
003200
003300 01  WEEKDAY-NAME-DATA.
003400     05  FILLER                     PIC X(09) VALUE "Monday   ".
003500     05  FILLER                     PIC X(09) VALUE "Tuesday  ".
003600     05  FILLER                     PIC X(09) VALUE "Wednesday".
003700     05  FILLER                     PIC X(09) VALUE "Thursday ".
003800     05  FILLER                     PIC X(09) VALUE "Friday   ".
003900 01  WEEKDAY-NAME-TABLE REDEFINES WEEKDAY-NAME-DATA.
004000     05  WD-NAME                    PIC X(09) OCCURS 5 TIMES.
