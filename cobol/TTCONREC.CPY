000100*****************************************************************
000200*  TTCONREC.CPY                                                 *
000300*  SCHEDULING CONSTRAINTS RECORD - SINGLE PARAMETER RECORD      *
000400*  ONE RECORD PER RUN, 80 BYTES, FIXED LENGTH                  *
000500*-----------------------------------------------------------------
000600*  04/02/99  tst  orig-0002  first cut                          *
000700*  02/05/99  tst  orig-0009  added CON-SEED so a run can be     *
000800*                 reproduced for the scheduling committee       *
000900*  06/03/00  jgr  y2k-0023   reviewed for year-2000 compliance; *
001000*                 record carries no date field, no change made *
001100*-----------------------------------------------------------------
001200 01  CON-REC.
001300     05  CON-MAX-PER-DAY            PIC 9(02).
001400     05  CON-PERIODS-DAY            PIC 9(02).
001500     05  CON-DAY-FLAGS              PIC X(05).
001600     05  CON-LUNCH-PERIOD           PIC 9(02).
001700     05  CON-PREF-MORNING           PIC X(01).
001800     05  CON-PREF-AFTNOON           PIC X(01).
001900     05  CON-SEED                   PIC 9(09).
002000     05  FILLER                     PIC X(58).
002100
002200* alternate view - one flag byte per weekday, Mon .. Fri, for the
002300* active-day table-building loop (borrows the menu-options-table
002400* REDEFINES idiom the shop uses everywhere else)
002500 01  CON-DAY-FLAGS-VIEW REDEFINES CON-REC.
002600     05  FILLER                     PIC X(04).
002700     05  CON-DAY-FLAG-TBL           PIC X(01) OCCURS 5 TIMES.
002800     05  FILLER                     PIC X(71).
002900
003000* alternate view - seed split into two halves for the linear
003100* congruential shuffle routine (avoids a single 9(9) multiply
003200* overflowing an S9(9) comp accumulator on the shop's compiler)
003300 01  CON-SEED-VIEW REDEFINES CON-REC.
003400     05  FILLER                     PIC X(13).
003500     05  CON-SEED-HI                PIC 9(05).
003600     05  CON-SEED-LO                PIC 9(04).
003700     05  FILLER                     PIC X(58).
