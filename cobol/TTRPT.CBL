000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TTRPT.
000300 AUTHOR.      TEMERZIDIS STAVROS.
000400 INSTALLATION. EDU-RAND SCHEDULING UNIT.
000500 DATE-WRITTEN. 04/02/99.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*  TTRPT  -  WEEKLY TIMETABLE GRID REPORT                       *
001000*  READS THE SCHEDULE FILE TTGEN WROTE, LOADS IT INTO A TABLE,  *
001100*  AND PRINTS THE ONE-PAGE PERIOD X DAY GRID FOR THE STAFF ROOM *
001200*  NOTICE BOARD.                                                 *
001300*-----------------------------------------------------------------
001400*  CHANGE LOG
001500*-----------------------------------------------------------------
001600*  04/02/99  TST  ORIG-0003  FIRST CUT. RE-PURPOSED FROM THE OLD  ORIG0003
001700*                 PELAG STATEMENT-PRINT PROGRAM - KEPT THE BOX-
001800*                 AND-GRID PRINT-LINE LAYOUT HABIT, DROPPED THE
001900*                 CUSTOMER-LEDGER PAGE BREAKS.
002000*  25/02/99  TST  ORIG-0010  GRID NOW LOADS INTO A WORKING-       ORIG0010
002100*                 STORAGE TABLE FIRST INSTEAD OF RE-READING THE
002200*                 SCHEDULE FILE ONCE PER CELL.
002300*  11/09/99  TST  ORIG-0019  CALLS TTCALEND FOR THE SUBTITLE      ORIG0019
002400*                 DATE INSTEAD OF ACCEPTING IT FROM THE SCREEN.
002500*  02/02/00  TST  ORIG-0021  ADDED THE DISTINCT-TEACHER COUNT TO  ORIG0021
002600*                 THE SUMMARY LINE PER THE HEADMASTER'S REQUEST.
002700*  06/03/00  JGR  Y2K-0026   SUBTITLE DATE NOW CARRIES A 4-DIGIT  Y2K0026 
002800*                 YEAR. NO OTHER CHANGE.
002900*  14/06/01  TST  REQ-0031   RECOMPILED AFTER THE SHOP MOVED      REQ0031 
003000*                 OFF THE PENTIUM-100 BOX. NO LOGIC CHANGE.
003100*  11/02/03  TST  REQ-0037   2410-PRINT-COLUMN WAS PRINTING THE   REQ0037 
003200*                 GRID CELL RAW, 23 CHARACTERS WIDE, WITH NO
003300*                 TRUNCATION - THE 15/12-CHAR "..." CUTOFF IN THE
003400*                 REPORT RULE BOOK HAD NEVER BEEN WIRED IN. ADDED
003500*                 2421/2422 AND THE GENERIC RIGHT-TRIM LENGTH
003600*                 SCAN (9100/9110) TO FIND WHERE TO CUT.
003700*-----------------------------------------------------------------
003800* THE REPORT HAS NO PAGE-BREAK LOGIC AND NO PAGE-FOOTING ROUTINE -
003900* A WEEK'S TIMETABLE FOR ONE SCHOOL HAS NEVER COME CLOSE TO
004000* OVERFLOWING ONE 66-LINE PAGE, SO THE HEADMASTER'S OFFICE HAS
004100* NEVER ASKED FOR ONE.
004200*
004300* NOTE ON PROGRAM SHAPE - TTRPT IS A PURE READER/PRINTER. IT NEVER
004400* WRITES TO THE SCHEDULE FILE AND NEVER TOUCHES THE CONSTRAINTS
004500* CARD OR THE CLASS-LIST FILE - THOSE BELONG TO TTCONST AND TTGEN.
004600* EVERYTHING BELOW EXISTS TO GET ONE SCHEDULE FILE ONTO ONE
004700* PRINTED GRID.
004800*-----------------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100* SOURCE-COMPUTER/OBJECT-COMPUTER CARRY FORWARD THE SAME IBM-AT
005200* ENTRY EVERY STEP PROGRAM IN THIS SUITE USES - NEVER REVISITED
005300* SINCE THE SHOP NEVER RETARGETED THIS APPLICATION.
005400 SOURCE-COMPUTER. IBM-AT.
005500 OBJECT-COMPUTER. IBM-AT.
005600 SPECIAL-NAMES.
005700*    TOP-OF-FORM IS DECLARED BY HOUSE HABIT EVEN THOUGH THIS
005800*    PROGRAM NEVER ISSUES A WRITE ... AFTER ADVANCING PAGE - THE
005900*    REPORT IS A SINGLE PAGE AND NEVER SKIPS TO A NEW ONE.
006000     C01 IS TOP-OF-FORM.
006100
006200* TWO FILES, ONE IN AND ONE OUT - SCHEDULE IS THE LOGICAL NAME
006300* FOR THE FILE TTGEN WROTE; TIMETBL IS THE LOGICAL NAME FOR THE
006400* PRINT FILE THE JCL ROUTES TO THE STAFF ROOM NOTICE BOARD
006500* PRINTER (OR, ON A TEST RUN, TO A SPOOL FILE THE OPERATOR
006600* BROWSES ON SCREEN).
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*    SCHEDULE-IN IS A SEQUENTIAL READ, NEVER A RANDOM OR INDEXED
007000*    ACCESS - THE WHOLE FILE IS LOADED INTO GRID-TABLE ONCE, TOP
007100*    TO BOTTOM, AND NEVER RE-OPENED DURING THE RUN.
007200     SELECT SCHEDULE-IN ASSIGN TO SCHEDULE
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS SCH-STAT.
007500
007600*    REPORT-OUT IS WRITE-ONLY - THIS STEP NEVER READS BACK A LINE
007700*    IT HAS ALREADY PRINTED.
007800     SELECT REPORT-OUT ASSIGN TO TIMETBL
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS RPT-STAT.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400* ONE 144-BYTE SCHEDULE RECORD PER CLASS OCCURRENCE, SAME LAYOUT
008500* TTGEN'S 4500-WRITE-SCHEDULE PARAGRAPH WRITES - TTSCHREC.CPY IS
008600* SHARED BY BOTH PROGRAMS SO NEITHER CAN DRIFT OUT OF STEP WITH
008700* THE OTHER'S COLUMN POSITIONS.
008800 FD  SCHEDULE-IN
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 144 CHARACTERS.
009100 COPY TTSCHREC.CPY.
009200
009300* THE PRINT FILE IS A PLAIN 132-COLUMN LINE-PRINTER RECORD - NO
009400* CARRIAGE-CONTROL BYTE, SINCE THIS SHOP'S PRINT SPOOLER ADDS
009500* ITS OWN SPACING. RPT-LINE IS REUSED FOR EVERY LINE THE REPORT
009600* WRITES.
009700 FD  REPORT-OUT
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 132 CHARACTERS.
010000 01  RPT-LINE                       PIC X(132).
010100
010200* STANDARD END-OF-FILE SWITCH FOR THE SCHEDULE-IN LOAD LOOP IN
010300* 1000-LOAD-SCHEDULE BELOW.
010400 WORKING-STORAGE SECTION.
010500 77  WS-EOF-SW                      PIC X VALUE "N".
010600     88  WS-EOF                          VALUE "Y".
010700
010800* TWO-BYTE FILE STATUS CODES FOR EACH OF THE TWO FILES THIS
010900* PROGRAM OPENS - NEITHER IS TESTED AFTER THE OPEN, SINCE A BAD
011000* SCHEDULE OR PRINT ALLOCATION ON THIS STEP IS TREATED AS AN
011100* OPERATOR/JCL PROBLEM RATHER THAN SOMETHING THE PROGRAM
011200* RECOVERS FROM.
011300 01  FILE-STATUS-GROUP.
011400     02  SCH-STAT                   PIC XX.
011500*
011600*    IF A FUTURE CHANGE EVER NEEDS TO ACT ON A BAD OPEN, THESE TWO
011700*    CODES ARE ALREADY DECLARED AND READY TO TEST - NO NEW FIELD
011800*    WOULD BE NEEDED, JUST A NEW IF BELOW THE RELEVANT OPEN.
011900    02  RPT-STAT                   PIC XX.
012000
012100* TTPALET.CPY SUPPLIES THE MON..FRI WEEKDAY-NAME TABLE (WD-NAME)
012200* USED BY 2310-HEADER-COLUMN AND 2410-PRINT-COLUMN BELOW TO
012300* LABEL THE GRID'S ACTIVE COLUMNS - SAME COPYBOOK TTGEN USES SO
012400* THE COLUMN ORDER NEVER DISAGREES BETWEEN GENERATOR AND REPORT.
012500 COPY TTPALET.CPY.
012600
012700* TODAY'S DATE, RETURNED BY TTCALEND - THE WEEKDAY-TABLE SLICE
012800* OF THE LINKAGE AREA IS RECEIVED BUT NOT USED HERE SINCE THE
012900* PALETTE COPYBOOK ALREADY CARRIES THE MON..FRI NAMES
013000 01  WS-DATE-AREA.
013100     02  WS-TODAY-YY                PIC 9(04).
013200     02  WS-TODAY-MM                PIC 9(02).
013300     02  WS-TODAY-DD                PIC 9(02).
013400     02  WS-WEEKDAY-TBL             PIC X(09) OCCURS 5 TIMES.
013500
013600* SCHEDULE ENTRIES LOADED INTO MEMORY - THE GRID AND THE
013700* TEACHER COUNT ARE BOTH DRIVEN OFF THIS TABLE. 2000 OCCURRENCES
013800* IS WELL PAST ANYTHING THE BIGGEST SCHOOL ON THE SHOP'S BOOKS
013900* HAS EVER SCHEDULED IN ONE WEEK, SO 1010-READ-NEXT NEVER
014000* SUBSCRIPT-CHECKS AGAINST THE TABLE BOUND.
014100 01  GRID-TABLE.
014200     05  GRID-ENTRY OCCURS 2000 TIMES.
014300         10  GE-DAY-NAME            PIC X(09).
014400         10  GE-PERIOD              PIC 9(02) COMP.
014500         10  GE-CLASS-NAME          PIC X(50).
014600         10  GE-TEACHER             PIC X(50).
014700 01  WS-GRID-COUNT                  PIC 9(04) COMP VALUE ZERO.
014800
014900* DISTINCT-TEACHER NAME TABLE BUILT BY 1200-COUNT-TEACHERS - A
015000* PLAIN LINEAR SCAN, SINCE 200 TEACHERS IS SMALL ENOUGH THAT A
015100* FASTER SEARCH WAS NEVER WORTH THE EXTRA CODE.
015200 01  WS-TEACHER-LIST.
015300     05  WS-TEACHER-NAME OCCURS 200 TIMES PIC X(50).
015400 01  WS-TEACHER-COUNT               PIC 9(03) COMP VALUE ZERO.
015500
015600* WHICH OF THE FIVE WEEKDAY SUBSCRIPTS (1=MON..5=FRI) ARE TURNED
015700* ON FOR THIS RUN, IN ASCENDING ORDER - BUILT ONCE BY
015800* 1100-BUILD-ACTIVE-DAYS AND THEN READ BY EVERY GRID-PRINTING
015900* PARAGRAPH BELOW SO THE REPORT NEVER PRINTS A COLUMN FOR A DAY
016000* THE COMMITTEE TURNED OFF.
016100 01  WS-ACTIVE-DAYS.
016200     05  WS-ACTIVE-DAY-IDX OCCURS 5 TIMES PIC 9(01) COMP.
016300 01  WS-ACTIVE-DAY-COUNT            PIC 9(01) COMP VALUE ZERO.
016400
016500* ONE SHARED PRINT BUFFER SHAPE - PERIOD LABEL PLUS UP TO 5
016600* DAY CELLS, EACH CELL LEADING WITH THE "|" GRID CHARACTER.
016700* ONLY 2300-PRINT-HEADER ACTUALLY USES WS-PRINT-LINE ITSELF;
016800* THE PERIOD ROWS BELOW USE THEIR OWN TWO-LINE SHAPE SO A CLASS
016900* NAME AND ITS TEACHER CAN PRINT ON SEPARATE LINES OF THE SAME
017000* GRID CELL.
017100 01  WS-PRINT-LINE.
017200     02  WS-PRT-PERIOD-LBL          PIC X(10).
017300     02  WS-PRT-DAY-CELL OCCURS 5 TIMES PIC X(24).
017400     02  FILLER                     PIC X(02).
017500
017600* ROW-LINE-1 CARRIES THE CLASS NAME HALF OF EACH GRID CELL ON
017700* THE TOP PRINT LINE OF A PERIOD ROW.
017800 01  WS-ROW-LINE-1.
017900     02  RL1-PERIOD-LBL             PIC X(10).
018000     02  RL1-DAY-CELL OCCURS 5 TIMES PIC X(24).
018100     02  FILLER                     PIC X(02).
018200
018400* THE SECOND PRINT LINE OF THE SAME PERIOD ROW - SEE
018500* 2400-PRINT-PERIOD-ROW, WHICH WRITES BOTH LINES TOGETHER.
018600 01  WS-ROW-LINE-2.
018700     02  RL2-PERIOD-LBL             PIC X(10).
018800     02  RL2-DAY-CELL OCCURS 5 TIMES PIC X(24).
018900     02  FILLER                     PIC X(02).
019000
019100* FIXED REPORT TITLE/FOOTER LITERALS - THE HEADMASTER'S OFFICE
019200* HAS NEVER ASKED FOR EITHER TO BE CONFIGURABLE, SO THEY ARE
019300* COMPILED IN RATHER THAN CARRIED ON A PARAMETER CARD.
019400 01  WS-TITLE                       PIC X(23)
019500         VALUE "MY RANDOMIZED TIMETABLE".
019600 01  WS-FOOTER                      PIC X(34)
019700         VALUE "Generated by Timetable Randomizer".
019800* SUBTITLE IS BUILT AT RUN TIME BY 2200-PRINT-SUBTITLE FROM THE
019900* DATE TTCALEND RETURNS; THE SUMMARY LINE IS BUILT AT RUN TIME
020000* BY 2500-PRINT-SUMMARY FROM THE COUNTS TALLIED WHILE LOADING
020100* THE SCHEDULE.
020200 01  WS-SUBTITLE                    PIC X(30).
020300 01  WS-SUMMARY-LINE                PIC X(80).
020400
020500* SUBSCRIPTS AND LOOP COUNTERS FOR EVERY PERFORM VARYING IN THE
020600* PROCEDURE DIVISION BELOW, GROUPED TOGETHER AS COMP ITEMS PER
020700* HOUSE HABIT RATHER THAN DECLARED ONE AT A TIME NEXT TO THE
020800* PARAGRAPH THAT USES THEM.
020900 01  NUM-VAR.
021000*        WS-PAD/WS-TITLE-START - CENTERING MATH FOR 2100-PRINT-TITLE.
021100     02  WS-PAD                     PIC 9(03) COMP.
021200     02  WS-TITLE-START             PIC 9(03) COMP.
021300*        WS-AD-I - THE 1-TO-5 SCAN SUBSCRIPT IN 1100-BUILD-ACTIVE-DAYS.
021400     02  WS-AD-I                    PIC 9(01) COMP.
021500*        WS-TC-I/WS-TC-J - OUTER/INNER SUBSCRIPTS FOR THE
021600*        DISTINCT-TEACHER SCAN IN 1200-COUNT-TEACHERS AND BELOW.
021700     02  WS-TC-I                    PIC 9(04) COMP.
021800     02  WS-TC-J                    PIC 9(03) COMP.
021900*        WS-PER-I - THE PERIOD-NUMBER LOOP DRIVING 2400-PRINT-PERIOD-
022000*        ROW, RUNS 1 TO LK-PERIODS-DAY.
022100     02  WS-PER-I                   PIC 9(02) COMP.
022200*        WS-COL-I - THE ACTIVE-DAY COLUMN LOOP SHARED BY
022300*        2310-HEADER-COLUMN AND 2410-PRINT-COLUMN.
022400     02  WS-COL-I                   PIC 9(01) COMP.
022500*        WS-GE-I/WS-GE-MATCH - THE GRID-TABLE SCAN SUBSCRIPT AND THE
022600*        MATCHED ROW NUMBER ONCE 2420-SEARCH-GRID FINDS ONE.
022700     02  WS-GE-I                    PIC 9(04) COMP.
022800     02  WS-GE-MATCH                PIC 9(04) COMP.
022900
023000* ZONED-DECIMAL COPIES OF THE DATE USED ONLY TO BUILD THE
023100* "MM/DD/YYYY" SUBTITLE STRING BELOW - TTCALEND HANDS BACK COMP
023200* FIELDS, WHICH STRING CANNOT EDIT DIRECTLY.
023300 01  WS-SUB-MM                      PIC 99.
023400 01  WS-SUB-DD                      PIC 99.
023500 01  WS-SUB-YY                      PIC 9999.
023600* Z9 SUPPRESSES A LEADING ZERO ON SINGLE-DIGIT PERIOD NUMBERS SO
023700* "PERIOD 1" PRINTS INSTEAD OF "PERIOD 01".
023800 01  WS-PRT-PERIOD-NUM              PIC Z9.
023900
024000* EDITED COPIES OF THE THREE SUMMARY-LINE COUNTS - CLASSES
024100* SCHEDULED, ACTIVE DAYS, DISTINCT TEACHERS - EACH WITH ITS OWN
024200* ZERO-SUPPRESSION WIDTH SINCE THE THREE COUNTS NEVER SHARE A
024300* RANGE.
024400 01  WS-SUM-N                       PIC ZZZ9.
024500 01  WS-SUM-D                       PIC Z9.
024600 01  WS-SUM-T                       PIC ZZZ9.
024700
024800* FOUND SWITCHES FOR THE TWO LINEAR SEARCHES IN THIS PROGRAM -
024900* 1220-CHECK-EXISTING'S TEACHER LOOKUP AND 2420-SEARCH-GRID'S
025000* DAY/PERIOD LOOKUP.
025100 01  WS-TC-FOUND-SW                 PIC X VALUE "N".
025200     88  WS-TC-FOUND                     VALUE "Y".
025300 01  WS-GE-FOUND-SW                 PIC X VALUE "N".
025400     88  WS-GE-FOUND                     VALUE "Y".
025500* HOLDS THE WEEKDAY NAME 2410-PRINT-COLUMN IS CURRENTLY LOOKING
025600* FOR IN THE GRID TABLE, COPIED OUT OF THE PALETTE TABLE SO THE
025700* SEARCH IN 2420-SEARCH-GRID CAN COMPARE BY NAME RATHER THAN
025800* SUBSCRIPT.
025900 01  WS-LOOKUP-DAY-NAME             PIC X(09).
026000
026100* GRID-CELL NAME-TRUNCATION WORK AREA - SEE 2421/2422 AND THE
026200* REPORTING-AND-ARITHMETIC RULE ON THE 15/12 CHARACTER CUTOFFS
026300 01  WS-TRUNC-VAR.
026400     02  WS-RT-FIELD                PIC X(50).
026500     02  WS-RT-POS                  PIC 9(02) COMP.
026600     02  WS-TRUNC-NAME              PIC X(18).
026700     02  WS-TRUNC-TEACHER           PIC X(15).
026800     02  FILLER                     PIC X(05).
026900
027000* ONLY LK-DAY-FLAG-TBL, LK-PERIODS-DAY AND LK-LUNCH-PERIOD OUT OF
027100* THE WHOLE SHARED LINKAGE AREA ARE ACTUALLY READ BY THIS
027200* PROGRAM - THE REST CAME ALONG FOR THE RIDE BECAUSE TTRAND
027300* PASSES THE SAME TT-LINKAGE TO ALL THREE STEP PROGRAMS.
027400 LINKAGE SECTION.
027500 COPY TTSTLNK.CPY.
027600
027700*-----------------------------------------------------------------
027800* MAIN LINE - GET TODAY'S DATE, LOAD THE SCHEDULE FILE INTO
027900* MEMORY, TALLY THE ACTIVE DAYS AND DISTINCT TEACHERS, THEN
028000* PRINT THE GRID. NOTHING HERE EVER FAILS BACK TO TTRAND - A BAD
028100* SCHEDULE FILE WOULD HAVE ALREADY BEEN CAUGHT BY TTGEN, SO
028200* TTRPT ALWAYS REPORTS SUCCESS.
028300 PROCEDURE DIVISION USING TT-LINKAGE.
028400
028500 0100-BEGIN.
028600     MOVE "Y" TO LK-SUCCESS-FLAG.
028700*    THE FOUR STEPS BELOW RUN IN A FIXED ORDER EACH RUN - THE
028800*    DATE AND THE WEEKDAY TABLE ARE ALWAYS FETCHED BEFORE THE
028900*    SCHEDULE ITSELF IS LOADED, SINCE PRINTING NEEDS BOTH.
029000     PERFORM 0200-GET-DATE THRU 0200-GET-DATE-EXIT.
029100     PERFORM 1000-LOAD-SCHEDULE THRU 1000-LOAD-SCHEDULE-EXIT.
029200     PERFORM 1100-BUILD-ACTIVE-DAYS THRU 1100-BUILD-ACTIVE-DAYS-EXIT.
029300     PERFORM 1200-COUNT-TEACHERS THRU 1200-COUNT-TEACHERS-EXIT.
029400     PERFORM 2000-PRINT-REPORT THRU 2000-PRINT-REPORT-EXIT.
029500     MOVE "Timetable report printed." TO LK-RUN-MESSAGE.
029600     GOBACK.
029700
029800* TTCALEND IS CALLED ONCE PER RUN, PURELY FOR THE SUBTITLE DATE
029900* AND THE MON..FRI NAMES - SEE TTCALEND.CBL FOR HOW THE SYSTEM
030000* DATE IS TURNED INTO THOSE FIVE WEEKDAY NAMES.
030100 0200-GET-DATE.
030200     CALL "TTCALEND" USING WS-DATE-AREA.
030300 0200-GET-DATE-EXIT.
030400     EXIT.
030500
030600*-----------------------------------------------------------------
030700* LOAD THE SCHEDULE FILE INTO A WORKING TABLE
030800*-----------------------------------------------------------------
030900 1000-LOAD-SCHEDULE.
031000*    COUNT RESETS TO ZERO BEFORE EVERY RUN - THIS AREA IS SHARED
031100*    WORKING STORAGE, NOT FRESHLY ALLOCATED, SO A STALE COUNT FROM
031200*    A PRIOR CALL IN THE SAME RUN WOULD OTHERWISE SURVIVE.
031300    MOVE ZERO TO WS-GRID-COUNT.
031400     OPEN INPUT SCHEDULE-IN.
031500     PERFORM 1010-READ-NEXT THRU 1010-READ-NEXT-EXIT
031600         UNTIL WS-EOF.
031700*    FILE IS CLOSED THE MOMENT THE LAST RECORD IS IN MEMORY -
031800*    NOTHING BELOW THIS POINT TOUCHES SCHEDULE-IN AGAIN.
031900    CLOSE SCHEDULE-IN.
032000 1000-LOAD-SCHEDULE-EXIT.
032100     EXIT.
032200
032300* STRAIGHT SEQUENTIAL READ WITH NO EDITING - TTGEN ALREADY
032400* VALIDATED EVERY FIELD ON THE WAY OUT, SO TTRPT TRUSTS THE
032500* SCHEDULE FILE COMPLETELY AND JUST COPIES EACH RECORD'S FOUR
032600* FIELDS INTO THE NEXT GRID-TABLE SLOT.
032700 1010-READ-NEXT.
032800     READ SCHEDULE-IN
032900         AT END
033000             MOVE "Y" TO WS-EOF-SW
033100*        FOUR FIELDS, FOUR MOVES - TTSCHREC.CPY'S LAYOUT AND
033200*        GRID-ENTRY'S LAYOUT WERE DELIBERATELY KEPT IN THE SAME
033300*        FIELD ORDER SO THIS PARAGRAPH NEVER NEEDS A RENAMES.
033400        NOT AT END
033500             ADD 1 TO WS-GRID-COUNT
033600             MOVE SCH-DAY         TO GE-DAY-NAME(WS-GRID-COUNT)
033700             MOVE SCH-PERIOD      TO GE-PERIOD(WS-GRID-COUNT)
033800             MOVE SCH-CLASS-NAME  TO GE-CLASS-NAME(WS-GRID-COUNT)
033900*        WS-GRID-COUNT WAS ALREADY BUMPED ABOVE BEFORE THESE FOUR
034000*        MOVES, SO THEY LAND IN THE NEW SLOT RATHER THAN
034100*        OVERWRITING THE ONE JUST FILLED.
034200     MOVE SCH-TEACHER     TO GE-TEACHER(WS-GRID-COUNT)
034300     END-READ.
034400 1010-READ-NEXT-EXIT.
034500     EXIT.
034600
034700*-----------------------------------------------------------------
034800* WHICH OF THE 5 WEEKDAYS ARE ACTIVE, IN ORDER - DRIVES THE
034900* NUMBER AND IDENTITY OF GRID COLUMNS PRINTED
035000*-----------------------------------------------------------------
035100 1100-BUILD-ACTIVE-DAYS.
035200*    COUNT AND INDEX TABLE BOTH RESET HERE SO A SECOND CALL IN THE
035300*    SAME RUN (THERE ISN'T ONE TODAY, BUT THE HABIT COSTS NOTHING)
035400*    WOULD NOT INHERIT LAST TIME'S ACTIVE-DAY LIST.
035500    MOVE ZERO TO WS-ACTIVE-DAY-COUNT.
035600     PERFORM 1110-CHECK-DAY THRU 1110-CHECK-DAY-EXIT
035700         VARYING WS-AD-I FROM 1 BY 1 UNTIL WS-AD-I > 5.
035800 1100-BUILD-ACTIVE-DAYS-EXIT.
035900     EXIT.
036000
036100*    FIVE FIXED SUBSCRIPTS, ONE PER WEEKDAY - COMPACTS THE FIVE
036200*    TRUE/FALSE FLAGS DOWN TO A SHORT LIST OF JUST THE ACTIVE
036300*    SUBSCRIPTS SO EVERY LATER PARAGRAPH CAN LOOP "1 TO
036400*    WS-ACTIVE-DAY-COUNT" INSTEAD OF SKIPPING INACTIVE DAYS
036500*    ITSELF.
036600 1110-CHECK-DAY.
036700     IF LK-DAY-FLAG-TBL(WS-AD-I) = "Y"
036800         ADD 1 TO WS-ACTIVE-DAY-COUNT
036900         MOVE WS-AD-I TO WS-ACTIVE-DAY-IDX(WS-ACTIVE-DAY-COUNT)
037000     END-IF.
037100 1110-CHECK-DAY-EXIT.
037200     EXIT.
037300
037400*-----------------------------------------------------------------
037500* DISTINCT TEACHER COUNT FOR THE SUMMARY LINE
037600*-----------------------------------------------------------------
037700 1200-COUNT-TEACHERS.
037800     MOVE ZERO TO WS-TEACHER-COUNT.
037900     PERFORM 1210-SCAN-ENTRY THRU 1210-SCAN-ENTRY-EXIT
038000         VARYING WS-TC-I FROM 1 BY 1 UNTIL WS-TC-I > WS-GRID-COUNT.
038100 1200-COUNT-TEACHERS-EXIT.
038200     EXIT.
038300
038400*    ONE GRID ENTRY PER CALL - CHECKS WHETHER ITS TEACHER IS
038500*    ALREADY IN WS-TEACHER-LIST AND, IF NOT, ADDS IT. A TEACHER
038600*    TEACHING FIVE DIFFERENT CLASSES STILL COUNTS ONCE.
038700 1210-SCAN-ENTRY.
038800     MOVE "N" TO WS-TC-FOUND-SW.
038900     PERFORM 1220-CHECK-EXISTING THRU 1220-CHECK-EXISTING-EXIT
039000         VARYING WS-TC-J FROM 1 BY 1
039100         UNTIL WS-TC-J > WS-TEACHER-COUNT OR WS-TC-FOUND.
039200*    ONLY A NOT-FOUND RESULT GROWS THE LIST - A REPEAT TEACHER
039300*    NAME FALLS THROUGH THIS IF WITH NO ACTION, WHICH IS HOW THE
039400*    LIST STAYS DISTINCT WITHOUT A SEPARATE DEDUP PASS AFTERWARD.
039500     IF NOT WS-TC-FOUND
039600         ADD 1 TO WS-TEACHER-COUNT
039700         MOVE GE-TEACHER(WS-TC-I) TO WS-TEACHER-NAME(WS-TEACHER-COUNT)
039800     END-IF.
039900 1210-SCAN-ENTRY-EXIT.
040000     EXIT.
040100
040200*    ONE COMPARISON PER CALL AGAINST THE LIST BUILT SO FAR - A
040300*    PLAIN LINEAR SCAN, SINCE WS-TEACHER-COUNT NEVER GETS LARGE
040400*    ENOUGH TO JUSTIFY ANYTHING FANCIER.
040500 1220-CHECK-EXISTING.
040600*    COMPARES THE CANDIDATE NAME AGAINST ONE LIST ENTRY PER CALL -
040700*    THE VARYING CLAUSE ON THE PERFORM THAT CALLS THIS PARAGRAPH
040800*    STOPS THE SCAN THE MOMENT WS-TC-FOUND-SW FLIPS TO "Y".
040900     IF WS-TEACHER-NAME(WS-TC-J) = GE-TEACHER(WS-TC-I)
041000         MOVE "Y" TO WS-TC-FOUND-SW
041100     END-IF.
041200 1220-CHECK-EXISTING-EXIT.
041300     EXIT.
041400
041500*-----------------------------------------------------------------
041600* PRINT THE REPORT
041700*-----------------------------------------------------------------
041800 2000-PRINT-REPORT.
041900*    SIX PRINT STEPS, IN PRINT ORDER TOP TO BOTTOM ON THE PAGE -
042000*    TITLE, SUBTITLE, COLUMN HEADER, ONE ROW PER PERIOD, SUMMARY
042100*    LINE, FOOTER. THE FILE IS OPENED AND CLOSED ONCE HERE SO
042200*    NONE OF THE SIX STEPS BELOW NEED TO KNOW ABOUT FILE STATUS.
042300*    OUTPUT MODE, NOT EXTEND - EVERY RUN STARTS A BRAND NEW
042400*    TIMETABLE PAGE RATHER THAN APPENDING TO LAST WEEK'S.
042500     OPEN OUTPUT REPORT-OUT.
042600     PERFORM 2100-PRINT-TITLE THRU 2100-PRINT-TITLE-EXIT.
042700     PERFORM 2200-PRINT-SUBTITLE THRU 2200-PRINT-SUBTITLE-EXIT.
042800     PERFORM 2300-PRINT-HEADER THRU 2300-PRINT-HEADER-EXIT.
042900     PERFORM 2400-PRINT-PERIOD-ROW THRU 2400-PRINT-PERIOD-ROW-EXIT
043000*    LK-PERIODS-DAY DRIVES THE ROW COUNT HERE THE SAME WAY IT
043100*    DROVE THE SLOT COUNT BACK IN TTGEN - BOTH PROGRAMS READ IT
043200*    FROM THE SAME CONSTRAINTS-DERIVED LINKAGE AREA.
043300         VARYING WS-PER-I FROM 1 BY 1 UNTIL WS-PER-I > LK-PERIODS-DAY.
043400     PERFORM 2500-PRINT-SUMMARY THRU 2500-PRINT-SUMMARY-EXIT.
043500     PERFORM 2600-PRINT-FOOTER THRU 2600-PRINT-FOOTER-EXIT.
043600*    FILE IS CLOSED ONLY AFTER ALL SIX PRINT STEPS RETURN - A
043700*    PARTIAL REPORT IS NEVER CLOSED OUT HALF-WRITTEN.
043800     CLOSE REPORT-OUT.
043900 2000-PRINT-REPORT-EXIT.
044000     EXIT.
044100
044200*    CENTRES THE FIXED TITLE LITERAL ON THE 132-COLUMN LINE -
044300*    THE SAME CENTRE-ON-WIDTH ARITHMETIC EVERY PRINT PROGRAM IN
044400*    THIS SHOP USES FOR A TITLE LINE, JUST WITH THIS REPORT'S
044500*    OWN WIDTH AND STRING LENGTH PLUGGED IN.
044600 2100-PRINT-TITLE.
044700     MOVE SPACES TO RPT-LINE.
044800*    132 LESS THE 23-CHARACTER TITLE, HALVED, GIVES THE BLANK
044900*    PAD ON EACH SIDE; ADDING 1 TO THE PAD GIVES THE FIRST
045000*    PRINT COLUMN THE TITLE ITSELF STARTS IN.
045100     COMPUTE WS-PAD = (132 - 23) / 2.
045200     COMPUTE WS-TITLE-START = WS-PAD + 1.
045300     MOVE WS-TITLE TO RPT-LINE(WS-TITLE-START:23).
045400     WRITE RPT-LINE.
045500 2100-PRINT-TITLE-EXIT.
045600     EXIT.
045700
045800*    BUILDS "GENERATED ON MM/DD/YYYY" FROM THE DATE TTCALEND
045900*    RETURNED AND PRINTS IT LEFT-JUSTIFIED STARTING AT COLUMN 51
046000*    - A FIXED STARTING COLUMN RATHER THAN A CENTRED ONE, SINCE
046100*    THE SUBTITLE IS SHORTER AND LESS IMPORTANT THAN THE TITLE.
046200 2200-PRINT-SUBTITLE.
046300     MOVE SPACES TO RPT-LINE.
046400*    TTCALEND HANDS BACK THE DATE AS THREE COMP FIELDS; STRING
046500*    CANNOT EDIT A COMP FIELD DIRECTLY, SO EACH PIECE IS MOVED TO
046600*    A ZONED-DECIMAL WORKING FIELD FIRST.
046700     MOVE WS-TODAY-MM TO WS-SUB-MM.
046800     MOVE WS-TODAY-DD TO WS-SUB-DD.
046900     MOVE WS-TODAY-YY TO WS-SUB-YY.
047000*    FIVE PIECES STRUNG TOGETHER WITH THE SLASHES AS LITERALS IN
047100*    BETWEEN - SIMPLER THAN AN EDITED PICTURE CLAUSE SINCE THE
047200*    THREE DATE PARTS ARRIVE AS THREE SEPARATE FIELDS, NOT ONE.
047300     MOVE SPACES TO WS-SUBTITLE.
047400     STRING "Generated on " DELIMITED BY SIZE
047500            WS-SUB-MM DELIMITED BY SIZE
047600            "/" DELIMITED BY SIZE
047700            WS-SUB-DD DELIMITED BY SIZE
047800            "/" DELIMITED BY SIZE
047900            WS-SUB-YY DELIMITED BY SIZE
048000         INTO WS-SUBTITLE.
048100*    COLUMN 51 LEAVES ROOM FOR THE TITLE LINE ABOVE IT TO STAY
048200*    CENTRED WITHOUT THE TWO LINES EVER OVERLAPPING ON A NARROW
048300*    SCREEN PREVIEW OF THE SPOOL FILE.
048400     MOVE WS-SUBTITLE TO RPT-LINE(51:30).
048500     WRITE RPT-LINE.
048600 2200-PRINT-SUBTITLE-EXIT.
048700     EXIT.
048800
048900*    ONE HEADER LINE, ONE COLUMN PER ACTIVE WEEKDAY - THE LABEL
049000*    "PERIOD    " IS PADDED TO LINE UP WITH THE PERIOD NUMBER
049100*    COLUMN PRINTED BELOW IT BY 2400-PRINT-PERIOD-ROW.
049200 2300-PRINT-HEADER.
049300*    THE LABEL IS PADDED WITH TRAILING SPACES TO THE SAME 10-BYTE
049400*    WIDTH AS RL1-PERIOD-LBL/RL2-PERIOD-LBL SO THE HEADER AND THE
049500*    PERIOD ROWS BELOW IT LINE UP COLUMN FOR COLUMN.
049600     MOVE SPACES TO WS-PRINT-LINE.
049700     MOVE "Period    " TO WS-PRT-PERIOD-LBL.
049800     PERFORM 2310-HEADER-COLUMN THRU 2310-HEADER-COLUMN-EXIT
049900         VARYING WS-COL-I FROM 1 BY 1
050000         UNTIL WS-COL-I > WS-ACTIVE-DAY-COUNT.
050100*    ONE WRITE FOR THE WHOLE HEADER LINE, ONCE ALL ITS COLUMNS
050200*    HAVE BEEN BUILT BY THE PERFORM ABOVE.
050300     WRITE RPT-LINE FROM WS-PRINT-LINE.
050400 2300-PRINT-HEADER-EXIT.
050500     EXIT.
050600
050700*    ONE WEEKDAY NAME PER CALL, PULLED FROM TTPALET.CPY'S
050800*    WD-NAME TABLE BY THE ACTIVE-DAY SUBSCRIPT BUILT EARLIER IN
050900*    1100-BUILD-ACTIVE-DAYS.
051000*    CELL IS BLANKED FIRST SO A SHORTER-THAN-24-CHARACTER WEEKDAY
051100*    NAME NEVER LEAVES A FRAGMENT OF A PRIOR COLUMN BEHIND IT.
0512002310-HEADER-COLUMN.
051300     MOVE SPACES TO WS-PRT-DAY-CELL(WS-COL-I).
051400     STRING "|" DELIMITED BY SIZE
051500            WD-NAME(WS-ACTIVE-DAY-IDX(WS-COL-I)) DELIMITED BY SIZE
051600         INTO WS-PRT-DAY-CELL(WS-COL-I).
051700 2310-HEADER-COLUMN-EXIT.
051800     EXIT.
051900
052000*    ONE PERIOD PER CALL - PRINTS TWO LINES, THE CLASS-NAME ROW
052200*    LK-PERIODS-DAY, NOT WS-GRID-COUNT, DRIVES HOW MANY TIMES
052300*    THIS PARAGRAPH RUNS - A DAY WITH NO CLASS IN A GIVEN PERIOD
052400*    STILL GETS A ROW, JUST AN EMPTY ONE.
052500 2400-PRINT-PERIOD-ROW.
052600*    BOTH LINES OF THE ROW ARE BLANKED TOGETHER BEFORE ANY COLUMN
052700*    IS BUILT, SINCE A PERIOD WITH FEWER ACTIVE DAYS THAN THE
052800*    WIDEST ROW ON THE PAGE MUST STILL PRINT CLEAN TRAILING SPACE.
052900     MOVE SPACES TO WS-ROW-LINE-1.
053000     MOVE SPACES TO WS-ROW-LINE-2.
053100*    WS-PRT-PERIOD-NUM IS A Z9 EDIT FIELD SO "PERIOD 1" PRINTS
053200*    WITHOUT A LEADING ZERO, MATCHING THE LABEL STYLE THE
053300*    HEADMASTER'S OFFICE ASKED FOR WHEN THE REPORT WAS FIRST CUT.
053400     MOVE WS-PER-I TO WS-PRT-PERIOD-NUM.
053500     STRING "Period " DELIMITED BY SIZE
053600            WS-PRT-PERIOD-NUM DELIMITED BY SIZE
053700         INTO RL1-PERIOD-LBL.
053800     PERFORM 2410-PRINT-COLUMN THRU 2410-PRINT-COLUMN-EXIT
053900         VARYING WS-COL-I FROM 1 BY 1
054000         UNTIL WS-COL-I > WS-ACTIVE-DAY-COUNT.
054100*    TWO WRITES PER PERIOD - THE CLASS-NAME LINE FOLLOWED BY THE
054200*    TEACHER-NAME LINE - IS WHAT GIVES THE GRID ITS TWO-LINE-TALL
054300*    CELLS ON THE PRINTED PAGE.
054400     WRITE RPT-LINE FROM WS-ROW-LINE-1.
054500     WRITE RPT-LINE FROM WS-ROW-LINE-2.
054600 2400-PRINT-PERIOD-ROW-EXIT.
054700     EXIT.
054800
054900* ONE GRID CELL - LOOKS UP THE TABLE FOR AN ENTRY STARTING AT
055000* THIS (DAY,PERIOD); CONTINUATION PERIODS OF A MULTI-PERIOD
055100* CLASS HAVE NO ENTRY, SO THEY FALL THROUGH TO THE "-" CASE
055200* JUST LIKE THE SOURCE GRID
055300 2410-PRINT-COLUMN.
055400*    LOOKUP NAME AND FOUND SWITCH ARE BOTH RESET ON EVERY CALL -
055500*    THIS PARAGRAPH RUNS ONCE PER COLUMN PER PERIOD ROW, SO
055600*    NOTHING CAN BE ALLOWED TO CARRY OVER FROM THE PRIOR COLUMN.
055700     MOVE WD-NAME(WS-ACTIVE-DAY-IDX(WS-COL-I)) TO WS-LOOKUP-DAY-NAME.
055800     MOVE "N" TO WS-GE-FOUND-SW.
055900     PERFORM 2420-SEARCH-GRID THRU 2420-SEARCH-GRID-EXIT
056000         VARYING WS-GE-I FROM 1 BY 1
056100         UNTIL WS-GE-I > WS-GRID-COUNT OR WS-GE-FOUND.
056200     MOVE SPACES TO RL1-DAY-CELL(WS-COL-I).
056300     MOVE SPACES TO RL2-DAY-CELL(WS-COL-I).
056400*    THREE-WAY CASE - A CLASS WAS FOUND; NO CLASS BUT IT IS THE
056500*    LUNCH PERIOD; OR NO CLASS AND NOT LUNCH, WHICH JUST PRINTS A
056600*    DASH. ONLY THE FIRST CASE NEEDS THE TRUNCATION PARAGRAPHS.
056700     IF WS-GE-FOUND
056800*        A CLASS STARTS HERE - TRUNCATE BOTH NAMES TO THE REPORT
056900*        RULE BOOK'S WIDTHS BEFORE STRINGING THEM INTO THE CELL.
057000         PERFORM 2421-TRUNC-CLASS-NAME THRU 2421-TRUNC-CLASS-NAME-X
057100         PERFORM 2422-TRUNC-TEACHER THRU 2422-TRUNC-TEACHER-X
057200         STRING "|" DELIMITED BY SIZE
057300                WS-TRUNC-NAME DELIMITED BY SIZE
057400             INTO RL1-DAY-CELL(WS-COL-I)
057500         STRING "|" DELIMITED BY SIZE
057600                WS-TRUNC-TEACHER DELIMITED BY SIZE
057700             INTO RL2-DAY-CELL(WS-COL-I)
057800     ELSE
057900*        NO CLASS STARTS HERE - LK-LUNCH-PERIOD COMES FROM THE
058000*        CONSTRAINTS CARD TTCONST VALIDATED, NOT A LITERAL, SO A
058100*        SCHOOL THAT MOVES ITS LUNCH PERIOD NEEDS NO CODE CHANGE.
058200         IF WS-PER-I = LK-LUNCH-PERIOD
058300             STRING "|" DELIMITED BY SIZE
058400                    "LUNCH BREAK" DELIMITED BY SIZE
058500                 INTO RL1-DAY-CELL(WS-COL-I)
058600*            BOTTOM LINE OF A LUNCH CELL IS JUST THE GRID BAR -
058700*            LUNCH NEVER NEEDS A SECOND LINE OF TEXT.
058800             MOVE "|" TO RL2-DAY-CELL(WS-COL-I)(1:1)
058900         ELSE
059000             STRING "|" DELIMITED BY SIZE "-" DELIMITED BY SIZE
059100                 INTO RL1-DAY-CELL(WS-COL-I)
059200             MOVE "|" TO RL2-DAY-CELL(WS-COL-I)(1:1)
059300         END-IF
059400     END-IF.
059500 2410-PRINT-COLUMN-EXIT.
059600     EXIT.
059700
059800*    ONE GRID-TABLE ENTRY PER CALL - A MATCH ON BOTH DAY NAME
059900*    AND PERIOD NUMBER MEANS A CLASS STARTS HERE. A MULTI-PERIOD
060000*    CLASS ONLY EVER GETS ONE GRID-TABLE ROW, WRITTEN BY TTGEN
060100*    AGAINST ITS FIRST PERIOD, SO CONTINUATION PERIODS NEVER
060200*    MATCH AND FALL THROUGH TO THE DASH OR LUNCH CASE ABOVE.
060300 2420-SEARCH-GRID.
060400*    BOTH HALVES OF THE KEY MUST MATCH - DAY NAME ALONE WOULD PICK
060500*    UP EVERY PERIOD THAT DAY, AND PERIOD ALONE WOULD PICK UP
060600*    EVERY DAY AT THAT PERIOD, SO NEITHER CAN BE TESTED BY ITSELF.
060700     IF GE-DAY-NAME(WS-GE-I) = WS-LOOKUP-DAY-NAME
060800        AND GE-PERIOD(WS-GE-I) = WS-PER-I
060900         MOVE "Y" TO WS-GE-FOUND-SW
061000         MOVE WS-GE-I TO WS-GE-MATCH
061100     END-IF.
061200 2420-SEARCH-GRID-EXIT.
061300     EXIT.
061400
061500* NAME LONGER THAN 15 CHARS PRINTS AS THE FIRST 15 PLUS "..."
061600* PER THE HEADMASTER'S REPORT SPEC - USES THE GENERIC RIGHT-TRIM
061700* SCAN IN 9100/9110 TO FIND THE REAL (UN-PADDED) LENGTH FIRST
061800 2421-TRUNC-CLASS-NAME.
061900*    CLASS NAME IS COPIED TO THE SHARED 50-BYTE SCAN FIELD SINCE
062000*    9100-FIND-RT-LEN ONLY EVER LOOKS AT WS-RT-FIELD, NOT THE
062100*    CALLER'S OWN FIELD - ONE GENERIC SCAN SERVES BOTH 2421 AND 2422.
062200     MOVE GE-CLASS-NAME(WS-GE-MATCH) TO WS-RT-FIELD.
062300     PERFORM 9100-FIND-RT-LEN THRU 9100-FIND-RT-LEN-EXIT.
062400     MOVE SPACES TO WS-TRUNC-NAME.
062500     IF WS-RT-POS > 15
062600         STRING GE-CLASS-NAME(WS-GE-MATCH)(1:15) DELIMITED BY SIZE
062700                "..." DELIMITED BY SIZE
062800*    NAME 15 CHARACTERS OR SHORTER NEEDS NO "..." AND COPIES
062900*    STRAIGHT ACROSS - STRINGING A BLANK SUFFIX ONTO IT WOULD BE
063000*    HARMLESS BUT POINTLESS, SO THE ELSE BRANCH JUST MOVES IT.
063100         INTO WS-TRUNC-NAME
063200     ELSE
063300         MOVE GE-CLASS-NAME(WS-GE-MATCH) TO WS-TRUNC-NAME
063400     END-IF.
063500 2421-TRUNC-CLASS-NAME-X.
063600     EXIT.
063700
063800* TEACHER NAME LONGER THAN 12 CHARS PRINTS AS THE FIRST 12 PLUS
063900* "..." - SAME RIGHT-TRIM SCAN, 12-CHAR CUTOFF PER THE RULE BOOK
064000 2422-TRUNC-TEACHER.
064100*    SAME SCAN-FIELD REUSE AS 2421 ABOVE, THIS TIME FOR THE
064200*    TEACHER NAME - WS-RT-FIELD IS OVERWRITTEN EACH CALL SO THE
064300*    TWO PARAGRAPHS NEVER STEP ON EACH OTHER'S RESULT.
064400     MOVE GE-TEACHER(WS-GE-MATCH) TO WS-RT-FIELD.
064500     PERFORM 9100-FIND-RT-LEN THRU 9100-FIND-RT-LEN-EXIT.
064600     MOVE SPACES TO WS-TRUNC-TEACHER.
064700*    SAME 3-CHARACTER "..." SUFFIX AS THE CLASS-NAME TRUNCATION,
064800*    JUST AT THE 12-CHARACTER TEACHER-NAME CUTOFF INSTEAD OF 15.
064900     IF WS-RT-POS > 12
065000         STRING GE-TEACHER(WS-GE-MATCH)(1:12) DELIMITED BY SIZE
065100                "..." DELIMITED BY SIZE
065200             INTO WS-TRUNC-TEACHER
065300     ELSE
065400         MOVE GE-TEACHER(WS-GE-MATCH) TO WS-TRUNC-TEACHER
065500     END-IF.
065600 2422-TRUNC-TEACHER-X.
065700     EXIT.
065800
065900* GENERIC RIGHT-TRIM LENGTH SCAN - CALLER LOADS WS-RT-FIELD FIRST;
066000* RETURNS THE LAST NON-SPACE POSITION IN WS-RT-POS (ZERO IF BLANK)
066100*    STARTS AT THE LAST CHARACTER OF THE 50-BYTE FIELD AND WALKS
066200*    BACKWARD; A FIELD OF ALL SPACES LEAVES WS-RT-POS AT ZERO,
066300*    WHICH THE TWO CALLERS ABOVE BOTH TREAT AS "NOT TOO LONG".
0664009100-FIND-RT-LEN.
066500     MOVE 50 TO WS-RT-POS.
066600     PERFORM 9110-SCAN-BACK THRU 9110-SCAN-BACK-EXIT
066700         UNTIL WS-RT-POS < 1
066800            OR WS-RT-FIELD(WS-RT-POS:1) NOT = SPACE.
066900 9100-FIND-RT-LEN-EXIT.
067000     EXIT.
067100
067200*    ONE BACKWARD STEP PER CALL - SCANS FROM THE END OF THE
067300*    50-CHAR FIELD TOWARD THE FRONT UNTIL A NON-SPACE CHARACTER
067400*    IS FOUND OR THE FIELD RUNS OUT.
067500 9110-SCAN-BACK.
067600     SUBTRACT 1 FROM WS-RT-POS.
067700 9110-SCAN-BACK-EXIT.
067800     EXIT.
067900
068000*-----------------------------------------------------------------
068100* ONE-LINE RUN SUMMARY - TOTAL CLASSES, ACTIVE DAYS AND DISTINCT
068200* TEACHERS, ALL THREE ALREADY TALLIED BY THE LOAD STEPS ABOVE.
068300* PRINTED ONCE, JUST BELOW THE GRID, BEFORE THE FIXED FOOTER.
068400*-----------------------------------------------------------------
068500*    THREE COUNTS, THREE MOVES TO EDITED FIELDS - ZZZ9/Z9/ZZZ9
068600*    EACH SUPPRESS LEADING ZEROS SO A ONE-DAY OR ONE-TEACHER RUN
068700*    DOES NOT PRINT A STRING OF LEADING ZEROS IN THE SUMMARY LINE.
0688002500-PRINT-SUMMARY.
068900     MOVE SPACES TO RPT-LINE.
069000     MOVE WS-GRID-COUNT TO WS-SUM-N.
069100     MOVE WS-ACTIVE-DAY-COUNT TO WS-SUM-D.
069200     MOVE WS-TEACHER-COUNT TO WS-SUM-T.
069300*    SAME STRING-OF-LITERALS-AND-FIELDS TECHNIQUE AS THE SUBTITLE
069400*    ABOVE - READS LEFT TO RIGHT AS PLAIN ENGLISH ONCE PRINTED,
069500*    WHICH WAS THE WHOLE POINT OF BUILDING IT THIS WAY.
069600     MOVE SPACES TO WS-SUMMARY-LINE.
069700     STRING "Schedule Summary: " DELIMITED BY SIZE
069800            WS-SUM-N DELIMITED BY SIZE
069900            " classes scheduled across " DELIMITED BY SIZE
070000            WS-SUM-D DELIMITED BY SIZE
070100            " days with " DELIMITED BY SIZE
070200            WS-SUM-T DELIMITED BY SIZE
070300            " teacher(s)" DELIMITED BY SIZE
070400         INTO WS-SUMMARY-LINE.
070500*    SUMMARY TEXT NEVER APPROACHES 80 CHARACTERS FOR ANY SCHOOL
070600*    THIS SHOP HAS EVER SCHEDULED, SO THE FIELD IS NEVER TRUNCATED
070700*    IN PRACTICE.
070800     MOVE WS-SUMMARY-LINE TO RPT-LINE(1:80).
070900     WRITE RPT-LINE.
071000 2500-PRINT-SUMMARY-EXIT.
071100     EXIT.
071200
071300*    LAST LINE ON THE PAGE - THE SAME FIXED CREDIT LINE ON EVERY
071400*    RUN, LEFT-JUSTIFIED SINCE IT IS SHORT ENOUGH NOT TO NEED
071500*    CENTERING LIKE THE TITLE ABOVE.
071600*    RPT-LINE IS RE-CLEARED HERE EVEN THOUGH 2500-PRINT-SUMMARY
071700*    ALSO CLEARS IT - EACH PRINT PARAGRAPH CLEARS ITS OWN LINE
071800*    RATHER THAN TRUSTING THE PARAGRAPH BEFORE IT TO HAVE DONE SO.
0719002600-PRINT-FOOTER.
072000     MOVE SPACES TO RPT-LINE.
072100     MOVE WS-FOOTER TO RPT-LINE(1:34).
072200     WRITE RPT-LINE.
072300 2600-PRINT-FOOTER-EXIT.
072400     EXIT.
072500*-----------------------------------------------------------------
072600* END OF TTRPT. THIS IS THE LAST STEP TTRAND RUNS EACH CALL -
072700* ONCE THE REPORT FILE CLOSES, THE WHOLE WEEKLY TIMETABLE RUN
072800* IS COMPLETE AND CONTROL RETURNS TO THE OPERATOR. A FUTURE
072900* CHANGE ADDING A NEW REPORT SECTION BELONGS BETWEEN
073000* 2500-PRINT-SUMMARY AND 2600-PRINT-FOOTER, SINCE THE FOOTER IS
073100* MEANT TO STAY THE LAST THING PRINTED.
073200*-----------------------------------------------------------------
073300
